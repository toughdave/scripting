000100******************************************************************
000200*                                                                *
000300*   STUREC   --  STUDENT EXTRACT RECORD LAYOUT                   *
000400*                                                                *
000500*   COMMON LAYOUT FOR THE ADMISSIONS/RESULTS STUDENT EXTRACT.    *
000600*   USED BY CLEANNRM, CSVPROF, RULEVAL, AUDITPKT, ETLRUN AS A    *
000700*   SINGLE COPY, AND BY RECONCIL, FUZZYMAT AND SURVMERG TWICE    *
000800*   OVER (SOURCE SIDE AND TARGET SIDE) VIA THE :TAG: REPLACING   *
000900*   PREFIX -- SAME TECHNIQUE AS CUSTCOPY ON THE OLD CUSTOMER     *
001000*   UPDATE SUITE.                                                *
001100*                                                                *
001200*   RECORD LENGTH IS 135 CHARACTERS, FIXED.  FIELD WIDTHS ARE    *
001300*   EXACT PER THE REGISTRAR EXTRACT SPECIFICATION -- NO SLACK    *
001400*   BYTES REMAIN FOR A TRAILING FILLER ON THIS ONE.              *
001500*                                                                *
001600*   MAINT:                                                      *
001700*   2003-11-04  RJV  RC#4471  ORIGINAL CUT FROM THE OLD FIXED-   *
001800*                    BLOCK STUDENT MASTER FOR THE NEW EXTRACT    *
001900*                    FAMILY OF JOBS.                             *
002000*   2009-02-17  LMH  RC#5528  RENAMED TO THE :TAG: REPLACING     *
002100*                    FORM SO RECONCIL/FUZZYMAT/SURVMERG CAN      *
002200*                    CARRY SOURCE AND TARGET COPIES TOGETHER.    *
002300******************************************************************
002400 01  :TAG:-STUDENT-RECORD.
002500     05  :TAG:-STUDENT-ID           PIC X(10).
002600     05  :TAG:-FIRST-NAME           PIC X(20).
002700     05  :TAG:-LAST-NAME            PIC X(20).
002800     05  :TAG:-EMAIL                PIC X(40).
002900     05  :TAG:-DEPARTMENT           PIC X(15).
003000     05  :TAG:-STATUS               PIC X(12).
003100     05  :TAG:-SCORE                PIC X(8).
003200     05  :TAG:-ADMIT-DATE           PIC X(10).
