000100******************************************************************
000200*                                                                *
000300*   TASKREC  --  TASK / CHECKPOINT RECORD LAYOUT                 *
000400*                                                                *
000500*   INPUT LAYOUT FOR THE OPEN-TASK EXTRACT SCANNED BY SLARISK.   *
000600*   RECORD LENGTH IS 52 CHARACTERS, FIXED -- NO SLACK BYTES      *
002900*   REMAIN FOR A TRAILING FILLER ON THIS ONE.                    *
003000*                                                                *
003100*   MAINT:                                                      *
003200*   2011-06-09  RJV  RC#6120  ORIGINAL CUT.                      *
003300******************************************************************
003400 01  :TAG:-TASK-RECORD.
003500     05  :TAG:-TASK-ID              PIC X(10).
003600     05  :TAG:-STUDENT-ID           PIC X(10).
003700     05  :TAG:-STATUS               PIC X(12).
003800     05  :TAG:-DUE-DATE             PIC X(10).
003900     05  :TAG:-COMPLETED-AT         PIC X(10).
