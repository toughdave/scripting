000100******************************************************************
000200*                                                                *
000300*   VIOLREC  --  RULE VIOLATION REGISTER RECORD                  *
001500*                                                                *
001600*   WRITTEN BY RULEVAL, ONE PER FAILED RULE EVALUATION.          *
001700*                                                                *
001800*   MAINT:                                                      *
001900*   2014-08-21  WRT  RC#7342  ORIGINAL CUT.                      *
002000******************************************************************
002100 01  VIOLATION-RECORD.
002200     05  ROW-NUMBER                 PIC 9(07).
002300     05  RECORD-KEY                 PIC X(10).
002400     05  RULE-NAME                  PIC X(20).
002500     05  RULE-TYPE                  PIC X(14).
002600     05  COLUMN-NAME                PIC X(12).
002700     05  FIELD-VALUE                PIC X(40).
002800     05  MESSAGE                    PIC X(60).
002900     05  FILLER                     PIC X(07).
