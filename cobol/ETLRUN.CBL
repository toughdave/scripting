000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    ETLRUN.
000400 AUTHOR.        D C SOARES.
000500 INSTALLATION.  REGISTRAR SYSTEMS GROUP.
000600 DATE-WRITTEN.  2017-05-09.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   ETLRUN -- CONFIGURABLE STUDENT EXTRACT ETL PASS              *
001200*                                                                *
001300*   COMBINES THE TRIM/DATE-NORMALIZE/DEDUPE WORK THAT CLEANNRM    *
001400*   DOES WITH A CONFIGURABLE REQUIRED-FIELD CHECK AND A CHOICE    *
001500*   OF APPLY OR DRY-RUN MODE, SO OPERATIONS CAN RUN THE SAME      *
001600*   PASS AGAINST A NEW FEEDER FILE AND SEE THE COUNTS BEFORE      *
001700*   COMMITTING A CLEANED OUTPUT FILE TO THE NIGHTLY CHAIN.        *
001800*                                                                *
001900*   THE REQUIRED-FIELD, DATE-FIELD AND DEDUPE-KEY-FIELD LISTS     *
002000*   ARE READ OFF TWO FIXED CONTROL CARDS (SYSIN) RATHER THAN A    *
002100*   CONFIGURATION FILE -- THE COLUMN NAMES MUST MATCH THE NAMES   *
002200*   ON THE STUDENT-RECORD LAYOUT (STUREC); A NAME THAT DOES NOT   *
002300*   MATCH ANY FIELD ON THE LAYOUT IS REPORTED AS AN UNKNOWN        *
002400*   COLUMN RATHER THAN BOMBING THE STEP.                          *
002500*                                                                *
002600*   IN DRY-RUN MODE ALL THE COUNTS BELOW ARE STILL COMPUTED BUT   *
002700*   NO RECORD IS WRITTEN TO THE CLEANED OUTPUT FILE -- OPERATIONS *
002800*   USES THIS TO PREVIEW A NEW FEEDER FILE'S SHAPE.               *
002900*                                                                *
003000*-----------------------------------------------------------------
003100* CHANGE LOG                                                     *
003200*-----------------------------------------------------------------
003300* DATE       WHO  RC#     DESCRIPTION                           C1
003400* ---------- ---- ------- ------------------------------------- C1
003500* 2017-05-09 DCS  8220    ORIGINAL CUT -- REPLACES THE AD-HOC    C1
003600*                        "TRY IT AND SEE" SCRIPT OPERATIONS     C1
003700*                        RAN BY HAND AGAINST EVERY NEW FEEDER.   C1
003800* 2017-11-02 DCS  8266    ADDED THE DRY-RUN MODE FLAG SO A NEW   C1
003900*                        FEEDER CAN BE PREVIEWED WITHOUT         C1
004000*                        TOUCHING THE CLEANED OUTPUT FILE.       C1
004100* 2019-06-14 WRT  8701    REQUIRED/DATE/DEDUPE COLUMN LISTS      C1
004200*                        MOVED FROM HARD-CODED FIELD NAMES TO    C1
004300*                        THE TWO SYSIN CONTROL CARDS BELOW.      C1
004400* 2022-09-27 WRT  9677    UNKNOWN COLUMN NAMES ON A CONTROL      C1
004500*                        CARD NOW REPORT AND CONTINUE INSTEAD    C1
004600*                        OF BEING SILENTLY IGNORED.              C1
004610* 2026-08-09 DCS  8810    REQUIRED-COLUMN AND SEEN-KEY COUNTERS  C1
004620*                        MOVED TO STANDALONE 77-LEVELS.          C1
004700******************************************************************

004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-370.
005100 OBJECT-COMPUTER.   IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.

005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT STUDENT-FILE-IN  ASSIGN TO STUIN
005700            ACCESS IS SEQUENTIAL
005800            FILE STATUS IS WS-STUIN-STATUS.

005900     SELECT STUDENT-FILE-OUT ASSIGN TO STUOUT
006000            ACCESS IS SEQUENTIAL
006100            FILE STATUS IS WS-STUOUT-STATUS.

006200     SELECT SUMMARY-FILE     ASSIGN TO SUMRPT
006300            ACCESS IS SEQUENTIAL
006400            FILE STATUS IS WS-SUMRPT-STATUS.

006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.

006800 FD  STUDENT-FILE-IN
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS.
007100 COPY STUREC REPLACING ==:TAG:== BY ==SRC==.

007200 FD  STUDENT-FILE-OUT
007300     RECORDING MODE IS F
007400     BLOCK CONTAINS 0 RECORDS.
007500 COPY STUREC REPLACING ==:TAG:== BY ==ETL==.

007600 FD  SUMMARY-FILE
007700     RECORDING MODE IS F.
007800 01  SUM-RPT-LINE                   PIC X(80).

007900******************************************************************
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200 01  WS-FILE-STATUSES.
008300     05  WS-STUIN-STATUS            PIC X(02) VALUE SPACES.
008400         88  WS-STUIN-OK                       VALUE '00'.
008500     05  WS-STUOUT-STATUS           PIC X(02) VALUE SPACES.
008600         88  WS-STUOUT-OK                      VALUE '00'.
008700     05  WS-SUMRPT-STATUS           PIC X(02) VALUE SPACES.
008800         88  WS-SUMRPT-OK                      VALUE '00'.
008900     05  FILLER                     PIC X(10).

009000 01  WS-SWITCHES.
009100     05  WS-EOF-SW                  PIC X(01) VALUE 'N'.
009200         88  WS-EOF                            VALUE 'Y'.
009300     05  WS-DUP-FOUND-SW            PIC X(01) VALUE 'N'.
009400         88  WS-DUP-FOUND                      VALUE 'Y'.
009500     05  WS-APPLY-SW                PIC X(01) VALUE 'Y'.
009600         88  WS-APPLY-MODE                     VALUE 'Y'.
009700     05  WS-MISSING-REQ-SW          PIC X(01) VALUE 'N'.
009800         88  WS-MISSING-REQUIRED               VALUE 'Y'.
009900     05  FILLER                     PIC X(10).

010000*----------------------------------------------------------------*
010100* CONTROL CARDS.  CARD 1 CARRIES THE MODE AND UP TO 3 REQUIRED    *
010200* COLUMN NAMES; CARD 2 CARRIES UP TO 2 DATE COLUMN NAMES AND UP   *
010300* TO 2 DEDUPE-KEY COLUMN NAMES.  COLUMN NAMES MUST MATCH THE      *
010400* LOWERCASED FIELD NAMES ON STUREC (SEE 600-RESOLVE-COLUMN).      *
010500* BLANK MODE DEFAULTS TO APPLY.  BLANK SLOTS ARE SIMPLY UNUSED.   *
010600*----------------------------------------------------------------*
010700 01  WS-PARM-CARD-1.
010800     05  WS-PARM-MODE               PIC X(08).
010900     05  WS-PARM-REQ-COL-1          PIC X(12).
011000     05  WS-PARM-REQ-COL-2          PIC X(12).
011100     05  WS-PARM-REQ-COL-3          PIC X(12).
011200     05  FILLER                     PIC X(36).

011300 01  WS-PARM-CARD-2.
011400     05  WS-PARM-DATE-COL-1         PIC X(12).
011500     05  WS-PARM-DATE-COL-2         PIC X(12).
011600     05  WS-PARM-DEDUPE-COL-1       PIC X(12).
011700     05  WS-PARM-DEDUPE-COL-2       PIC X(12).
011800     05  FILLER                     PIC X(32).

011900 01  WS-REQUIRED-COL-TABLE.
012000     05  WS-REQUIRED-COL OCCURS 3 TIMES PIC X(12).
012100 77  WS-REQUIRED-COL-COUNT          PIC 9(02) COMP VALUE 0.
012200 77  WS-REQUIRED-COL-X              PIC 9(02) COMP.

012300 01  WS-DATE-COL-TABLE.
012400     05  WS-DATE-COL    OCCURS 2 TIMES PIC X(12).
012500 01  WS-DATE-COL-COUNT              PIC 9(02) COMP VALUE 0.
012600 01  WS-DATE-COL-X                  PIC 9(02) COMP.

012700 01  WS-DEDUPE-COL-TABLE.
012800     05  WS-DEDUPE-COL  OCCURS 2 TIMES PIC X(12).
012810 01  WS-DEDUPE-KEY-TEXT REDEFINES WS-DEDUPE-COL-TABLE
012820                                    PIC X(24).
012900 01  WS-DEDUPE-COL-COUNT            PIC 9(02) COMP VALUE 0.
013000 01  WS-DEDUPE-COL-X                PIC 9(02) COMP.

013100*----------------------------------------------------------------*
013200* UNKNOWN-COLUMN LIST -- ANY CONTROL-CARD NAME THAT DOES NOT      *
013300* RESOLVE AGAINST STUREC LANDS HERE AND IS NAMED ON THE SUMMARY.  *
013400*----------------------------------------------------------------*
013500 01  WS-UNKNOWN-COL-TABLE.
013600     05  WS-UNKNOWN-COL OCCURS 10 TIMES PIC X(12).
013700 01  WS-UNKNOWN-COL-COUNT           PIC 9(02) COMP VALUE 0.
013800 01  WS-UNKNOWN-COL-X               PIC 9(02) COMP.

013900*----------------------------------------------------------------*
014000* COLUMN-NAME RESOLUTION WORK AREA -- 600-RESOLVE-COLUMN MOVES   *
014100* THE NAMED FIELD'S CURRENT VALUE INTO WS-REF-VALUE AND SETS      *
014200* WS-REF-FOUND-SW TO 'N' WHEN THE NAME DOES NOT RESOLVE.          *
014300*----------------------------------------------------------------*
014400 01  WS-REF-COLUMN                  PIC X(12).
014500 01  WS-REF-COLUMN-LOWER            PIC X(12).
014600 01  WS-REF-VALUE                   PIC X(40).
014700 01  WS-REF-FOUND-SW                PIC X(01).
014800     88  WS-REF-FOUND                          VALUE 'Y'.

014900 01  WS-UPPER-ALPHABET              PIC X(26) VALUE
015000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015100 01  WS-LOWER-ALPHABET              PIC X(26) VALUE
015200         'abcdefghijklmnopqrstuvwxyz'.

015300*----------------------------------------------------------------*
015400* REDEFINES OF THE CONTROL-CARD MODE FIELD -- ONE VIEW FOR THE    *
015500* RAW CARD TEXT, ONE FOR THE 3-CHARACTER SHORT FORM "DRY" THE     *
015600* OLD SCRIPT USED TO TAKE ON ITS COMMAND LINE.                    *
015700*----------------------------------------------------------------*
015800 01  WS-PARM-MODE-SHORT             PIC X(03).
015900 01  WS-PARM-MODE-SHORT-R REDEFINES WS-PARM-MODE-SHORT
016000                                    PIC X(03).

016100*----------------------------------------------------------------*
016200* SEEN-KEY TABLE FOR THE DEDUPE CHECK.  EACH ENTRY CARRIES THE    *
016300* CONCATENATED DEDUPE-KEY VALUES FOR ONE ROW ALREADY KEPT.        *
016400*----------------------------------------------------------------*
016500 01  WS-SEEN-KEY-TABLE.
016600     05  WS-SEEN-KEY                PIC X(80) OCCURS 5000.
016700 77  WS-SEEN-KEY-MAX                PIC 9(04) COMP VALUE 5000.
016800 77  WS-SEEN-KEY-COUNT              PIC 9(04) COMP VALUE 0.
016900 77  WS-SEEN-KEY-X                  PIC 9(04) COMP.
017000 01  WS-BUILD-KEY                   PIC X(80).
017100 01  WS-BUILD-KEY-R REDEFINES WS-BUILD-KEY.
017200     05  WS-BUILD-KEY-PART  OCCURS 2 TIMES PIC X(40).

017300 01  WS-CONTROL-COUNTS.
017400     05  WS-INPUT-ROWS              PIC 9(07) COMP VALUE 0.
017500     05  WS-OUTPUT-ROWS             PIC 9(07) COMP VALUE 0.
017600     05  WS-DUPES-REMOVED           PIC 9(07) COMP VALUE 0.
017700     05  WS-MISSING-REQ-COUNT       PIC 9(07) COMP VALUE 0.
017800     05  FILLER                     PIC X(08).

017900*----------------------------------------------------------------*
018000* GENERIC FIELD-TRIM WORK AREA -- SHARED BY EVERY FIELD CLEANED   *
018100* IN 200-CLEAN-ONE-RECORD.  SIZED TO THE WIDEST FIELD ON THE      *
018200* STUDENT RECORD (EMAIL, 40 BYTES).                               *
018300*----------------------------------------------------------------*
018400 01  WS-TRIM-WORK-AREA.
018500     05  WS-FLD-TO-TRIM             PIC X(40).
018600     05  WS-TRIM-TEMP               PIC X(40).
018700     05  WS-FLD-LEN                 PIC 9(02) COMP.
018800     05  WS-TRIM-POS                PIC 9(02) COMP.
018900     05  WS-TRIM-SHIFT-LEN          PIC 9(02) COMP.
019000     05  WS-TRIM-I                  PIC 9(02) COMP.
019100     05  FILLER                     PIC X(06).

019200 01  WS-DATE-WORK.
019300     05  WS-DATE-IN                 PIC X(10).
019400     05  WS-DATE-OUT                PIC X(10).

019500 01  WS-SUMMARY-LINES.
019600     05  WS-SUM-LABEL-1             PIC X(20) VALUE
019700             'MODE................'.
019800     05  WS-SUM-LABEL-2             PIC X(20) VALUE
019900             'INPUT ROWS..........'.
020000     05  WS-SUM-LABEL-3             PIC X(20) VALUE
020100             'OUTPUT ROWS.........'.
020200     05  WS-SUM-LABEL-4             PIC X(20) VALUE
020300             'DUPLICATES REMOVED..'.
020400     05  WS-SUM-LABEL-5             PIC X(20) VALUE
020500             'MISSING REQUIRED....'.
020600     05  WS-SUM-LABEL-6             PIC X(20) VALUE
020700             'UNKNOWN COLUMN......'.
020800     05  WS-SUM-VALUE               PIC ZZZZZZ9.
020900     05  WS-SUM-MODE-TEXT           PIC X(08).
021000     05  FILLER                     PIC X(10).

021100******************************************************************
021200 PROCEDURE DIVISION.
021300******************************************************************

021400 000-MAIN.
021500     PERFORM 700-OPEN-FILES.
021600     PERFORM 150-LOAD-ETL-CONFIG.
021700     PERFORM 730-READ-STUDENT-FILE.
021800     PERFORM 200-TRANSFORM-ONE-RECORD UNTIL WS-EOF.
021900     PERFORM 800-WRITE-SUMMARY.
022000     DISPLAY 'ETLRUN COMPLETE: MODE=' WS-SUM-MODE-TEXT
022100             ' INPUT=' WS-INPUT-ROWS
022200             ' OUTPUT=' WS-OUTPUT-ROWS
022300             ' DUPLICATES_REMOVED=' WS-DUPES-REMOVED.
022400     PERFORM 790-CLOSE-FILES.
022500     GOBACK.

022600*----------------------------------------------------------------*
022700* 150-LOAD-ETL-CONFIG -- READS BOTH CONTROL CARDS, RESOLVES THE   *
022800* MODE, AND LOADS THE THREE COLUMN-NAME TABLES.  A CARD SLOT      *
022900* LEFT BLANK IS SIMPLY SKIPPED; A SLOT THAT IS FILLED IN BUT       *
023000* DOES NOT MATCH A STUREC FIELD NAME GOES ONTO THE UNKNOWN LIST.  *
023100*----------------------------------------------------------------*
023200 150-LOAD-ETL-CONFIG.
023300     ACCEPT WS-PARM-CARD-1 FROM SYSIN.
023400     ACCEPT WS-PARM-CARD-2 FROM SYSIN.

023500     MOVE WS-PARM-MODE(1:3) TO WS-PARM-MODE-SHORT.
023600     IF WS-PARM-MODE = SPACES OR WS-PARM-MODE-SHORT = 'APP'
023700         OR WS-PARM-MODE = 'APPLY'
023800         MOVE 'Y' TO WS-APPLY-SW
023900         MOVE 'APPLY' TO WS-SUM-MODE-TEXT
024000     ELSE
024100         MOVE 'N' TO WS-APPLY-SW
024200         MOVE 'DRY-RUN' TO WS-SUM-MODE-TEXT
024300     END-IF.

024500     MOVE WS-PARM-REQ-COL-1 TO WS-REF-COLUMN.
024600     PERFORM 170-ADD-REQUIRED-COL.
024700     MOVE WS-PARM-REQ-COL-2 TO WS-REF-COLUMN.
024800     PERFORM 170-ADD-REQUIRED-COL.
024900     MOVE WS-PARM-REQ-COL-3 TO WS-REF-COLUMN.
025000     PERFORM 170-ADD-REQUIRED-COL.

025100     MOVE WS-PARM-DATE-COL-1 TO WS-REF-COLUMN.
025200     PERFORM 180-ADD-DATE-COL.
025300     MOVE WS-PARM-DATE-COL-2 TO WS-REF-COLUMN.
025400     PERFORM 180-ADD-DATE-COL.

025500     MOVE WS-PARM-DEDUPE-COL-1 TO WS-REF-COLUMN.
025600     PERFORM 190-ADD-DEDUPE-COL.
025700     MOVE WS-PARM-DEDUPE-COL-2 TO WS-REF-COLUMN.
025800     PERFORM 190-ADD-DEDUPE-COL.

026100*----------------------------------------------------------------*
026200* 170-ADD-REQUIRED-COL / 180-ADD-DATE-COL / 190-ADD-DEDUPE-COL     *
026300* EACH TAKE THE COLUMN NAME CURRENTLY SITTING IN WS-REF-COLUMN,    *
026400* RESOLVE IT AGAINST STUREC VIA 600-RESOLVE-COLUMN, AND EITHER     *
026500* TABLE IT OR FLAG IT AS UNKNOWN.  A BLANK SLOT IS IGNORED.        *
026600*----------------------------------------------------------------*
026700 170-ADD-REQUIRED-COL.
026800     IF WS-REF-COLUMN = SPACES
026900         EXIT PARAGRAPH
027000     END-IF.
027100     PERFORM 600-RESOLVE-COLUMN.
027200     IF WS-REF-FOUND
027300         IF WS-REQUIRED-COL-COUNT < 3
027400             ADD 1 TO WS-REQUIRED-COL-COUNT
027500             MOVE WS-REF-COLUMN TO
027600                  WS-REQUIRED-COL(WS-REQUIRED-COL-COUNT)
027700         END-IF
027800     ELSE
027900         PERFORM 195-ADD-UNKNOWN-COL
028000     END-IF.

028100 180-ADD-DATE-COL.
028200     IF WS-REF-COLUMN = SPACES
028300         EXIT PARAGRAPH
028400     END-IF.
028500     PERFORM 600-RESOLVE-COLUMN.
028600     IF WS-REF-FOUND
028700         IF WS-DATE-COL-COUNT < 2
028800             ADD 1 TO WS-DATE-COL-COUNT
028900             MOVE WS-REF-COLUMN TO WS-DATE-COL(WS-DATE-COL-COUNT)
029000         END-IF
029100     ELSE
029200         PERFORM 195-ADD-UNKNOWN-COL
029300     END-IF.

029400 190-ADD-DEDUPE-COL.
029500     IF WS-REF-COLUMN = SPACES
029600         EXIT PARAGRAPH
029700     END-IF.
029800     PERFORM 600-RESOLVE-COLUMN.
029900     IF WS-REF-FOUND
030000         IF WS-DEDUPE-COL-COUNT < 2
030100             ADD 1 TO WS-DEDUPE-COL-COUNT
030200             MOVE WS-REF-COLUMN TO
030300                  WS-DEDUPE-COL(WS-DEDUPE-COL-COUNT)
030400         END-IF
030500     ELSE
030600         PERFORM 195-ADD-UNKNOWN-COL
030700     END-IF.

030800 195-ADD-UNKNOWN-COL.
030900     IF WS-UNKNOWN-COL-COUNT < 10
031000         ADD 1 TO WS-UNKNOWN-COL-COUNT
031100         MOVE WS-REF-COLUMN TO
031200              WS-UNKNOWN-COL(WS-UNKNOWN-COL-COUNT)
031300     END-IF.

031400*----------------------------------------------------------------*
031500* 600-RESOLVE-COLUMN -- LOOKS UP A COLUMN NAME AGAINST THE        *
031600* CURRENT SOURCE RECORD'S FIELDS.  USED BOTH AT CONFIG-LOAD TIME  *
031700* (WHEN SRC-STUDENT-RECORD IS WHATEVER THE LAST READ LEFT IN IT,  *
031800* PURELY TO PROVE THE NAME RESOLVES) AND AT 200-TRANSFORM TIME    *
031900* (WHEN ITS VALUE ACTUALLY MATTERS FOR THE REQUIRED-FIELD CHECK). *
032000*----------------------------------------------------------------*
032100 600-RESOLVE-COLUMN.
032200     MOVE WS-REF-COLUMN TO WS-REF-COLUMN-LOWER.
032300     INSPECT WS-REF-COLUMN-LOWER CONVERTING
032400             WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
032500     MOVE SPACES TO WS-REF-VALUE.
032600     MOVE 'Y' TO WS-REF-FOUND-SW.
032700     EVALUATE WS-REF-COLUMN-LOWER
032800         WHEN 'student_id'
032900             MOVE SRC-STUDENT-ID TO WS-REF-VALUE
033000         WHEN 'first_name'
033100             MOVE SRC-FIRST-NAME TO WS-REF-VALUE
033200         WHEN 'last_name'
033300             MOVE SRC-LAST-NAME TO WS-REF-VALUE
033400         WHEN 'email'
033500             MOVE SRC-EMAIL TO WS-REF-VALUE
033600         WHEN 'department'
033700             MOVE SRC-DEPARTMENT TO WS-REF-VALUE
033800         WHEN 'status'
033900             MOVE SRC-STATUS TO WS-REF-VALUE
034000         WHEN 'score'
034100             MOVE SRC-SCORE TO WS-REF-VALUE
034200         WHEN 'admit_date'
034300             MOVE SRC-ADMIT-DATE TO WS-REF-VALUE
034400         WHEN OTHER
034500             MOVE 'N' TO WS-REF-FOUND-SW
034600     END-EVALUATE.

034700*----------------------------------------------------------------*
034800* 200-TRANSFORM-ONE-RECORD -- TRIM EVERY FIELD, NORMALIZE ANY      *
034900* CONFIGURED DATE COLUMNS, CHECK THE CONFIGURED REQUIRED           *
035000* COLUMNS, THEN DEDUPE ON THE CONFIGURED DEDUPE-KEY COLUMNS.       *
035100* THE RECORD IS KEPT (COUNTED AS MISSING-REQUIRED BUT STILL        *
035200* ELIGIBLE FOR OUTPUT) EVEN WHEN A REQUIRED COLUMN IS BLANK.       *
035300*----------------------------------------------------------------*
035400 200-TRANSFORM-ONE-RECORD.
035500     MOVE SRC-STUDENT-ID TO WS-FLD-TO-TRIM.
035600     MOVE 10 TO WS-FLD-LEN.
035700     PERFORM 900-TRIM-FIELD.
035800     MOVE WS-FLD-TO-TRIM TO SRC-STUDENT-ID.

035900     MOVE SRC-FIRST-NAME TO WS-FLD-TO-TRIM.
036000     MOVE 20 TO WS-FLD-LEN.
036100     PERFORM 900-TRIM-FIELD.
036200     MOVE WS-FLD-TO-TRIM TO SRC-FIRST-NAME.

036300     MOVE SRC-LAST-NAME TO WS-FLD-TO-TRIM.
036400     MOVE 20 TO WS-FLD-LEN.
036500     PERFORM 900-TRIM-FIELD.
036600     MOVE WS-FLD-TO-TRIM TO SRC-LAST-NAME.

036700     MOVE SRC-EMAIL TO WS-FLD-TO-TRIM.
036800     MOVE 40 TO WS-FLD-LEN.
036900     PERFORM 900-TRIM-FIELD.
037000     MOVE WS-FLD-TO-TRIM TO SRC-EMAIL.

037100     MOVE SRC-DEPARTMENT TO WS-FLD-TO-TRIM.
037200     MOVE 15 TO WS-FLD-LEN.
037300     PERFORM 900-TRIM-FIELD.
037400     MOVE WS-FLD-TO-TRIM TO SRC-DEPARTMENT.

037500     MOVE SRC-STATUS TO WS-FLD-TO-TRIM.
037600     MOVE 12 TO WS-FLD-LEN.
037700     PERFORM 900-TRIM-FIELD.
037800     MOVE WS-FLD-TO-TRIM TO SRC-STATUS.

037900     MOVE SRC-SCORE TO WS-FLD-TO-TRIM.
038000     MOVE 08 TO WS-FLD-LEN.
038100     PERFORM 900-TRIM-FIELD.
038200     MOVE WS-FLD-TO-TRIM TO SRC-SCORE.

038300     MOVE SRC-ADMIT-DATE TO WS-FLD-TO-TRIM.
038400     MOVE 10 TO WS-FLD-LEN.
038500     PERFORM 900-TRIM-FIELD.
038600     MOVE WS-FLD-TO-TRIM TO SRC-ADMIT-DATE.

038700     PERFORM 250-NORMALIZE-DATE-COLS
038800         VARYING WS-DATE-COL-X FROM 1 BY 1
038900         UNTIL WS-DATE-COL-X > WS-DATE-COL-COUNT.

039000     PERFORM 260-CHECK-REQUIRED-COLS
039100         VARYING WS-REQUIRED-COL-X FROM 1 BY 1
039200         UNTIL WS-REQUIRED-COL-X > WS-REQUIRED-COL-COUNT.

039300     PERFORM 270-DEDUPE-CHECK.
039400     IF NOT WS-DUP-FOUND
039500         PERFORM 280-KEEP-OR-COUNT-RECORD
039600     ELSE
039700         ADD 1 TO WS-DUPES-REMOVED
039800     END-IF.

039900     PERFORM 730-READ-STUDENT-FILE.

040000*----------------------------------------------------------------*
040100* 250-NORMALIZE-DATE-COLS -- SAME RULES AS CLEANNRM, BUT ONLY     *
040200* APPLIED TO THE COLUMNS NAMED ON THE SECOND CONTROL CARD.  ON    *
040300* THIS RECORD LAYOUT THE ONLY DATE-SHAPED FIELD IS ADMIT-DATE,    *
040400* SO A NAMED COLUMN OTHER THAN THAT ONE RESOLVES BUT HAS NO       *
040500* EFFECT HERE.                                                    *
040600*----------------------------------------------------------------*
040700 250-NORMALIZE-DATE-COLS.
040800     IF WS-DATE-COL(WS-DATE-COL-X) = 'admit_date'
040900         OR WS-DATE-COL(WS-DATE-COL-X) = 'ADMIT_DATE'
041000         MOVE SRC-ADMIT-DATE TO WS-DATE-IN
041100         CALL 'DATENORM' USING WS-DATE-IN, WS-DATE-OUT
041200         MOVE WS-DATE-OUT TO SRC-ADMIT-DATE
041300     END-IF.

041400*----------------------------------------------------------------*
041500* 260-CHECK-REQUIRED-COLS -- A BLANK VALUE ON ANY CONFIGURED      *
041600* REQUIRED COLUMN COUNTS THIS ROW AS MISSING-REQUIRED.  THE ROW   *
041700* IS STILL KEPT -- THE CHECK ONLY DRIVES THE SUMMARY COUNT.       *
041800*----------------------------------------------------------------*
041900 260-CHECK-REQUIRED-COLS.
042000     MOVE WS-REQUIRED-COL(WS-REQUIRED-COL-X) TO WS-REF-COLUMN.
042100     PERFORM 600-RESOLVE-COLUMN.
042200     IF WS-REF-VALUE = SPACES
042300         MOVE 'Y' TO WS-MISSING-REQ-SW
042400     END-IF.

042500*----------------------------------------------------------------*
042600* 270-DEDUPE-CHECK -- SAME SHAPE AS CLEANNRM'S SEEN-KEY SCAN,     *
042700* BUT THE KEY IS BUILT FROM UP TO TWO CONFIGURED DEDUPE COLUMNS   *
042800* RATHER THAN STUDENT-ID ALONE.  BLANK KEY VALUES PARTICIPATE     *
042900* AS BLANKS, SO TWO ROWS THAT ARE BLANK ON EVERY DEDUPE COLUMN    *
043000* ARE TREATED AS DUPLICATES OF EACH OTHER.  WHEN NO DEDUPE        *
043100* COLUMNS ARE CONFIGURED, NOTHING IS EVER A DUPLICATE.            *
043200*----------------------------------------------------------------*
043300 270-DEDUPE-CHECK.
043400     MOVE 'N' TO WS-DUP-FOUND-SW.
043500     IF WS-DEDUPE-COL-COUNT = 0
043600         EXIT PARAGRAPH
043700     END-IF.

043800     MOVE SPACES TO WS-BUILD-KEY.
043900     PERFORM 275-BUILD-ONE-KEY-PART
044000         VARYING WS-DEDUPE-COL-X FROM 1 BY 1
044100         UNTIL WS-DEDUPE-COL-X > WS-DEDUPE-COL-COUNT.

044200     PERFORM 277-SCAN-SEEN-KEYS VARYING WS-SEEN-KEY-X FROM 1 BY 1
044300             UNTIL WS-SEEN-KEY-X > WS-SEEN-KEY-COUNT.
044400     IF NOT WS-DUP-FOUND
044500         AND WS-SEEN-KEY-COUNT < WS-SEEN-KEY-MAX
044600         ADD 1 TO WS-SEEN-KEY-COUNT
044700         MOVE WS-BUILD-KEY TO WS-SEEN-KEY(WS-SEEN-KEY-COUNT)
044800     END-IF.

044900 275-BUILD-ONE-KEY-PART.
045000     MOVE WS-DEDUPE-COL(WS-DEDUPE-COL-X) TO WS-REF-COLUMN.
045100     PERFORM 600-RESOLVE-COLUMN.
045200     MOVE WS-REF-VALUE TO WS-BUILD-KEY-PART(WS-DEDUPE-COL-X).

045300 277-SCAN-SEEN-KEYS.
045400     IF WS-SEEN-KEY(WS-SEEN-KEY-X) = WS-BUILD-KEY
045500         MOVE 'Y' TO WS-DUP-FOUND-SW
045600     END-IF.

045700*----------------------------------------------------------------*
045800* 280-KEEP-OR-COUNT-RECORD -- BOTH MODES COUNT THE ROW; ONLY      *
045900* APPLY MODE ACTUALLY WRITES THE CLEANED OUTPUT RECORD.           *
046000*----------------------------------------------------------------*
046100 280-KEEP-OR-COUNT-RECORD.
046200     IF WS-MISSING-REQUIRED
046300         ADD 1 TO WS-MISSING-REQ-COUNT
046400     END-IF.
046500     ADD 1 TO WS-OUTPUT-ROWS.
046600     MOVE 'N' TO WS-MISSING-REQ-SW.
046700     IF WS-APPLY-MODE
046800         PERFORM 290-WRITE-CLEAN-RECORD
046900     END-IF.

047000 290-WRITE-CLEAN-RECORD.
047100     MOVE SRC-STUDENT-RECORD TO ETL-STUDENT-RECORD.
047200     WRITE ETL-STUDENT-RECORD.

047300 700-OPEN-FILES.
047400     OPEN INPUT  STUDENT-FILE-IN.
047500     OPEN OUTPUT STUDENT-FILE-OUT.
047600     OPEN OUTPUT SUMMARY-FILE.
047700     IF NOT WS-STUIN-OK
047800         DISPLAY 'ETLRUN: ERROR OPENING STUDENT INPUT. RC='
047900                 WS-STUIN-STATUS
048000         MOVE 16 TO RETURN-CODE
048100         MOVE 'Y' TO WS-EOF-SW
048200     END-IF.
048300     IF NOT WS-STUOUT-OK
048400         DISPLAY 'ETLRUN: ERROR OPENING STUDENT OUTPUT. RC='
048500                 WS-STUOUT-STATUS
048600         MOVE 16 TO RETURN-CODE
048700         MOVE 'Y' TO WS-EOF-SW
048800     END-IF.

048900 730-READ-STUDENT-FILE.
049000     READ STUDENT-FILE-IN
049100         AT END
049200             MOVE 'Y' TO WS-EOF-SW
049300         NOT AT END
049400             ADD 1 TO WS-INPUT-ROWS
049500     END-READ.

049600 800-WRITE-SUMMARY.
049700     MOVE WS-SUM-LABEL-1     TO SUM-RPT-LINE(1:20).
049800     MOVE WS-SUM-MODE-TEXT   TO SUM-RPT-LINE(21:8).
049900     WRITE SUM-RPT-LINE.

050000     MOVE WS-INPUT-ROWS TO WS-SUM-VALUE.
050100     MOVE WS-SUM-LABEL-2 TO SUM-RPT-LINE(1:20).
050200     MOVE WS-SUM-VALUE   TO SUM-RPT-LINE(21:7).
050300     WRITE SUM-RPT-LINE.

050400     MOVE WS-OUTPUT-ROWS TO WS-SUM-VALUE.
050500     MOVE WS-SUM-LABEL-3 TO SUM-RPT-LINE(1:20).
050600     MOVE WS-SUM-VALUE   TO SUM-RPT-LINE(21:7).
050700     WRITE SUM-RPT-LINE.

050800     MOVE WS-DUPES-REMOVED TO WS-SUM-VALUE.
050900     MOVE WS-SUM-LABEL-4 TO SUM-RPT-LINE(1:20).
051000     MOVE WS-SUM-VALUE   TO SUM-RPT-LINE(21:7).
051100     WRITE SUM-RPT-LINE.

051200     MOVE WS-MISSING-REQ-COUNT TO WS-SUM-VALUE.
051300     MOVE WS-SUM-LABEL-5 TO SUM-RPT-LINE(1:20).
051400     MOVE WS-SUM-VALUE   TO SUM-RPT-LINE(21:7).
051500     WRITE SUM-RPT-LINE.

051600     IF WS-UNKNOWN-COL-COUNT = 0
051700         MOVE SPACES TO SUM-RPT-LINE
051800         MOVE WS-SUM-LABEL-6 TO SUM-RPT-LINE(1:20)
051900         MOVE 0 TO WS-SUM-VALUE
052000         MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7)
052100         WRITE SUM-RPT-LINE
052200     ELSE
052300         PERFORM 810-WRITE-UNKNOWN-COL
052400             VARYING WS-UNKNOWN-COL-X FROM 1 BY 1
052500             UNTIL WS-UNKNOWN-COL-X > WS-UNKNOWN-COL-COUNT
052600     END-IF.

052700 810-WRITE-UNKNOWN-COL.
052800     MOVE SPACES TO SUM-RPT-LINE.
052900     MOVE WS-SUM-LABEL-6 TO SUM-RPT-LINE(1:20).
053000     MOVE WS-UNKNOWN-COL(WS-UNKNOWN-COL-X) TO SUM-RPT-LINE(21:12).
053100     WRITE SUM-RPT-LINE.

053200 790-CLOSE-FILES.
053300     CLOSE STUDENT-FILE-IN
053400           STUDENT-FILE-OUT
053500           SUMMARY-FILE.

053600 900-TRIM-FIELD.
053700     MOVE 0 TO WS-TRIM-POS.
053800     PERFORM 910-SCAN-TRIM VARYING WS-TRIM-I FROM 1 BY 1
053900             UNTIL WS-TRIM-I > WS-FLD-LEN.
054000     IF WS-TRIM-POS = 0
054100         MOVE SPACES TO WS-FLD-TO-TRIM
054200     ELSE
054300         IF WS-TRIM-POS > 1
054400             COMPUTE WS-TRIM-SHIFT-LEN =
054500                     WS-FLD-LEN - WS-TRIM-POS + 1
054600             MOVE WS-FLD-TO-TRIM(WS-TRIM-POS:WS-TRIM-SHIFT-LEN)
054700                  TO WS-TRIM-TEMP
054800             MOVE WS-TRIM-TEMP TO WS-FLD-TO-TRIM
054900         END-IF
055000     END-IF.

055100 910-SCAN-TRIM.
055200     IF WS-FLD-TO-TRIM(WS-TRIM-I:1) NOT = SPACE
055300         AND WS-TRIM-POS = 0
055400         MOVE WS-TRIM-I TO WS-TRIM-POS
055500     END-IF.
