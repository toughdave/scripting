000100******************************************************************
000200*                                                                *
000300*   RECNREC  --  SOURCE/TARGET RECONCILIATION RECORD             *
001500*                                                                *
001600*   WRITTEN BY RECONCIL, ONE PER STUDENT KEY IN THE UNION OF     *
001700*   THE SOURCE AND TARGET EXTRACTS.                              *
001800*                                                                *
001900*   MAINT:                                                      *
002000*   2017-09-18  DCS  RC#8604  ORIGINAL CUT.                      *
002100******************************************************************
002200 01  RECON-RECORD.
002300     05  RECORD-KEY                 PIC X(10).
002400     05  RECON-STATUS               PIC X(12).
002500     05  MISMATCH-COLUMNS           PIC X(60).
002600     05  SRC-SCORE                  PIC X(08).
002700     05  TGT-SCORE                  PIC X(08).
002800     05  SRC-STATUS                 PIC X(12).
002900     05  TGT-STATUS                 PIC X(12).
003000     05  SRC-EMAIL                  PIC X(40).
003100     05  TGT-EMAIL                  PIC X(40).
003200     05  SRC-DEPARTMENT             PIC X(15).
003300     05  TGT-DEPARTMENT             PIC X(15).
003400     05  FILLER                     PIC X(08).
