000100******************************************************************
000200*                                                                *
000300*   MERGREC  --  SURVIVORSHIP GOLDEN RECORD                     *
001500*                                                                *
001600*   WRITTEN BY SURVMERG, ONE PER STUDENT KEY IN THE UNION OF     *
001700*   THE SOURCE AND TARGET EXTRACTS, WITH PER-FIELD PROVENANCE.   *
001800*                                                                *
001900*   MAINT:                                                      *
002000*   2019-11-05  DCS  RC#9488  ORIGINAL CUT.                      *
002100******************************************************************
002200 01  MERGED-RECORD.
002300     05  STUDENT-ID                 PIC X(10).
002400     05  RECORD-ORIGIN              PIC X(12).
002500     05  FIRST-NAME                 PIC X(20).
002600     05  LAST-NAME                  PIC X(20).
002700     05  EMAIL                      PIC X(40).
002800     05  DEPARTMENT                 PIC X(15).
002900     05  STATUS                     PIC X(12).
003000     05  SCORE                      PIC X(08).
003100     05  ADMIT-DATE                 PIC X(10).
003200     05  SOURCE-OF-FIRST-NAME       PIC X(06).
003300     05  SOURCE-OF-LAST-NAME        PIC X(06).
003400     05  SOURCE-OF-EMAIL            PIC X(06).
003500     05  SOURCE-OF-DEPARTMENT       PIC X(06).
003600     05  SOURCE-OF-STATUS           PIC X(06).
003700     05  SOURCE-OF-SCORE            PIC X(06).
003800     05  SOURCE-OF-ADMIT-DATE       PIC X(06).
003900     05  FILLER                     PIC X(11).
