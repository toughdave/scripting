000100******************************************************************
000200*                                                                *
000300*   ANOMREC  --  AUDIT PACKET ANOMALY REGISTER RECORD            *
001500*                                                                *
001600*   STUDENT-RECORD FIELDS PLUS THE ANOMALY ISSUE CODE.  WRITTEN  *
001700*   BY AUDITPKT -- A RECORD CAN APPEAR MORE THAN ONCE (ONE LINE  *
001800*   PER ISSUE FOUND).                                            *
001900*                                                                *
002000*   MAINT:                                                      *
002100*   2016-05-02  DCS  RC#8011  ORIGINAL CUT FOR THE SIGN-OFF      *
002200*                    PACKET REWRITE.                             *
002300******************************************************************
002400 01  ANOMALY-RECORD.
002500     05  STUDENT-ID                 PIC X(10).
002600     05  FIRST-NAME                 PIC X(20).
002700     05  LAST-NAME                  PIC X(20).
002800     05  EMAIL                      PIC X(40).
002900     05  DEPARTMENT                 PIC X(15).
003000     05  STATUS                     PIC X(12).
003100     05  SCORE                      PIC X(08).
003200     05  ADMIT-DATE                 PIC X(10).
003300     05  ISSUE                      PIC X(20).
003400     05  FILLER                     PIC X(05).
