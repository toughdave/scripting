000100******************************************************************
000200*                                                                *
000300*   SLAREC  --  SLA AT-RISK / OVERDUE REPORT RECORD              *
001500*                                                                *
001600*   TASK-RECORD FIELDS PLUS THE CLASSIFICATION RESULT.  WRITTEN  *
001700*   BY SLARISK FOR OVERDUE AND AT_RISK TASKS ONLY.               *
001800*                                                                *
001900*   MAINT:                                                      *
002000*   2011-06-09  RJV  RC#6120  ORIGINAL CUT.                      *
002100*   2012-02-14  RJV  RC#6380  ADDED DAYS-TO-DUE (SIGN LEADING    *
002200*                    SEPARATE SO A QUICK DISPLAY SHOWS NEGATIVE  *
002300*                    DAYS-PAST-DUE CLEANLY).                     *
002400******************************************************************
002500 01  SLA-RISK-RECORD.
002600     05  TASK-ID                    PIC X(10).
002700     05  STUDENT-ID                 PIC X(10).
002800     05  STATUS                     PIC X(12).
002900     05  DUE-DATE                   PIC X(10).
003000     05  COMPLETED-AT               PIC X(10).
003100     05  RISK-STATE                 PIC X(18).
003200     05  DAYS-TO-DUE                PIC S9(5)
003300                                     SIGN IS LEADING SEPARATE.
003400     05  FILLER                     PIC X(04).
