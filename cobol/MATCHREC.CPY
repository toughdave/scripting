000100******************************************************************
000200*                                                                *
000300*   MATCHREC  --  EXACT/FUZZY MATCH DECISION RECORD              *
001500*                                                                *
001600*   WRITTEN BY FUZZYMAT, ONE PER SOURCE RECORD IN INPUT ORDER.   *
001700*                                                                *
001800*   MAINT:                                                      *
001900*   2018-03-12  DCS  RC#9015  ORIGINAL CUT.                      *
002000******************************************************************
002100 01  MATCH-RECORD.
002200     05  SRC-RECORD-KEY             PIC X(10).
002300     05  SRC-NAME                   PIC X(41).
002400     05  SRC-DEPARTMENT             PIC X(15).
002500     05  TGT-RECORD-KEY             PIC X(10).
002600     05  TGT-NAME                   PIC X(41).
002700     05  TGT-DEPARTMENT             PIC X(15).
002800     05  MATCH-TYPE                 PIC X(10).
002900     05  MATCH-SCORE                PIC 9V999.
003000     05  REASON                     PIC X(60).
003100     05  FILLER                     PIC X(04).
