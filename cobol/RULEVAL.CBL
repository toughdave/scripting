000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    RULEVAL.
000400 AUTHOR.        W R TAYLOR.
000500 INSTALLATION.  REGISTRAR SYSTEMS GROUP.
000600 DATE-WRITTEN.  08/21/2014.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   RULEVAL -- CONFIGURABLE DATA QUALITY RULES ENGINE             *
001200*                                                                *
001300*   REPLACES THE OLD HARD-CODED EDIT TABLE THAT USED TO LIVE      *
001400*   INSIDE EVERY EXTRACT PROGRAM -- ONE RULE FILE NOW DRIVES      *
001500*   REQUIRED / ALLOWED-VALUES / RANGE / PATTERN / EQUAL-COLUMN    *
001600*   CHECKS AGAINST THE STUDENT EXTRACT, EACH RULE OPTIONALLY      *
001700*   GUARDED BY A WHEN CONDITION.  A BAD RULE FILE (UNKNOWN TYPE   *
001800*   OR A COLUMN NAME THAT ISN'T ON THE EXTRACT) STOPS THE RUN     *
001900*   COLD RATHER THAN SILENTLY SKIPPING CHECKS.                    *
002000*                                                                *
002100*-----------------------------------------------------------------
002200* CHANGE LOG                                                     *
002300*-----------------------------------------------------------------
002400* DATE       WHO  RC#     DESCRIPTION                           C1
002500* ---------- ---- ------- ------------------------------------- C1
002600* 2014-08-21 WRT  7342    ORIGINAL CUT -- REPLACES THE OLD       C1
002700*                        HARD-CODED EDIT TABLE.                  C1
002800* 2015-01-06 WRT  7409    ADDED WHEN-COLUMN/WHEN-OP/WHEN-VALUE    C1
002900*                        SO A RULE CAN BE MADE CONDITIONAL.       C1
003000* 2015-05-06 WRT  7655    RANGE CHECK'S NUMERIC TEST NOW SHARES   C1
003100*                        THE NUMCHECK SUBROUTINE WITH CSVPROF.    C1
003200* 2019-03-12 DCS  8705    ADDED THE PATTERN RULE TYPE (PICTURE-   C1
003300*                        STYLE A/9 MASK) FOR THE NEW TRANSCRIPT-  C1
003400*                        ID VALIDATION ASK FROM RECORDS.          C1
003410* 2026-08-09 WRT  8810    RULE-TABLE MIN/MAX AND THE NUMCHECK    C1
003420*                        WORK FIELD REPACKED COMP-3 TO MATCH     C1
003430*                        SHOP STANDARD FOR SIGNED WORK FIELDS.   C1
003440*                        310/320/340 NOW PERFORM ... THRU THEIR  C1
003450*                        OWN EXIT PARAGRAPHS LIKE 330/350/360.   C1
003500******************************************************************

003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-370.
003900 OBJECT-COMPUTER.   IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.

004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RULE-FILE-IN     ASSIGN TO RULESIN
004500            ACCESS IS SEQUENTIAL
004600            FILE STATUS IS WS-RULESIN-STATUS.

004700     SELECT STUDENT-FILE-IN  ASSIGN TO STUIN
004800            ACCESS IS SEQUENTIAL
004900            FILE STATUS IS WS-STUIN-STATUS.

005000     SELECT VIOLATION-FILE   ASSIGN TO VIOLOUT
005100            ACCESS IS SEQUENTIAL
005200            FILE STATUS IS WS-VIOLOUT-STATUS.

005300     SELECT SUMMARY-FILE     ASSIGN TO SUMRPT
005400            ACCESS IS SEQUENTIAL
005500            FILE STATUS IS WS-SUMRPT-STATUS.

005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.

005900 FD  RULE-FILE-IN
006000     RECORDING MODE IS F.
006100 COPY RULEREC.

006200 FD  STUDENT-FILE-IN
006300     RECORDING MODE IS F
006400     BLOCK CONTAINS 0 RECORDS.
006500 COPY STUREC REPLACING ==:TAG:== BY ==STU==.

006600 FD  VIOLATION-FILE
006700     RECORDING MODE IS F.
006800 COPY VIOLREC.

006900 FD  SUMMARY-FILE
007000     RECORDING MODE IS F.
007100 01  SUM-RPT-LINE                   PIC X(80).

007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500 01  WS-FILE-STATUSES.
007600     05  WS-RULESIN-STATUS          PIC X(02) VALUE SPACES.
007700         88  WS-RULESIN-OK                     VALUE '00'.
007800     05  WS-STUIN-STATUS            PIC X(02) VALUE SPACES.
007900         88  WS-STUIN-OK                        VALUE '00'.
008000     05  WS-VIOLOUT-STATUS          PIC X(02) VALUE SPACES.
008100         88  WS-VIOLOUT-OK                      VALUE '00'.
008200     05  WS-SUMRPT-STATUS           PIC X(02) VALUE SPACES.
008300         88  WS-SUMRPT-OK                       VALUE '00'.
008400     05  FILLER                     PIC X(08).

008500 01  WS-SWITCHES.
008600     05  WS-RULE-EOF-SW             PIC X(01) VALUE 'N'.
008700         88  WS-RULE-EOF                       VALUE 'Y'.
008800     05  WS-EOF-SW                  PIC X(01) VALUE 'N'.
008900         88  WS-EOF                            VALUE 'Y'.
009000     05  WS-REJECT-SW               PIC X(01) VALUE 'N'.
009100         88  WS-REJECTED                       VALUE 'Y'.
009200     05  FILLER                     PIC X(08).

009300*----------------------------------------------------------------*
009400* RULE TABLE -- LOADED ONCE, UP TO 50 RULES PER RUN.
009500*----------------------------------------------------------------*
009600 77  WS-RULE-MAX                    PIC 9(03) COMP VALUE 50.
009700 77  WS-RULE-COUNT                  PIC 9(03) COMP VALUE 0.
009800 77  WS-RULE-X                      PIC 9(03) COMP VALUE 0.

009900 01  WS-RULE-TABLE.
010000     05  WS-RULE OCCURS 50 TIMES.
010100         10  WS-RULE-NAME           PIC X(20).
010200         10  WS-RULE-TYPE           PIC X(14).
010300         10  WS-RULE-COLUMN         PIC X(12).
010400         10  WS-RULE-VALUES         PIC X(60).
010500         10  WS-RULE-MIN            PIC S9(05)V99 COMP-3.
010600         10  WS-RULE-MAX            PIC S9(05)V99 COMP-3.
010700         10  WS-RULE-MIN-FLAG       PIC X(01).
010800         10  WS-RULE-MAX-FLAG       PIC X(01).
010900         10  WS-RULE-OTHER-COLUMN   PIC X(12).
011000         10  WS-RULE-WHEN-COLUMN    PIC X(12).
011100         10  WS-RULE-WHEN-OP        PIC X(02).
011200         10  WS-RULE-WHEN-VALUE     PIC X(20).
011300         10  WS-RULE-VIOL-COUNT     PIC 9(07) COMP.

011400*----------------------------------------------------------------*
011500* MISSING-COLUMN LIST -- BUILT DURING VALIDATION, PRINTED IN     *
011600* THE SUMMARY WHEN THE RUN IS REJECTED.                          *
011700*----------------------------------------------------------------*
011800 01  WS-MISSING-COL-COUNT           PIC 9(02) COMP VALUE 0.
011900 01  WS-MISSING-COL-TABLE.
012000     05  WS-MISSING-COL OCCURS 10 TIMES PIC X(12).
012100 01  WS-MISSING-COL-X               PIC 9(02) COMP.
012200 01  WS-MALFORMED-SW                PIC X(01) VALUE 'N'.

012300*----------------------------------------------------------------*
012400* COLUMN-VALUE LOOKUP WORK AREA                                  *
012500*----------------------------------------------------------------*
012600 01  WS-REF-COLUMN                  PIC X(12).
012700 01  WS-REF-COLUMN-LOWER            PIC X(12).
012800 01  WS-REF-VALUE                   PIC X(40).
012900 01  WS-REF-FOUND-SW                PIC X(01).
013000 01  WS-OTHER-VALUE                 PIC X(40).

013100 01  WS-UPPER-ALPHABET              PIC X(26) VALUE
013200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013300 01  WS-LOWER-ALPHABET              PIC X(26) VALUE
013400         'abcdefghijklmnopqrstuvwxyz'.

013500*----------------------------------------------------------------*
013600* GENERIC TRIM WORK AREA                                         *
013700*----------------------------------------------------------------*
013800 01  WS-TRIM-WORK-AREA.
013900     05  WS-FLD-TO-TRIM             PIC X(40).
014000     05  WS-TRIM-TEMP               PIC X(40).
014100     05  WS-FLD-LEN                 PIC 9(02) COMP VALUE 0.
014200     05  WS-TRIM-POS                PIC 9(02) COMP VALUE 0.
014300     05  WS-TRIM-SHIFT-LEN          PIC 9(02) COMP VALUE 0.
014400     05  WS-TRIM-I                  PIC 9(02) COMP VALUE 0.
014500     05  FILLER                     PIC X(05).

014600*----------------------------------------------------------------*
014700* WHEN-GUARD WORK AREA                                           *
014800*----------------------------------------------------------------*
014900 01  WS-GUARD-PASS-SW               PIC X(01).
015000 01  WS-WHEN-TARGET                 PIC X(40).
015100 01  WS-WHEN-CONFIG                 PIC X(20).

015200*----------------------------------------------------------------*
015300* ALLOWED-LIST / PATTERN SCAN WORK AREA (CHARACTER-TABLE VIEW,    *
015400* SAME TECHNIQUE AS SIMRATIO AND NUMCHECK USE.)                  *
015500*----------------------------------------------------------------*
015600 01  WS-SCAN-TEXT                   PIC X(60).
015700 01  WS-SCAN-CHARS REDEFINES WS-SCAN-TEXT.
015800     05  WS-SCAN-CHAR               PIC X(01) OCCURS 60.
015900 01  WS-SCAN-LEN                    PIC 9(02) COMP VALUE 0.
016000 01  WS-TOK-START                   PIC 9(02) COMP VALUE 0.
016100 01  WS-TOK-END                     PIC 9(02) COMP VALUE 0.
016200 01  WS-TOK-LEN                     PIC 9(02) COMP VALUE 0.
016300 01  WS-TOK-K                       PIC 9(02) COMP VALUE 0.
016400 01  WS-ALLOWED-TOKEN               PIC X(20).
016500 01  WS-ALLOWED-TOKEN-LOWER         PIC X(20).
016600 01  WS-TARGET-VALUE-LOWER          PIC X(40).
016700 01  WS-VALUE-FOUND-SW              PIC X(01).

016800 01  WS-PATTERN-TEXT                PIC X(60).
016900 01  WS-PATTERN-CHARS REDEFINES WS-PATTERN-TEXT.
017000     05  WS-PATTERN-CHAR            PIC X(01) OCCURS 60.
017100 01  WS-PATTERN-LEN                 PIC 9(02) COMP VALUE 0.
017200 01  WS-VALUE-UPPER                 PIC X(40).
017300 01  WS-VALUE-UPPER-CHARS REDEFINES WS-VALUE-UPPER.
017400     05  WS-VALUE-UPPER-CHAR        PIC X(01) OCCURS 40.
017500 01  WS-VALUE-LEN                   PIC 9(02) COMP VALUE 0.
017600 01  WS-PATTERN-MATCH-SW            PIC X(01).

017700*----------------------------------------------------------------*
017800* NUMCHECK LINKAGE WORK AREA                                     *
017900*----------------------------------------------------------------*
018000 01  WS-NC-TEXT                     PIC X(40).
018100 01  WS-NC-VALUE                    PIC S9(05)V99 COMP-3.
018200 01  WS-NC-VALID-SW                 PIC X(01).
018300 01  WS-NUM-EDIT                    PIC -(5)9.99.

018400*----------------------------------------------------------------*
018500* VIOLATION-MESSAGE WORK AREA                                    *
018600*----------------------------------------------------------------*
018700 01  WS-VIOL-MESSAGE                PIC X(60).
018800 01  WS-VIOL-MSG-POS                PIC 9(02) COMP.

018900 01  WS-ROW-COUNT                   PIC 9(07) COMP VALUE 0.
019000 01  WS-VIOLATION-COUNT             PIC 9(07) COMP VALUE 0.

019100 01  WS-SUM-VALUE                   PIC ZZZZZZ9.

019200******************************************************************
019300 PROCEDURE DIVISION.
019400******************************************************************

019500 000-MAIN.
019600     PERFORM 700-OPEN-FILES.
019700     PERFORM 150-LOAD-RULES.
019800     PERFORM 160-DETERMINE-REFERENCED-COLUMNS.
019900     IF WS-REJECTED
020000         MOVE 2 TO RETURN-CODE
020100     ELSE
020200         PERFORM 730-READ-STUDENT-FILE
020300         PERFORM 250-EVALUATE-ONE-RECORD UNTIL WS-EOF
020400     END-IF.
020500     PERFORM 800-WRITE-SUMMARY.
020600     DISPLAY 'RULEVAL COMPLETE: ' WS-ROW-COUNT ' ROWS, '
020700             WS-VIOLATION-COUNT ' VIOLATIONS, RC=' RETURN-CODE.
020800     PERFORM 790-CLOSE-FILES.
020900     GOBACK.

021000 150-LOAD-RULES.
021100     PERFORM 155-READ-ONE-RULE.
021200     PERFORM 156-STORE-ONE-RULE UNTIL WS-RULE-EOF
021300             OR WS-RULE-COUNT NOT < WS-RULE-MAX.

021400 155-READ-ONE-RULE.
021500     READ RULE-FILE-IN
021600         AT END
021700             MOVE 'Y' TO WS-RULE-EOF-SW
021800     END-READ.

021900 156-STORE-ONE-RULE.
022000     ADD 1 TO WS-RULE-COUNT.
022100     MOVE RULE-NAME        TO WS-RULE-NAME(WS-RULE-COUNT).
022200     MOVE RULE-TYPE        TO WS-RULE-TYPE(WS-RULE-COUNT).
022300     MOVE RULE-COLUMN      TO WS-RULE-COLUMN(WS-RULE-COUNT).
022400     MOVE RULE-VALUES      TO WS-RULE-VALUES(WS-RULE-COUNT).
022500     MOVE RULE-MIN         TO WS-RULE-MIN(WS-RULE-COUNT).
022600     MOVE RULE-MAX         TO WS-RULE-MAX(WS-RULE-COUNT).
022700     MOVE RULE-MIN-FLAG    TO WS-RULE-MIN-FLAG(WS-RULE-COUNT).
022800     MOVE RULE-MAX-FLAG    TO WS-RULE-MAX-FLAG(WS-RULE-COUNT).
022900     MOVE OTHER-COLUMN     TO WS-RULE-OTHER-COLUMN(WS-RULE-COUNT).
023000     MOVE WHEN-COLUMN      TO WS-RULE-WHEN-COLUMN(WS-RULE-COUNT).
023100     MOVE WHEN-OP          TO WS-RULE-WHEN-OP(WS-RULE-COUNT).
023200     MOVE WHEN-VALUE       TO WS-RULE-WHEN-VALUE(WS-RULE-COUNT).
023300     MOVE 0 TO WS-RULE-VIOL-COUNT(WS-RULE-COUNT).
023400     PERFORM 155-READ-ONE-RULE.

023500 160-DETERMINE-REFERENCED-COLUMNS.
023600     PERFORM 165-CHECK-ONE-RULE
023700         VARYING WS-RULE-X FROM 1 BY 1
023800         UNTIL WS-RULE-X > WS-RULE-COUNT.
023900     IF WS-MALFORMED-SW = 'Y' OR WS-MISSING-COL-COUNT > 0
024000         MOVE 'Y' TO WS-REJECT-SW
024100     END-IF.

024200 165-CHECK-ONE-RULE.
024300     IF WS-RULE-TYPE(WS-RULE-X) NOT = 'REQUIRED'
024400         AND WS-RULE-TYPE(WS-RULE-X) NOT = 'ALLOWED'
024500         AND WS-RULE-TYPE(WS-RULE-X) NOT = 'RANGE'
024600         AND WS-RULE-TYPE(WS-RULE-X) NOT = 'PATTERN'
024700         AND WS-RULE-TYPE(WS-RULE-X) NOT = 'EQUALCOL'
024800         MOVE 'Y' TO WS-MALFORMED-SW
024900     END-IF.
025000     MOVE WS-RULE-COLUMN(WS-RULE-X) TO WS-REF-COLUMN.
025100     PERFORM 600-GET-COLUMN-VALUE.
025200     IF WS-REF-FOUND-SW = 'N'
025300         PERFORM 170-ADD-MISSING-COLUMN
025400     END-IF.
025500     IF WS-RULE-OTHER-COLUMN(WS-RULE-X) NOT = SPACES
025600         MOVE WS-RULE-OTHER-COLUMN(WS-RULE-X) TO WS-REF-COLUMN
025700         PERFORM 600-GET-COLUMN-VALUE
025800         IF WS-REF-FOUND-SW = 'N'
025900             PERFORM 170-ADD-MISSING-COLUMN
026000         END-IF
026100     END-IF.
026200     IF WS-RULE-WHEN-COLUMN(WS-RULE-X) NOT = SPACES
026300         MOVE WS-RULE-WHEN-COLUMN(WS-RULE-X) TO WS-REF-COLUMN
026400         PERFORM 600-GET-COLUMN-VALUE
026500         IF WS-REF-FOUND-SW = 'N'
026600             PERFORM 170-ADD-MISSING-COLUMN
026700         END-IF
026800     END-IF.

026900 170-ADD-MISSING-COLUMN.
027000     MOVE 0 TO WS-MISSING-COL-X.
027100     PERFORM 175-SCAN-MISSING-COLUMN
027200         VARYING WS-MISSING-COL-X FROM 1 BY 1
027300         UNTIL WS-MISSING-COL-X > WS-MISSING-COL-COUNT
027400         OR WS-REF-FOUND-SW = 'D'.
027500     IF WS-REF-FOUND-SW NOT = 'D'
027600         AND WS-MISSING-COL-COUNT < 10
027700         ADD 1 TO WS-MISSING-COL-COUNT
027800         MOVE WS-REF-COLUMN TO WS-MISSING-COL(WS-MISSING-COL-COUNT)
027900     END-IF.

028000 175-SCAN-MISSING-COLUMN.
028100     IF WS-MISSING-COL(WS-MISSING-COL-X) = WS-REF-COLUMN
028200         MOVE 'D' TO WS-REF-FOUND-SW
028300     END-IF.

028400 250-EVALUATE-ONE-RECORD.
028500     ADD 1 TO WS-ROW-COUNT.
028600     PERFORM 260-EVALUATE-ONE-RULE
028700         VARYING WS-RULE-X FROM 1 BY 1
028800         UNTIL WS-RULE-X > WS-RULE-COUNT.
028900     PERFORM 730-READ-STUDENT-FILE.

029000 260-EVALUATE-ONE-RULE.
029100     PERFORM 360-WHEN-GUARD-CHECK THRU 360-WHEN-GUARD-EXIT.
029200     IF WS-GUARD-PASS-SW = 'Y'
029300         EVALUATE TRUE
029400             WHEN WS-RULE-TYPE(WS-RULE-X) = 'REQUIRED'
029500                 PERFORM 310-CHECK-REQUIRED THRU 310-CHECK-REQUIRED-EXIT
029600             WHEN WS-RULE-TYPE(WS-RULE-X) = 'ALLOWED'
029700                 PERFORM 320-CHECK-ALLOWED THRU 320-CHECK-ALLOWED-EXIT
029800             WHEN WS-RULE-TYPE(WS-RULE-X) = 'RANGE'
029900                 PERFORM 330-CHECK-RANGE THRU 330-CHECK-RANGE-EXIT
030000             WHEN WS-RULE-TYPE(WS-RULE-X) = 'PATTERN'
030100                 PERFORM 340-CHECK-PATTERN THRU 340-CHECK-PATTERN-EXIT
030200             WHEN WS-RULE-TYPE(WS-RULE-X) = 'EQUALCOL'
030300                 PERFORM 350-CHECK-EQUALCOL THRU 350-CHECK-EQUALCOL-EXIT
030400         END-EVALUATE
030500     END-IF.

030600 310-CHECK-REQUIRED.
030700     MOVE WS-RULE-COLUMN(WS-RULE-X) TO WS-REF-COLUMN.
030800     PERFORM 600-GET-COLUMN-VALUE.
030900     IF WS-REF-VALUE = SPACES
031000         MOVE 'value is required' TO WS-VIOL-MESSAGE
031100         PERFORM 700-WRITE-VIOLATION
031200     END-IF.
031210 310-CHECK-REQUIRED-EXIT.
031220     EXIT.

031300 320-CHECK-ALLOWED.
031400     MOVE WS-RULE-COLUMN(WS-RULE-X) TO WS-REF-COLUMN.
031500     PERFORM 600-GET-COLUMN-VALUE.
031600     IF WS-REF-VALUE NOT = SPACES
031700         MOVE WS-REF-VALUE TO WS-TARGET-VALUE-LOWER
031800         INSPECT WS-TARGET-VALUE-LOWER CONVERTING
031900                 WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
032000         PERFORM 325-SCAN-ALLOWED-LIST
032100         IF WS-VALUE-FOUND-SW NOT = 'Y'
032200             PERFORM 900-TRIM-REF-VALUE
032300             STRING 'value ''' DELIMITED BY SIZE
032400                    WS-TRIM-TEMP(1:WS-FLD-LEN) DELIMITED BY SIZE
032500                    ''' is not in allowed set' DELIMITED BY SIZE
032600                    INTO WS-VIOL-MESSAGE
032700             END-STRING
032800             PERFORM 700-WRITE-VIOLATION
032900         END-IF
033000     END-IF.
033010 320-CHECK-ALLOWED-EXIT.
033020     EXIT.

033100 325-SCAN-ALLOWED-LIST.
033200     MOVE 'N' TO WS-VALUE-FOUND-SW.
033300     MOVE WS-RULE-VALUES(WS-RULE-X) TO WS-SCAN-TEXT.
033400     PERFORM 328-SCAN-FOR-LEN
033500         VARYING WS-TOK-K FROM 60 BY -1 UNTIL WS-TOK-K < 1.
033600     MOVE 1 TO WS-TOK-START.
033700     PERFORM 330-SCAN-ONE-TOKEN UNTIL WS-TOK-START > WS-SCAN-LEN
033800             OR WS-VALUE-FOUND-SW = 'Y'.

033900 328-SCAN-FOR-LEN.
034000     IF WS-SCAN-CHAR(WS-TOK-K) NOT = SPACE AND WS-SCAN-LEN = 0
034100         MOVE WS-TOK-K TO WS-SCAN-LEN
034200     END-IF.

034300 330-SCAN-ONE-TOKEN.
034400     MOVE WS-TOK-START TO WS-TOK-END.
034500     PERFORM 331-FIND-TOKEN-END
034600         UNTIL WS-TOK-END > WS-SCAN-LEN
034700         OR WS-SCAN-CHAR(WS-TOK-END) = '|'.
034800     COMPUTE WS-TOK-LEN = WS-TOK-END - WS-TOK-START.
034900     IF WS-TOK-LEN > 0
035000         MOVE SPACES TO WS-ALLOWED-TOKEN
035100         MOVE WS-SCAN-TEXT(WS-TOK-START:WS-TOK-LEN)
035200                 TO WS-ALLOWED-TOKEN
035300         MOVE WS-ALLOWED-TOKEN TO WS-ALLOWED-TOKEN-LOWER
035400         INSPECT WS-ALLOWED-TOKEN-LOWER CONVERTING
035500                 WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
035600         IF WS-ALLOWED-TOKEN-LOWER = WS-TARGET-VALUE-LOWER
035700             MOVE 'Y' TO WS-VALUE-FOUND-SW
035800         END-IF
035900     END-IF.
036000     COMPUTE WS-TOK-START = WS-TOK-END + 1.

036100 331-FIND-TOKEN-END.
036200     ADD 1 TO WS-TOK-END.

036300 340-CHECK-PATTERN.
036400     MOVE WS-RULE-COLUMN(WS-RULE-X) TO WS-REF-COLUMN.
036500     PERFORM 600-GET-COLUMN-VALUE.
036600     IF WS-REF-VALUE NOT = SPACES
036700         PERFORM 345-MATCH-PATTERN
036800         IF WS-PATTERN-MATCH-SW NOT = 'Y'
036900             PERFORM 900-TRIM-REF-VALUE
037000             STRING 'value ''' DELIMITED BY SIZE
037100                    WS-TRIM-TEMP(1:WS-FLD-LEN) DELIMITED BY SIZE
037200                    ''' does not match required pattern'
037300                        DELIMITED BY SIZE
037400                    INTO WS-VIOL-MESSAGE
037500             END-STRING
037600             PERFORM 700-WRITE-VIOLATION
037700         END-IF
037800     END-IF.
037810 340-CHECK-PATTERN-EXIT.
037820     EXIT.

037900 345-MATCH-PATTERN.
038000     MOVE 'Y' TO WS-PATTERN-MATCH-SW.
038100     MOVE WS-RULE-VALUES(WS-RULE-X) TO WS-PATTERN-TEXT.
038200     MOVE 0 TO WS-PATTERN-LEN.
038300     PERFORM 346-SCAN-PATTERN-LEN
038400         VARYING WS-TOK-K FROM 60 BY -1 UNTIL WS-TOK-K < 1.
038500     INSPECT WS-PATTERN-TEXT CONVERTING
038600             WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
038700     MOVE WS-REF-VALUE TO WS-VALUE-UPPER.
038800     INSPECT WS-VALUE-UPPER CONVERTING
038900             WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
039000     MOVE 0 TO WS-VALUE-LEN.
039100     PERFORM 347-SCAN-VALUE-LEN
039200         VARYING WS-TOK-K FROM 40 BY -1 UNTIL WS-TOK-K < 1.
039300     IF WS-VALUE-LEN NOT = WS-PATTERN-LEN
039400         MOVE 'N' TO WS-PATTERN-MATCH-SW
039500     ELSE
039600         PERFORM 348-MATCH-ONE-POSITION
039700             VARYING WS-TOK-K FROM 1 BY 1
039800             UNTIL WS-TOK-K > WS-PATTERN-LEN
039900             OR WS-PATTERN-MATCH-SW = 'N'
040000     END-IF.

040100 346-SCAN-PATTERN-LEN.
040200     IF WS-PATTERN-CHAR(WS-TOK-K) NOT = SPACE AND WS-PATTERN-LEN = 0
040300         MOVE WS-TOK-K TO WS-PATTERN-LEN
040400     END-IF.

040500 347-SCAN-VALUE-LEN.
040600     IF WS-VALUE-UPPER-CHAR(WS-TOK-K) NOT = SPACE
040700             AND WS-VALUE-LEN = 0
040800         MOVE WS-TOK-K TO WS-VALUE-LEN
040900     END-IF.

041000 348-MATCH-ONE-POSITION.
041100     EVALUATE WS-PATTERN-CHAR(WS-TOK-K)
041200         WHEN 'A'
041300             IF WS-VALUE-UPPER-CHAR(WS-TOK-K) NOT ALPHABETIC
041400                 MOVE 'N' TO WS-PATTERN-MATCH-SW
041500             END-IF
041600         WHEN '9'
041700             IF WS-VALUE-UPPER-CHAR(WS-TOK-K) NOT NUMERIC
041800                 MOVE 'N' TO WS-PATTERN-MATCH-SW
041900             END-IF
042000         WHEN OTHER
042100             IF WS-VALUE-UPPER-CHAR(WS-TOK-K) NOT =
042200                     WS-PATTERN-CHAR(WS-TOK-K)
042300                 MOVE 'N' TO WS-PATTERN-MATCH-SW
042400             END-IF
042500     END-EVALUATE.

042600 330-CHECK-RANGE.
042700     MOVE WS-RULE-COLUMN(WS-RULE-X) TO WS-REF-COLUMN.
042800     PERFORM 600-GET-COLUMN-VALUE.
042900     IF WS-REF-VALUE = SPACES
043000         GO TO 330-CHECK-RANGE-EXIT
043100     END-IF.
043200     MOVE WS-REF-VALUE TO WS-NC-TEXT.
043300     CALL 'NUMCHECK' USING WS-NC-TEXT, WS-NC-VALUE, WS-NC-VALID-SW.
043400     IF WS-NC-VALID-SW NOT = 'Y'
043500         PERFORM 900-TRIM-REF-VALUE
043600         STRING 'value ''' DELIMITED BY SIZE
043700                WS-TRIM-TEMP(1:WS-FLD-LEN) DELIMITED BY SIZE
043800                ''' is not numeric' DELIMITED BY SIZE
043900                INTO WS-VIOL-MESSAGE
044000         END-STRING
044100         PERFORM 700-WRITE-VIOLATION
044200         GO TO 330-CHECK-RANGE-EXIT
044300     END-IF.
044400     MOVE WS-NC-VALUE TO WS-NUM-EDIT.
044500     IF WS-RULE-MIN-FLAG(WS-RULE-X) = 'Y'
044600             AND WS-NC-VALUE < WS-RULE-MIN(WS-RULE-X)
044700         MOVE WS-RULE-MIN(WS-RULE-X) TO WS-NUM-EDIT
044800         STRING 'value ' DELIMITED BY SIZE
044900                WS-NUM-EDIT DELIMITED BY SIZE
045000                ' is below min ' DELIMITED BY SIZE
045100                WS-RULE-MIN(WS-RULE-X) DELIMITED BY SIZE
045200                INTO WS-VIOL-MESSAGE
045300         END-STRING
045400         PERFORM 700-WRITE-VIOLATION
045500     ELSE
045600         IF WS-RULE-MAX-FLAG(WS-RULE-X) = 'Y'
045700                 AND WS-NC-VALUE > WS-RULE-MAX(WS-RULE-X)
045800             STRING 'value ' DELIMITED BY SIZE
045900                    WS-NUM-EDIT DELIMITED BY SIZE
046000                    ' is above max ' DELIMITED BY SIZE
046100                    WS-RULE-MAX(WS-RULE-X) DELIMITED BY SIZE
046200                    INTO WS-VIOL-MESSAGE
046300             END-STRING
046400             PERFORM 700-WRITE-VIOLATION
046500         END-IF
046600     END-IF.
046700 330-CHECK-RANGE-EXIT.
046800     EXIT.

046900 350-CHECK-EQUALCOL.
047000     MOVE WS-RULE-COLUMN(WS-RULE-X) TO WS-REF-COLUMN.
047100     PERFORM 600-GET-COLUMN-VALUE.
047200     IF WS-RULE-OTHER-COLUMN(WS-RULE-X) = SPACES
047300         MOVE 'rule misconfigured: other_column is required'
047400                 TO WS-VIOL-MESSAGE
047500         PERFORM 700-WRITE-VIOLATION
047600         GO TO 350-CHECK-EQUALCOL-EXIT
047700     END-IF.
047800     MOVE WS-REF-VALUE TO WS-OTHER-VALUE.
047900     MOVE WS-RULE-OTHER-COLUMN(WS-RULE-X) TO WS-REF-COLUMN.
048000     PERFORM 600-GET-COLUMN-VALUE.
048100     IF WS-OTHER-VALUE NOT = WS-REF-VALUE
048200         PERFORM 900-TRIM-OTHER-VALUE
048300         STRING 'value ''' DELIMITED BY SIZE
048400                WS-TRIM-TEMP(1:WS-FLD-LEN) DELIMITED BY SIZE
048500                ''' does not match ' DELIMITED BY SIZE
048600                WS-RULE-OTHER-COLUMN(WS-RULE-X) DELIMITED BY SPACE
048700                ' ''' DELIMITED BY SIZE
048800                WS-REF-VALUE DELIMITED BY SPACE
048900                '''' DELIMITED BY SIZE
049000                INTO WS-VIOL-MESSAGE
049100         END-STRING
049200         PERFORM 700-WRITE-VIOLATION
049300     END-IF.
049400 350-CHECK-EQUALCOL-EXIT.
049500     EXIT.

049600 360-WHEN-GUARD-CHECK.
049700     MOVE 'Y' TO WS-GUARD-PASS-SW.
049800     IF WS-RULE-WHEN-COLUMN(WS-RULE-X) = SPACES
049900         GO TO 360-WHEN-GUARD-EXIT
050000     END-IF.
050100     MOVE WS-RULE-WHEN-COLUMN(WS-RULE-X) TO WS-REF-COLUMN.
050200     PERFORM 600-GET-COLUMN-VALUE.
050300     MOVE WS-REF-VALUE TO WS-WHEN-TARGET.
050400     INSPECT WS-WHEN-TARGET CONVERTING
050500             WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
050600     MOVE WS-RULE-WHEN-VALUE(WS-RULE-X) TO WS-WHEN-CONFIG.
050700     INSPECT WS-WHEN-CONFIG CONVERTING
050800             WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
050900     IF WS-RULE-WHEN-OP(WS-RULE-X) = 'EQ'
051000         IF WS-WHEN-TARGET NOT = WS-WHEN-CONFIG
051100             MOVE 'N' TO WS-GUARD-PASS-SW
051200         END-IF
051300     ELSE
051400         IF WS-WHEN-TARGET = WS-WHEN-CONFIG
051500             MOVE 'N' TO WS-GUARD-PASS-SW
051600         END-IF
051700     END-IF.
051800 360-WHEN-GUARD-EXIT.
051900     EXIT.

052000 600-GET-COLUMN-VALUE.
052100     MOVE WS-REF-COLUMN TO WS-REF-COLUMN-LOWER.
052200     INSPECT WS-REF-COLUMN-LOWER CONVERTING
052300             WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
052400     MOVE SPACES TO WS-REF-VALUE.
052500     MOVE 'Y' TO WS-REF-FOUND-SW.
052600     EVALUATE WS-REF-COLUMN-LOWER
052700         WHEN 'student_id'
052800             MOVE STU-STUDENT-ID TO WS-REF-VALUE
052900         WHEN 'first_name'
053000             MOVE STU-FIRST-NAME TO WS-REF-VALUE
053100         WHEN 'last_name'
053200             MOVE STU-LAST-NAME TO WS-REF-VALUE
053300         WHEN 'email'
053400             MOVE STU-EMAIL TO WS-REF-VALUE
053500         WHEN 'department'
053600             MOVE STU-DEPARTMENT TO WS-REF-VALUE
053700         WHEN 'status'
053800             MOVE STU-STATUS TO WS-REF-VALUE
053900         WHEN 'score'
054000             MOVE STU-SCORE TO WS-REF-VALUE
054100         WHEN 'admit_date'
054200             MOVE STU-ADMIT-DATE TO WS-REF-VALUE
054300         WHEN OTHER
054400             MOVE 'N' TO WS-REF-FOUND-SW
054500     END-EVALUATE.

054600 700-WRITE-VIOLATION.
054700     MOVE WS-ROW-COUNT TO ROW-NUMBER.
054800     ADD 1 TO ROW-NUMBER.
054900     MOVE STU-STUDENT-ID TO RECORD-KEY.
055000     MOVE WS-RULE-NAME(WS-RULE-X) TO RULE-NAME.
055100     MOVE WS-RULE-TYPE(WS-RULE-X) TO RULE-TYPE.
055200     MOVE WS-RULE-COLUMN(WS-RULE-X) TO COLUMN-NAME.
055300     MOVE WS-REF-VALUE TO FIELD-VALUE.
055400     MOVE WS-VIOL-MESSAGE TO MESSAGE.
055500     WRITE VIOLATION-RECORD.
055600     ADD 1 TO WS-VIOLATION-COUNT.
055700     ADD 1 TO WS-RULE-VIOL-COUNT(WS-RULE-X).

055800 700-OPEN-FILES.
055900     OPEN INPUT  RULE-FILE-IN.
056000     OPEN INPUT  STUDENT-FILE-IN.
056100     OPEN OUTPUT VIOLATION-FILE.
056200     OPEN OUTPUT SUMMARY-FILE.
056300     IF NOT WS-RULESIN-OK
056400         MOVE 'Y' TO WS-RULE-EOF-SW
056500     END-IF.
056600     IF NOT WS-STUIN-OK
056700         MOVE 'Y' TO WS-EOF-SW
056800     END-IF.

056900 730-READ-STUDENT-FILE.
057000     READ STUDENT-FILE-IN
057100         AT END
057200             MOVE 'Y' TO WS-EOF-SW
057300     END-READ.

057400 790-CLOSE-FILES.
057500     CLOSE RULE-FILE-IN STUDENT-FILE-IN VIOLATION-FILE
057600           SUMMARY-FILE.

057700 800-WRITE-SUMMARY.
057800     MOVE WS-ROW-COUNT TO WS-SUM-VALUE.
057900     MOVE 'ROWS SCANNED.......' TO SUM-RPT-LINE(1:20).
058000     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
058100     WRITE SUM-RPT-LINE.
058200     MOVE WS-RULE-COUNT TO WS-SUM-VALUE.
058300     MOVE 'RULE COUNT.........' TO SUM-RPT-LINE(1:20).
058400     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
058500     WRITE SUM-RPT-LINE.
058600     MOVE WS-VIOLATION-COUNT TO WS-SUM-VALUE.
058700     MOVE 'VIOLATION COUNT....' TO SUM-RPT-LINE(1:20).
058800     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
058900     WRITE SUM-RPT-LINE.
059000     IF WS-REJECTED
059100         MOVE 'RUN REJECTED -- RC=2' TO SUM-RPT-LINE(1:30)
059200         WRITE SUM-RPT-LINE
059300         PERFORM 810-WRITE-MISSING-COLUMN
059400             VARYING WS-MISSING-COL-X FROM 1 BY 1
059500             UNTIL WS-MISSING-COL-X > WS-MISSING-COL-COUNT
059600     ELSE
059700         PERFORM 820-WRITE-RULE-COUNT-LINE
059800             VARYING WS-RULE-X FROM 1 BY 1
059900             UNTIL WS-RULE-X > WS-RULE-COUNT
060000     END-IF.

060100 810-WRITE-MISSING-COLUMN.
060200     MOVE 'MISSING COLUMN: ' TO SUM-RPT-LINE(1:17).
060300     MOVE WS-MISSING-COL(WS-MISSING-COL-X) TO SUM-RPT-LINE(18:12).
060400     WRITE SUM-RPT-LINE.

060500 820-WRITE-RULE-COUNT-LINE.
060600     MOVE WS-RULE-NAME(WS-RULE-X) TO SUM-RPT-LINE(1:20).
060700     MOVE WS-RULE-VIOL-COUNT(WS-RULE-X) TO WS-SUM-VALUE.
060800     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
060900     WRITE SUM-RPT-LINE.

061000 900-TRIM-REF-VALUE.
061100     MOVE WS-REF-VALUE TO WS-FLD-TO-TRIM.
061200     MOVE 40 TO WS-FLD-LEN.
061300     PERFORM 910-SCAN-TRIM.

061400 900-TRIM-OTHER-VALUE.
061500     MOVE WS-OTHER-VALUE TO WS-FLD-TO-TRIM.
061600     MOVE 40 TO WS-FLD-LEN.
061700     PERFORM 910-SCAN-TRIM.

061800 910-SCAN-TRIM.
061900     MOVE WS-FLD-TO-TRIM TO WS-TRIM-TEMP.
062000     PERFORM 920-FIND-LAST-NONBLANK
062100         VARYING WS-TRIM-I FROM WS-FLD-LEN BY -1
062200         UNTIL WS-TRIM-I < 1 OR WS-TRIM-POS > 0.
062300     IF WS-TRIM-POS = 0
062400         MOVE 0 TO WS-FLD-LEN
062500     ELSE
062600         MOVE WS-TRIM-POS TO WS-FLD-LEN
062700     END-IF.
062800     MOVE 0 TO WS-TRIM-POS.

062900 920-FIND-LAST-NONBLANK.
063000     IF WS-TRIM-TEMP(WS-TRIM-I:1) NOT = SPACE AND WS-TRIM-POS = 0
063100         MOVE WS-TRIM-I TO WS-TRIM-POS
063200     END-IF.
