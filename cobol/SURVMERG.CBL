000100******************************************************************
000200*                                                                *
000300*   SURVMERG                                                     *
000400*                                                                *
000500*   SURVIVORSHIP MERGE OF THE SOURCE AND TARGET EXTRACTS INTO    *
000600*   ONE GOLDEN RECORD PER STUDENT KEY, WITH PER-FIELD            *
000700*   PROVENANCE AND A CONFLICT REGISTER FOR EVERY FIELD WHERE     *
000800*   THE TWO SIDES DISAGREED.  REPLACES THE SPREADSHEET           *
000900*   "WHICH COPY WINS" EXERCISE THE DATA STEWARDS USED TO RUN     *
001000*   BY HAND AFTER EVERY SOURCE SYSTEM CONVERSION.                 *
001100*                                                                *
001200*   MAINT:                                                      *
001300*   2019-11-05  DCS  RC#9488  ORIGINAL CUT.                      *
001400*   2020-04-17  DCS  RC#9560  PRIORITY ORDER MOVED TO THE        *
001500*                    CONTROL CARD; DEFAULT REMAINS TARGET        *
001600*                    THEN SOURCE.                                *
001700*   2021-11-30  WRT  RC#9790  CONFLICT REGISTER NOW CARRIES THE  *
001800*                    PRIORITY STRING USED FOR THE DECISION.      *
001900*   2023-02-06  WRT  RC#9955  MALFORMED PRIORITY CARD REJECTS    *
002000*                    THE RUN (RC=2) INSTEAD OF DEFAULTING.       *
002010*   2026-08-09  WRT  RC#8810  INDEX/UNION/SORT/MERGE STEPS NOW   *
002020*                    PERFORM ... THRU THEIR OWN EXIT PARAGRAPHS  *
002030*                    SO THE MAIN FLOW READS LIKE OUR OTHER JOBS. *
002040*   2026-08-09  WRT  RC#8841  126-SCAN-TOKEN-LEN ONLY STOPPED ON *
002050*                    A COMMA OR THE FIELD BOUNDARY, SO A ONE-    *
002060*                    MEMBER CARD WITH NO COMMA (E.G. 'SOURCE'    *
002070*                    ALONE) SCANNED THE TRAILING BLANKS INTO THE *
002080*                    TOKEN LENGTH AND WRONGLY REJECTED A LEGAL   *
002090*                    PRIORITY CARD.  SCAN NOW STOPS ON A SPACE   *
002095*                    TOO.                                       *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    SURVMERG.
002400 AUTHOR.        D C SOARES.
002500 INSTALLATION.  REGISTRAR SYSTEMS GROUP.
002600 DATE-WRITTEN.  11/05/2019.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900******************************************************************
003000*  CONTROL CARD (SYSIN), COLUMNS 1-13, LEFT JUSTIFIED.  BLANK    *
003100*  MEANS USE THE DEFAULT TARGET,SOURCE.  ANY TOKEN OTHER THAN    *
003200*  SOURCE OR TARGET REJECTS THE RUN.                             *
003300*      COLS 01-13   PRIORITY   X(13)  E.G. 'TARGET,SOURCE'       *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SOURCE-FILE-IN   ASSIGN TO SRCIN
004400         FILE STATUS IS WS-SRC-STATUS.
004500     SELECT TARGET-FILE-IN   ASSIGN TO TGTIN
004600         FILE STATUS IS WS-TGT-STATUS.
004700     SELECT MERGED-FILE      ASSIGN TO MERGOUT
004800         FILE STATUS IS WS-MRG-STATUS.
004900     SELECT CONFLICT-FILE    ASSIGN TO CONFOUT
005000         FILE STATUS IS WS-CNF-STATUS.
005100     SELECT SUMMARY-FILE     ASSIGN TO SUMRPT
005200         FILE STATUS IS WS-SUM-STATUS.
005300******************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SOURCE-FILE-IN
005700     LABEL RECORDS ARE STANDARD.
005800     COPY STUREC REPLACING ==:TAG:== BY ==SRC==.
005900 FD  TARGET-FILE-IN
006000     LABEL RECORDS ARE STANDARD.
006100     COPY STUREC REPLACING ==:TAG:== BY ==TGT==.
006200 FD  MERGED-FILE
006300     LABEL RECORDS ARE STANDARD.
006400     COPY MERGREC.
006500 FD  CONFLICT-FILE
006600     LABEL RECORDS ARE STANDARD.
006700     COPY CONFREC.
006800 FD  SUMMARY-FILE
006900     LABEL RECORDS ARE STANDARD.
007000 01  SUM-RPT-LINE               PIC X(80).
007100******************************************************************
007200 WORKING-STORAGE SECTION.
007300 01  WS-FILE-STATUSES.
007400     05  WS-SRC-STATUS              PIC X(02).
007500     05  WS-TGT-STATUS              PIC X(02).
007600     05  WS-MRG-STATUS              PIC X(02).
007700     05  WS-CNF-STATUS              PIC X(02).
007800     05  WS-SUM-STATUS              PIC X(02).
007900
008000 01  WS-SWITCHES.
008100     05  WS-SRC-EOF-SW              PIC X(01) VALUE 'N'.
008200     05  WS-TGT-EOF-SW              PIC X(01) VALUE 'N'.
008300     05  WS-KEY-FOUND-SW            PIC X(01).
008400     05  WS-REJECTED-SW             PIC X(01) VALUE 'N'.
008500
008600 01  WS-PARM-CARD.
008700     05  WS-PARM-PRIORITY           PIC X(13).
008800     05  FILLER                     PIC X(67).
008900
009000******************************************************************
009100*   PRIORITY ORDER TABLE -- EXACTLY TWO ENTRIES, 'SOURCE' OR     *
009200*   'TARGET', FIRST ONE LISTED WINS A CONFLICT.                  *
009300******************************************************************
009400 01  WS-PRIORITY-TABLE.
009500     05  WS-PRIORITY-MEMBER OCCURS 2 TIMES PIC X(06).
009600 77  WS-PRIORITY-COUNT              PIC S9(03) COMP VALUE 0.
009700 01  WS-PRIORITY-STRING             PIC X(13).
009800 77  WS-PRIORITY-X                  PIC S9(03) COMP.
009900 01  WS-PRIORITY-TOKEN              PIC X(06).
010000 77  WS-TOKEN-START                 PIC S9(03) COMP.
010100 77  WS-TOKEN-LEN                   PIC S9(03) COMP.
010200 01  WS-TOKEN-FOUND-SW              PIC X(01).
010300
010400******************************************************************
010500*   SOURCE/TARGET INDEX TABLES -- SAME SHAPE AS RECONCIL'S.      *
010600******************************************************************
010700 01  WS-SOURCE-TABLE.
010800     05  WS-SRC-ENTRY OCCURS 2000 TIMES INDEXED BY WS-SRC-IDX.
010900         10  WS-SRC-KEY             PIC X(10).
011000         10  WS-SRC-F-FIRST-NAME    PIC X(20).
011100         10  WS-SRC-F-LAST-NAME     PIC X(20).
011200         10  WS-SRC-F-EMAIL         PIC X(40).
011300         10  WS-SRC-F-DEPARTMENT    PIC X(15).
011400         10  WS-SRC-F-STATUS        PIC X(12).
011500         10  WS-SRC-F-SCORE         PIC X(08).
011600         10  WS-SRC-F-ADMIT-DATE    PIC X(10).
011700 01  WS-SOURCE-COUNT                PIC S9(07) COMP VALUE 0.
011800 01  WS-SOURCE-MAX                  PIC S9(07) COMP VALUE 2000.
011900 01  WS-SOURCE-X                    PIC S9(07) COMP.
012000
012100 01  WS-TARGET-TABLE.
012200     05  WS-TGT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-TGT-IDX.
012300         10  WS-TGT-KEY             PIC X(10).
012400         10  WS-TGT-F-FIRST-NAME    PIC X(20).
012500         10  WS-TGT-F-LAST-NAME     PIC X(20).
012600         10  WS-TGT-F-EMAIL         PIC X(40).
012700         10  WS-TGT-F-DEPARTMENT    PIC X(15).
012800         10  WS-TGT-F-STATUS        PIC X(12).
012900         10  WS-TGT-F-SCORE         PIC X(08).
013000         10  WS-TGT-F-ADMIT-DATE    PIC X(10).
013100 01  WS-TARGET-COUNT                PIC S9(07) COMP VALUE 0.
013200 01  WS-TARGET-MAX                  PIC S9(07) COMP VALUE 2000.
013300 01  WS-TARGET-X                    PIC S9(07) COMP.
013400
013500 01  WS-UNION-KEY-TABLE.
013600     05  WS-UNION-KEY OCCURS 4000 TIMES PIC X(10).
013700 01  WS-UNION-COUNT                 PIC S9(07) COMP VALUE 0.
013800 01  WS-UNION-MAX                   PIC S9(07) COMP VALUE 4000.
013900 01  WS-UNION-X                     PIC S9(07) COMP.
014000 01  WS-UNION-LOOKUP-KEY            PIC X(10).
014100
014200 01  WS-SORT-I                      PIC S9(07) COMP.
014400 01  WS-SORT-SWAPPED-SW             PIC X(01).
014500 01  WS-SORT-HOLD                   PIC X(10).
014600
014700******************************************************************
014800*   REDEFINES ON THE CURRENT-KEY LOOKUP RESULT, GIVING US AN     *
014900*   ALTERNATE NUMERIC/ALPHA VIEW OF THE FOUND-ROW SUBSCRIPTS,    *
015000*   SAME TECHNIQUE CSVPROF USES ON ITS ROW COUNTERS.             *
015100******************************************************************
015200 01  WS-FOUND-SRC-X                 PIC S9(07) COMP VALUE 0.
015300 01  WS-FOUND-SRC-X-DISPLAY REDEFINES WS-FOUND-SRC-X
015400                                  PIC S9(07).
015500 01  WS-FOUND-TGT-X                 PIC S9(07) COMP VALUE 0.
015600 01  WS-FOUND-TGT-X-DISPLAY REDEFINES WS-FOUND-TGT-X
015700                                  PIC S9(07).
015800
015900******************************************************************
016000*   PER-FIELD WORK AREA -- ONE GENERIC PASS THROUGH 410-MERGE-   *
016100*   ONE-FIELD FOR EACH OF THE SEVEN MERGE FIELDS.                *
016200******************************************************************
016300 01  WS-FIELD-WORK.
016400     05  WS-FLD-COLUMN-NAME         PIC X(12).
016500     05  WS-FLD-SRC-VALUE           PIC X(40).
016600     05  WS-FLD-TGT-VALUE           PIC X(40).
016700     05  WS-FLD-CHOSEN-VALUE        PIC X(40).
016800     05  WS-FLD-CHOSEN-FROM         PIC X(06).
016900 01  WS-FIELD-WORK-ALT REDEFINES WS-FIELD-WORK.
017000     05  WS-FW-COLUMN-NAME          PIC X(12).
017100     05  WS-FW-CHARS                PIC X(126).
017200
017300 01  WS-RECORD-ORIGIN               PIC X(12).
017400
017500 01  WS-SRC-ROW-COUNT               PIC 9(07) COMP VALUE 0.
017600 01  WS-TGT-ROW-COUNT               PIC 9(07) COMP VALUE 0.
017700 01  WS-SRC-MISSING-KEY-COUNT       PIC 9(07) COMP VALUE 0.
017800 01  WS-TGT-MISSING-KEY-COUNT       PIC 9(07) COMP VALUE 0.
017900 01  WS-SRC-DUP-COUNT               PIC 9(07) COMP VALUE 0.
018000 01  WS-TGT-DUP-COUNT               PIC 9(07) COMP VALUE 0.
018100 01  WS-BOTH-COUNT                  PIC 9(07) COMP VALUE 0.
018200 01  WS-SOURCE-ONLY-COUNT           PIC 9(07) COMP VALUE 0.
018300 01  WS-TARGET-ONLY-COUNT           PIC 9(07) COMP VALUE 0.
018400 01  WS-FIELD-CONFLICT-COUNT        PIC 9(07) COMP VALUE 0.
018500 01  WS-SUM-VALUE                   PIC ZZZZZZ9.
018600
018700******************************************************************
018800 PROCEDURE DIVISION.
018900******************************************************************
019000
019100 000-MAIN.
019200     PERFORM 700-OPEN-FILES.
019300     PERFORM 100-READ-PARM-CARD.
019400     PERFORM 120-VALIDATE-PRIORITY.
019500     IF WS-REJECTED-SW = 'Y'
019600         MOVE 2 TO RETURN-CODE
019700     ELSE
019800         PERFORM 200-INDEX-SOURCE THRU 200-INDEX-SOURCE-EXIT
019900         PERFORM 210-INDEX-TARGET THRU 210-INDEX-TARGET-EXIT
020000         PERFORM 400-BUILD-UNION-KEYS THRU 400-BUILD-UNION-KEYS-EXIT
020100         PERFORM 410-SORT-UNION-KEYS THRU 410-SORT-UNION-KEYS-EXIT
020200         PERFORM 420-PROCESS-ONE-KEY THRU 420-PROCESS-ONE-KEY-EXIT
020300             VARYING WS-UNION-X FROM 1 BY 1
020400             UNTIL WS-UNION-X > WS-UNION-COUNT
020500     END-IF.
020600     PERFORM 800-WRITE-SUMMARY.
020700     DISPLAY 'SURVMERG COMPLETE: ' WS-UNION-COUNT ' KEYS, RC='
020800             RETURN-CODE.
020900     PERFORM 790-CLOSE-FILES.
021000     GOBACK.
021100
021200 100-READ-PARM-CARD.
021300     ACCEPT WS-PARM-CARD FROM SYSIN.
021400     IF WS-PARM-PRIORITY = SPACES
021500         MOVE 'TARGET,SOURCE' TO WS-PARM-PRIORITY
021600     END-IF.
021700     MOVE WS-PARM-PRIORITY TO WS-PRIORITY-STRING.
021800
021900******************************************************************
022000*   120-VALIDATE-PRIORITY -- SPLIT THE PRIORITY STRING ON THE    *
022100*   COMMA, KEEP ONLY THE FIRST OCCURRENCE OF EACH RECOGNIZED     *
022200*   MEMBER, APPEND WHATEVER MEMBER IS MISSING (TARGET BEFORE     *
022300*   SOURCE).  ANY UNRECOGNIZED TOKEN REJECTS THE RUN.            *
022400******************************************************************
022500 120-VALIDATE-PRIORITY.
022600     MOVE 0 TO WS-PRIORITY-COUNT.
022700     MOVE 1 TO WS-TOKEN-START.
022800     PERFORM 125-SPLIT-ONE-TOKEN.
022900     IF WS-TOKEN-START < 14
023000         PERFORM 125-SPLIT-ONE-TOKEN
023100     END-IF.
023200     IF WS-REJECTED-SW NOT = 'Y'
023300         PERFORM 130-FILL-MISSING-MEMBERS
023400     END-IF.
023500
023600 125-SPLIT-ONE-TOKEN.
023700     MOVE 0 TO WS-TOKEN-LEN.
023800     PERFORM 126-SCAN-TOKEN-LEN
023900         VARYING WS-PRIORITY-X FROM WS-TOKEN-START BY 1
024000         UNTIL WS-PRIORITY-X > 13
024100            OR WS-PRIORITY-STRING(WS-PRIORITY-X:1) = ','
024110            OR WS-PRIORITY-STRING(WS-PRIORITY-X:1) = SPACE.
024200     MOVE SPACES TO WS-PRIORITY-TOKEN.
024300     IF WS-TOKEN-LEN > 0
024400         MOVE WS-PRIORITY-STRING(WS-TOKEN-START:WS-TOKEN-LEN)
024500             TO WS-PRIORITY-TOKEN
024600     END-IF.
024700     ADD WS-TOKEN-LEN TO WS-TOKEN-START.
024800     ADD 1 TO WS-TOKEN-START.
024900     INSPECT WS-PRIORITY-TOKEN
025000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
025100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025200     IF WS-TOKEN-LEN = 6 AND
           (WS-PRIORITY-TOKEN = 'SOURCE' OR WS-PRIORITY-TOKEN = 'TARGET')
025300         PERFORM 127-SCAN-PRIORITY-TABLE
025400         IF WS-TOKEN-FOUND-SW NOT = 'Y'
025500                 AND WS-PRIORITY-COUNT < 2
025600             ADD 1 TO WS-PRIORITY-COUNT
025700             MOVE WS-PRIORITY-TOKEN
025800                 TO WS-PRIORITY-MEMBER(WS-PRIORITY-COUNT)
025900         END-IF
026000     ELSE
026100         IF WS-TOKEN-LEN > 0
026200             MOVE 'Y' TO WS-REJECTED-SW
026300         END-IF
026400     END-IF.
026500
026600 126-SCAN-TOKEN-LEN.
026700     ADD 1 TO WS-TOKEN-LEN.
026800
026900 127-SCAN-PRIORITY-TABLE.
027000     MOVE 'N' TO WS-TOKEN-FOUND-SW.
027100     PERFORM 128-SCAN-ONE-PRIORITY-MEMBER
027200         VARYING WS-PRIORITY-X FROM 1 BY 1
027300         UNTIL WS-PRIORITY-X > WS-PRIORITY-COUNT
027400            OR WS-TOKEN-FOUND-SW = 'Y'.
027500
027600 128-SCAN-ONE-PRIORITY-MEMBER.
027700     IF WS-PRIORITY-MEMBER(WS-PRIORITY-X) = WS-PRIORITY-TOKEN
027800         MOVE 'Y' TO WS-TOKEN-FOUND-SW
027900     END-IF.
028000
028100 130-FILL-MISSING-MEMBERS.
028200     IF WS-PRIORITY-COUNT < 2
028300         MOVE 'N' TO WS-TOKEN-FOUND-SW
028400         MOVE 'TARGET' TO WS-PRIORITY-TOKEN
028500         PERFORM 127-SCAN-PRIORITY-TABLE
028600         IF WS-TOKEN-FOUND-SW NOT = 'Y'
028700             ADD 1 TO WS-PRIORITY-COUNT
028800             MOVE 'TARGET' TO WS-PRIORITY-MEMBER(WS-PRIORITY-COUNT)
028900         END-IF
029000     END-IF.
029100     IF WS-PRIORITY-COUNT < 2
029200         MOVE 'N' TO WS-TOKEN-FOUND-SW
029300         MOVE 'SOURCE' TO WS-PRIORITY-TOKEN
029400         PERFORM 127-SCAN-PRIORITY-TABLE
029500         IF WS-TOKEN-FOUND-SW NOT = 'Y'
029600             ADD 1 TO WS-PRIORITY-COUNT
029700             MOVE 'SOURCE' TO WS-PRIORITY-MEMBER(WS-PRIORITY-COUNT)
029800         END-IF
029900     END-IF.
030000
030100******************************************************************
030200*   200/210 -- INDEX SOURCE AND TARGET, SAME SHAPE AS RECONCIL.  *
030300******************************************************************
030400 200-INDEX-SOURCE.
030500     PERFORM 205-READ-SOURCE.
030600     PERFORM 206-INDEX-ONE-SOURCE
030700         UNTIL WS-SRC-EOF-SW = 'Y'.
030810 200-INDEX-SOURCE-EXIT.
030820     EXIT.
030825
030900 205-READ-SOURCE.
031000     READ SOURCE-FILE-IN
031100         AT END MOVE 'Y' TO WS-SRC-EOF-SW
031200     END-READ.
031300
031400 206-INDEX-ONE-SOURCE.
031500     ADD 1 TO WS-SRC-ROW-COUNT.
031600     IF SRC-STUDENT-ID = SPACES
031700         ADD 1 TO WS-SRC-MISSING-KEY-COUNT
031800     ELSE
031900         PERFORM 207-SCAN-SOURCE-KEYS
032000         IF WS-KEY-FOUND-SW = 'Y'
032100             ADD 1 TO WS-SRC-DUP-COUNT
032200         ELSE
032300             IF WS-SOURCE-COUNT < WS-SOURCE-MAX
032400                 ADD 1 TO WS-SOURCE-COUNT
032500                 SET WS-SRC-IDX TO WS-SOURCE-COUNT
032600                 MOVE SRC-STUDENT-ID   TO WS-SRC-KEY(WS-SRC-IDX)
032700                 MOVE SRC-FIRST-NAME   TO WS-SRC-F-FIRST-NAME(WS-SRC-IDX)
032800                 MOVE SRC-LAST-NAME    TO WS-SRC-F-LAST-NAME(WS-SRC-IDX)
032900                 MOVE SRC-EMAIL        TO WS-SRC-F-EMAIL(WS-SRC-IDX)
033000                 MOVE SRC-DEPARTMENT   TO WS-SRC-F-DEPARTMENT(WS-SRC-IDX)
033100                 MOVE SRC-STATUS       TO WS-SRC-F-STATUS(WS-SRC-IDX)
033200                 MOVE SRC-SCORE        TO WS-SRC-F-SCORE(WS-SRC-IDX)
033300                 MOVE SRC-ADMIT-DATE   TO WS-SRC-F-ADMIT-DATE(WS-SRC-IDX)
033400             END-IF
033500         END-IF
033600     END-IF.
033700     PERFORM 205-READ-SOURCE.
033800
033900 207-SCAN-SOURCE-KEYS.
034000     MOVE 'N' TO WS-KEY-FOUND-SW.
034100     PERFORM 208-SCAN-ONE-SOURCE-KEY
034200         VARYING WS-SOURCE-X FROM 1 BY 1
034300         UNTIL WS-SOURCE-X > WS-SOURCE-COUNT
034400            OR WS-KEY-FOUND-SW = 'Y'.
034500
034600 208-SCAN-ONE-SOURCE-KEY.
034700     SET WS-SRC-IDX TO WS-SOURCE-X.
034800     IF WS-SRC-KEY(WS-SRC-IDX) = SRC-STUDENT-ID
034900         MOVE 'Y' TO WS-KEY-FOUND-SW
035000     END-IF.
035100
035200 210-INDEX-TARGET.
035300     PERFORM 215-READ-TARGET.
035400     PERFORM 216-INDEX-ONE-TARGET
035500         UNTIL WS-TGT-EOF-SW = 'Y'.
035610 210-INDEX-TARGET-EXIT.
035620     EXIT.
035625
035700 215-READ-TARGET.
035800     READ TARGET-FILE-IN
035900         AT END MOVE 'Y' TO WS-TGT-EOF-SW
036000     END-READ.
036100
036200 216-INDEX-ONE-TARGET.
036300     ADD 1 TO WS-TGT-ROW-COUNT.
036400     IF TGT-STUDENT-ID = SPACES
036500         ADD 1 TO WS-TGT-MISSING-KEY-COUNT
036600     ELSE
036700         PERFORM 217-SCAN-TARGET-KEYS
036800         IF WS-KEY-FOUND-SW = 'Y'
036900             ADD 1 TO WS-TGT-DUP-COUNT
037000         ELSE
037100             IF WS-TARGET-COUNT < WS-TARGET-MAX
037200                 ADD 1 TO WS-TARGET-COUNT
037300                 SET WS-TGT-IDX TO WS-TARGET-COUNT
037400                 MOVE TGT-STUDENT-ID   TO WS-TGT-KEY(WS-TGT-IDX)
037500                 MOVE TGT-FIRST-NAME   TO WS-TGT-F-FIRST-NAME(WS-TGT-IDX)
037600                 MOVE TGT-LAST-NAME    TO WS-TGT-F-LAST-NAME(WS-TGT-IDX)
037700                 MOVE TGT-EMAIL        TO WS-TGT-F-EMAIL(WS-TGT-IDX)
037800                 MOVE TGT-DEPARTMENT   TO WS-TGT-F-DEPARTMENT(WS-TGT-IDX)
037900                 MOVE TGT-STATUS       TO WS-TGT-F-STATUS(WS-TGT-IDX)
038000                 MOVE TGT-SCORE        TO WS-TGT-F-SCORE(WS-TGT-IDX)
038100                 MOVE TGT-ADMIT-DATE   TO WS-TGT-F-ADMIT-DATE(WS-TGT-IDX)
038200             END-IF
038300         END-IF
038400     END-IF.
038500     PERFORM 215-READ-TARGET.
038600
038700 217-SCAN-TARGET-KEYS.
038800     MOVE 'N' TO WS-KEY-FOUND-SW.
038900     PERFORM 218-SCAN-ONE-TARGET-KEY
039000         VARYING WS-TARGET-X FROM 1 BY 1
039100         UNTIL WS-TARGET-X > WS-TARGET-COUNT
039200            OR WS-KEY-FOUND-SW = 'Y'.
039300
039400 218-SCAN-ONE-TARGET-KEY.
039500     SET WS-TGT-IDX TO WS-TARGET-X.
039600     IF WS-TGT-KEY(WS-TGT-IDX) = TGT-STUDENT-ID
039700         MOVE 'Y' TO WS-KEY-FOUND-SW
039800     END-IF.

039900******************************************************************
040000*   400-BUILD-UNION-KEYS -- UNION OF SOURCE AND TARGET KEYS,     *
040100*   DEDUPED, UNSORTED.  410-SORT-UNION-KEYS PUTS THEM IN ORDER.  *
040200******************************************************************
040300 400-BUILD-UNION-KEYS.
040400     PERFORM 405-ADD-SOURCE-KEY-TO-UNION
040500         VARYING WS-SOURCE-X FROM 1 BY 1
040600         UNTIL WS-SOURCE-X > WS-SOURCE-COUNT.
040700     PERFORM 406-ADD-TARGET-KEY-TO-UNION
040800         VARYING WS-TARGET-X FROM 1 BY 1
040900         UNTIL WS-TARGET-X > WS-TARGET-COUNT.
040910 400-BUILD-UNION-KEYS-EXIT.
040920     EXIT.

041000 405-ADD-SOURCE-KEY-TO-UNION.
041100     MOVE WS-SRC-KEY(WS-SOURCE-X) TO WS-UNION-LOOKUP-KEY.
041200     PERFORM 407-SCAN-UNION-FOR-KEY.
041300     IF WS-KEY-FOUND-SW NOT = 'Y' AND WS-UNION-COUNT < WS-UNION-MAX
041400         ADD 1 TO WS-UNION-COUNT
041500         MOVE WS-SRC-KEY(WS-SOURCE-X) TO WS-UNION-KEY(WS-UNION-COUNT)
041600     END-IF.

041700 406-ADD-TARGET-KEY-TO-UNION.
041800     MOVE WS-TGT-KEY(WS-TARGET-X) TO WS-UNION-LOOKUP-KEY.
041900     PERFORM 407-SCAN-UNION-FOR-KEY.
042000     IF WS-KEY-FOUND-SW NOT = 'Y' AND WS-UNION-COUNT < WS-UNION-MAX
042100         ADD 1 TO WS-UNION-COUNT
042200         MOVE WS-TGT-KEY(WS-TARGET-X) TO WS-UNION-KEY(WS-UNION-COUNT)
042300     END-IF.

042400 407-SCAN-UNION-FOR-KEY.
042500     MOVE 'N' TO WS-KEY-FOUND-SW.
042600     PERFORM 408-SCAN-ONE-UNION-KEY
042700         VARYING WS-UNION-X FROM 1 BY 1
042800         UNTIL WS-UNION-X > WS-UNION-COUNT OR WS-KEY-FOUND-SW = 'Y'.

042900 408-SCAN-ONE-UNION-KEY.
043000     IF WS-UNION-KEY(WS-UNION-X) = WS-UNION-LOOKUP-KEY
043100         MOVE 'Y' TO WS-KEY-FOUND-SW
043200     END-IF.

043300******************************************************************
043400*   410-SORT-UNION-KEYS -- ASCENDING BUBBLE SORT, SAME SHAPE     *
043500*   AS CSVPROF'S DISTINCT-VALUE SORT.                            *
043600******************************************************************
043700 410-SORT-UNION-KEYS.
043800     IF WS-UNION-COUNT < 2
043900         EXIT PARAGRAPH
044000     END-IF.
044100     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
044200     PERFORM 415-BUBBLE-PASS
044300         UNTIL WS-SORT-SWAPPED-SW = 'N'.
044310 410-SORT-UNION-KEYS-EXIT.
044320     EXIT.

044400 415-BUBBLE-PASS.
044500     MOVE 'N' TO WS-SORT-SWAPPED-SW.
044600     PERFORM 416-BUBBLE-COMPARE
044700         VARYING WS-SORT-I FROM 1 BY 1
044800         UNTIL WS-SORT-I > WS-UNION-COUNT - 1.

044900 416-BUBBLE-COMPARE.
045000     IF WS-UNION-KEY(WS-SORT-I) > WS-UNION-KEY(WS-SORT-I + 1)
045100         MOVE WS-UNION-KEY(WS-SORT-I)     TO WS-SORT-HOLD
045200         MOVE WS-UNION-KEY(WS-SORT-I + 1) TO WS-UNION-KEY(WS-SORT-I)
045300         MOVE WS-SORT-HOLD                TO WS-UNION-KEY(WS-SORT-I + 1)
045400         MOVE 'Y' TO WS-SORT-SWAPPED-SW
045500     END-IF.

045600******************************************************************
045700*   420-PROCESS-ONE-KEY -- LOOK UP BOTH SIDES, RECORD ORIGIN,    *
045800*   MERGE EACH FIELD, WRITE THE GOLDEN RECORD.                   *
045900******************************************************************
046000 420-PROCESS-ONE-KEY.
046100     MOVE SPACES TO MERGED-RECORD.
046200     MOVE WS-UNION-KEY(WS-UNION-X) TO WS-UNION-LOOKUP-KEY.
046300     PERFORM 425-LOOKUP-SOURCE.
046400     PERFORM 426-LOOKUP-TARGET.

046500     IF WS-FOUND-SRC-X > 0 AND WS-FOUND-TGT-X > 0
046600         MOVE 'both'        TO WS-RECORD-ORIGIN
046700         ADD 1 TO WS-BOTH-COUNT
046800     ELSE
046900         IF WS-FOUND-SRC-X > 0
047000             MOVE 'source_only' TO WS-RECORD-ORIGIN
047100             ADD 1 TO WS-SOURCE-ONLY-COUNT
047200         ELSE
047300             MOVE 'target_only' TO WS-RECORD-ORIGIN
047400             ADD 1 TO WS-TARGET-ONLY-COUNT
047500         END-IF
047600     END-IF.

047700     MOVE WS-UNION-LOOKUP-KEY TO STUDENT-ID.
047800     MOVE WS-RECORD-ORIGIN    TO RECORD-ORIGIN.

047900     MOVE 'FIRST-NAME' TO WS-FLD-COLUMN-NAME.
048000     IF WS-FOUND-SRC-X > 0
048100         MOVE WS-SRC-F-FIRST-NAME(WS-FOUND-SRC-X) TO WS-FLD-SRC-VALUE
048200     ELSE
048300         MOVE SPACES TO WS-FLD-SRC-VALUE
048400     END-IF.
048500     IF WS-FOUND-TGT-X > 0
048600         MOVE WS-TGT-F-FIRST-NAME(WS-FOUND-TGT-X) TO WS-FLD-TGT-VALUE
048700     ELSE
048800         MOVE SPACES TO WS-FLD-TGT-VALUE
048900     END-IF.
049000     PERFORM 410-MERGE-ONE-FIELD.
049100     MOVE WS-FLD-CHOSEN-VALUE TO FIRST-NAME.
049200     MOVE WS-FLD-CHOSEN-FROM  TO SOURCE-OF-FIRST-NAME.

049300     MOVE 'LAST-NAME' TO WS-FLD-COLUMN-NAME.
049400     IF WS-FOUND-SRC-X > 0
049500         MOVE WS-SRC-F-LAST-NAME(WS-FOUND-SRC-X) TO WS-FLD-SRC-VALUE
049600     ELSE
049700         MOVE SPACES TO WS-FLD-SRC-VALUE
049800     END-IF.
049900     IF WS-FOUND-TGT-X > 0
050000         MOVE WS-TGT-F-LAST-NAME(WS-FOUND-TGT-X) TO WS-FLD-TGT-VALUE
050100     ELSE
050200         MOVE SPACES TO WS-FLD-TGT-VALUE
050300     END-IF.
050400     PERFORM 410-MERGE-ONE-FIELD.
050500     MOVE WS-FLD-CHOSEN-VALUE TO LAST-NAME.
050600     MOVE WS-FLD-CHOSEN-FROM  TO SOURCE-OF-LAST-NAME.

050700     MOVE 'EMAIL' TO WS-FLD-COLUMN-NAME.
050800     IF WS-FOUND-SRC-X > 0
050900         MOVE WS-SRC-F-EMAIL(WS-FOUND-SRC-X) TO WS-FLD-SRC-VALUE
051000     ELSE
051100         MOVE SPACES TO WS-FLD-SRC-VALUE
051200     END-IF.
051300     IF WS-FOUND-TGT-X > 0
051400         MOVE WS-TGT-F-EMAIL(WS-FOUND-TGT-X) TO WS-FLD-TGT-VALUE
051500     ELSE
051600         MOVE SPACES TO WS-FLD-TGT-VALUE
051700     END-IF.
051800     PERFORM 410-MERGE-ONE-FIELD.
051900     MOVE WS-FLD-CHOSEN-VALUE TO EMAIL.
052000     MOVE WS-FLD-CHOSEN-FROM  TO SOURCE-OF-EMAIL.

052100     MOVE 'DEPARTMENT' TO WS-FLD-COLUMN-NAME.
052200     IF WS-FOUND-SRC-X > 0
052300         MOVE WS-SRC-F-DEPARTMENT(WS-FOUND-SRC-X) TO WS-FLD-SRC-VALUE
052400     ELSE
052500         MOVE SPACES TO WS-FLD-SRC-VALUE
052600     END-IF.
052700     IF WS-FOUND-TGT-X > 0
052800         MOVE WS-TGT-F-DEPARTMENT(WS-FOUND-TGT-X) TO WS-FLD-TGT-VALUE
052900     ELSE
053000         MOVE SPACES TO WS-FLD-TGT-VALUE
053100     END-IF.
053200     PERFORM 410-MERGE-ONE-FIELD.
053300     MOVE WS-FLD-CHOSEN-VALUE TO DEPARTMENT.
053400     MOVE WS-FLD-CHOSEN-FROM  TO SOURCE-OF-DEPARTMENT.

053500     MOVE 'STATUS' TO WS-FLD-COLUMN-NAME.
053600     IF WS-FOUND-SRC-X > 0
053700         MOVE WS-SRC-F-STATUS(WS-FOUND-SRC-X) TO WS-FLD-SRC-VALUE
053800     ELSE
053900         MOVE SPACES TO WS-FLD-SRC-VALUE
054000     END-IF.
054100     IF WS-FOUND-TGT-X > 0
054200         MOVE WS-TGT-F-STATUS(WS-FOUND-TGT-X) TO WS-FLD-TGT-VALUE
054300     ELSE
054400         MOVE SPACES TO WS-FLD-TGT-VALUE
054500     END-IF.
054600     PERFORM 410-MERGE-ONE-FIELD.
054700     MOVE WS-FLD-CHOSEN-VALUE TO STATUS.
054800     MOVE WS-FLD-CHOSEN-FROM  TO SOURCE-OF-STATUS.

054900     MOVE 'SCORE' TO WS-FLD-COLUMN-NAME.
055000     IF WS-FOUND-SRC-X > 0
055100         MOVE WS-SRC-F-SCORE(WS-FOUND-SRC-X) TO WS-FLD-SRC-VALUE
055200     ELSE
055300         MOVE SPACES TO WS-FLD-SRC-VALUE
055400     END-IF.
055500     IF WS-FOUND-TGT-X > 0
055600         MOVE WS-TGT-F-SCORE(WS-FOUND-TGT-X) TO WS-FLD-TGT-VALUE
055700     ELSE
055800         MOVE SPACES TO WS-FLD-TGT-VALUE
055900     END-IF.
056000     PERFORM 410-MERGE-ONE-FIELD.
056100     MOVE WS-FLD-CHOSEN-VALUE TO SCORE.
056200     MOVE WS-FLD-CHOSEN-FROM  TO SOURCE-OF-SCORE.

056300     MOVE 'ADMIT-DATE' TO WS-FLD-COLUMN-NAME.
056400     IF WS-FOUND-SRC-X > 0
056500         MOVE WS-SRC-F-ADMIT-DATE(WS-FOUND-SRC-X) TO WS-FLD-SRC-VALUE
056600     ELSE
056700         MOVE SPACES TO WS-FLD-SRC-VALUE
056800     END-IF.
056900     IF WS-FOUND-TGT-X > 0
057000         MOVE WS-TGT-F-ADMIT-DATE(WS-FOUND-TGT-X) TO WS-FLD-TGT-VALUE
057100     ELSE
057200         MOVE SPACES TO WS-FLD-TGT-VALUE
057300     END-IF.
057400     PERFORM 410-MERGE-ONE-FIELD.
057500     MOVE WS-FLD-CHOSEN-VALUE TO ADMIT-DATE.
057600     MOVE WS-FLD-CHOSEN-FROM  TO SOURCE-OF-ADMIT-DATE.

057700     WRITE MERGED-RECORD.
057710 420-PROCESS-ONE-KEY-EXIT.
057720     EXIT.

057800 425-LOOKUP-SOURCE.
057900     MOVE 0 TO WS-FOUND-SRC-X.
058000     PERFORM 430-SCAN-SOURCE-FOR-UNION-KEY
058100         VARYING WS-SOURCE-X FROM 1 BY 1
058200         UNTIL WS-SOURCE-X > WS-SOURCE-COUNT OR WS-FOUND-SRC-X > 0.

058300 430-SCAN-SOURCE-FOR-UNION-KEY.
058400     IF WS-SRC-KEY(WS-SOURCE-X) = WS-UNION-LOOKUP-KEY
058500         MOVE WS-SOURCE-X TO WS-FOUND-SRC-X
058600     END-IF.

058700 426-LOOKUP-TARGET.
058800     MOVE 0 TO WS-FOUND-TGT-X.
058900     PERFORM 431-SCAN-TARGET-FOR-UNION-KEY
059000         VARYING WS-TARGET-X FROM 1 BY 1
059100         UNTIL WS-TARGET-X > WS-TARGET-COUNT OR WS-FOUND-TGT-X > 0.

059200 431-SCAN-TARGET-FOR-UNION-KEY.
059300     IF WS-TGT-KEY(WS-TARGET-X) = WS-UNION-LOOKUP-KEY
059400         MOVE WS-TARGET-X TO WS-FOUND-TGT-X
059500     END-IF.

059600******************************************************************
059700*   410-MERGE-ONE-FIELD -- SURVIVORSHIP RULE FOR ONE COLUMN.     *
059800*   CALLER HAS ALREADY LOADED WS-FLD-SRC-VALUE/WS-FLD-TGT-VALUE  *
059900*   AND WS-FLD-COLUMN-NAME; RETURNS WS-FLD-CHOSEN-VALUE AND      *
060000*   WS-FLD-CHOSEN-FROM, AND WRITES A CONFLICT-RECORD WHEN BOTH   *
060100*   SIDES ARE NON-BLANK AND DIFFER.                              *
060200******************************************************************
060300 410-MERGE-ONE-FIELD.
060400     IF WS-FLD-SRC-VALUE = SPACES AND WS-FLD-TGT-VALUE = SPACES
060500         MOVE SPACES TO WS-FLD-CHOSEN-VALUE
060600         MOVE 'none'   TO WS-FLD-CHOSEN-FROM
060700         EXIT PARAGRAPH
060800     END-IF.
060900     IF WS-FLD-SRC-VALUE = SPACES
061000         MOVE WS-FLD-TGT-VALUE TO WS-FLD-CHOSEN-VALUE
061100         MOVE 'target' TO WS-FLD-CHOSEN-FROM
061200         EXIT PARAGRAPH
061300     END-IF.
061400     IF WS-FLD-TGT-VALUE = SPACES
061500         MOVE WS-FLD-SRC-VALUE TO WS-FLD-CHOSEN-VALUE
061600         MOVE 'source' TO WS-FLD-CHOSEN-FROM
061700         EXIT PARAGRAPH
061800     END-IF.
061900     IF WS-FLD-SRC-VALUE = WS-FLD-TGT-VALUE
062000         MOVE WS-FLD-SRC-VALUE TO WS-FLD-CHOSEN-VALUE
062100         MOVE 'both'   TO WS-FLD-CHOSEN-FROM
062200         EXIT PARAGRAPH
062300     END-IF.
062400     MOVE WS-PRIORITY-MEMBER(1) TO WS-FLD-CHOSEN-FROM.
062500     INSPECT WS-FLD-CHOSEN-FROM
062600         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
062700                 TO 'abcdefghijklmnopqrstuvwxyz'.
062800     IF WS-PRIORITY-MEMBER(1) = 'SOURCE'
062900         MOVE WS-FLD-SRC-VALUE TO WS-FLD-CHOSEN-VALUE
063000     ELSE
063100         MOVE WS-FLD-TGT-VALUE TO WS-FLD-CHOSEN-VALUE
063200     END-IF.
063300     ADD 1 TO WS-FIELD-CONFLICT-COUNT.
063400     PERFORM 440-WRITE-CONFLICT-RECORD.

063500******************************************************************
063600*   440-WRITE-CONFLICT-RECORD.                                   *
063700******************************************************************
063800 440-WRITE-CONFLICT-RECORD.
063900     MOVE SPACES TO CONFLICT-RECORD.
064000     MOVE WS-UNION-LOOKUP-KEY  TO RECORD-KEY.
064100     MOVE WS-FLD-COLUMN-NAME   TO COLUMN-NAME.
064200     MOVE WS-FLD-SRC-VALUE     TO SOURCE-VALUE.
064300     MOVE WS-FLD-TGT-VALUE     TO TARGET-VALUE.
064400     MOVE WS-FLD-CHOSEN-VALUE  TO CHOSEN-VALUE.
064500     MOVE WS-FLD-CHOSEN-FROM   TO CHOSEN-FROM.
064600     MOVE WS-PRIORITY-STRING   TO PRIORITY.
064700     WRITE CONFLICT-RECORD.

064800******************************************************************
064900*   700-OPEN-FILES / 790-CLOSE-FILES.                            *
065000******************************************************************
065100 700-OPEN-FILES.
065200     OPEN INPUT  SOURCE-FILE-IN
065300     OPEN INPUT  TARGET-FILE-IN
065400     OPEN OUTPUT MERGED-FILE
065500     OPEN OUTPUT CONFLICT-FILE
065600     OPEN OUTPUT SUMMARY-FILE.

065700 790-CLOSE-FILES.
065800     CLOSE SOURCE-FILE-IN, TARGET-FILE-IN, MERGED-FILE,
065900           CONFLICT-FILE, SUMMARY-FILE.

066000******************************************************************
066100*   800-WRITE-SUMMARY.                                           *
066200******************************************************************
066300 800-WRITE-SUMMARY.
066400     MOVE WS-SRC-ROW-COUNT TO WS-SUM-VALUE.
066500     STRING 'SOURCE ROWS READ..........' WS-SUM-VALUE
066600         INTO SUM-RPT-LINE
066700     END-STRING.
066800     WRITE SUM-RPT-LINE.

066900     MOVE WS-TGT-ROW-COUNT TO WS-SUM-VALUE.
067000     MOVE SPACES TO SUM-RPT-LINE.
067100     STRING 'TARGET ROWS READ..........' WS-SUM-VALUE
067200         INTO SUM-RPT-LINE
067300     END-STRING.
067400     WRITE SUM-RPT-LINE.

067500     MOVE SPACES TO SUM-RPT-LINE.
067600     STRING 'PRIORITY ORDER.............' WS-PRIORITY-STRING
067700         INTO SUM-RPT-LINE
067800     END-STRING.
067900     WRITE SUM-RPT-LINE.

068000     IF WS-REJECTED-SW = 'Y'
068100         MOVE SPACES TO SUM-RPT-LINE
068200         MOVE 'RUN REJECTED -- RC=2 -- BAD PRIORITY CARD'
068300             TO SUM-RPT-LINE
068400         WRITE SUM-RPT-LINE
068500         EXIT PARAGRAPH
068600     END-IF.

068700     MOVE WS-SRC-MISSING-KEY-COUNT TO WS-SUM-VALUE.
068800     MOVE SPACES TO SUM-RPT-LINE.
068900     STRING 'SOURCE MISSING KEY.........' WS-SUM-VALUE
069000         INTO SUM-RPT-LINE
069100     END-STRING.
069200     WRITE SUM-RPT-LINE.

069300     MOVE WS-SRC-DUP-COUNT TO WS-SUM-VALUE.
069400     MOVE SPACES TO SUM-RPT-LINE.
069500     STRING 'SOURCE DUPLICATE KEY.......' WS-SUM-VALUE
069600         INTO SUM-RPT-LINE
069700     END-STRING.
069800     WRITE SUM-RPT-LINE.

069900     MOVE WS-TGT-MISSING-KEY-COUNT TO WS-SUM-VALUE.
070000     MOVE SPACES TO SUM-RPT-LINE.
070100     STRING 'TARGET MISSING KEY.........' WS-SUM-VALUE
070200         INTO SUM-RPT-LINE
070300     END-STRING.
070400     WRITE SUM-RPT-LINE.

070500     MOVE WS-TGT-DUP-COUNT TO WS-SUM-VALUE.
070600     MOVE SPACES TO SUM-RPT-LINE.
070700     STRING 'TARGET DUPLICATE KEY.......' WS-SUM-VALUE
070800         INTO SUM-RPT-LINE
070900     END-STRING.
071000     WRITE SUM-RPT-LINE.

071100     MOVE WS-BOTH-COUNT TO WS-SUM-VALUE.
071200     MOVE SPACES TO SUM-RPT-LINE.
071300     STRING 'KEYS IN BOTH...............' WS-SUM-VALUE
071400         INTO SUM-RPT-LINE
071500     END-STRING.
071600     WRITE SUM-RPT-LINE.

071700     MOVE WS-SOURCE-ONLY-COUNT TO WS-SUM-VALUE.
071800     MOVE SPACES TO SUM-RPT-LINE.
071900     STRING 'KEYS SOURCE ONLY...........' WS-SUM-VALUE
072000         INTO SUM-RPT-LINE
072100     END-STRING.
072200     WRITE SUM-RPT-LINE.

072300     MOVE WS-TARGET-ONLY-COUNT TO WS-SUM-VALUE.
072400     MOVE SPACES TO SUM-RPT-LINE.
072500     STRING 'KEYS TARGET ONLY...........' WS-SUM-VALUE
072600         INTO SUM-RPT-LINE
072700     END-STRING.
072800     WRITE SUM-RPT-LINE.

072900     MOVE WS-FIELD-CONFLICT-COUNT TO WS-SUM-VALUE.
073000     MOVE SPACES TO SUM-RPT-LINE.
073100     STRING 'FIELD CONFLICTS............' WS-SUM-VALUE
073200         INTO SUM-RPT-LINE
073300     END-STRING.
073400     WRITE SUM-RPT-LINE.
