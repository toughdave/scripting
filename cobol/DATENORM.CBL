000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    DATENORM.
000400 AUTHOR.        W R TAYLOR.
000500 INSTALLATION.  REGISTRAR SYSTEMS GROUP.
000600 DATE-WRITTEN.  06/12/1987.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   DATENORM -- COMMON DATE NORMALIZATION SUBROUTINE             *
001200*                                                                *
001300*   CALLED BY CLEANNRM AND ETLRUN TO RESTATE ONE DATE VALUE IN   *
001400*   YYYY-MM-DD FORM.  THE CALLER PASSES A SINGLE 10-BYTE FIELD   *
001500*   (ALREADY TRIMMED) AND A 10-BYTE RETURN AREA.  WE TRY EACH    *
001600*   OF THE ACCEPTED INPUT LAYOUTS IN TURN; THE FIRST ONE THAT    *
001700*   PARSES TO A VALID CALENDAR DATE WINS.  A BLANK VALUE COMES   *
001800*   BACK BLANK, AND A VALUE THAT MATCHES NONE OF THE LAYOUTS     *
001900*   COMES BACK UNCHANGED.                                       *
002000*                                                                *
002100*   THE FIFTH LAYOUT IN THE ORIGINAL SPEC (YYYY-MM-DD HH:MM:SS)  *
002200*   IS 19 BYTES WIDE AND CANNOT OCCUR IN THIS SYSTEM'S 10-BYTE   *
002300*   DATE FIELDS, SO IT IS NOT CODED HERE -- IT WOULD NEVER FIRE. *
002400*                                                                *
002500*-----------------------------------------------------------------
002600* CHANGE LOG                                                    *
002700*-----------------------------------------------------------------
002800* DATE       WHO  RC#     DESCRIPTION                           C1
002900* ---------- ---- ------- ------------------------------------- C1
003000* 06/12/1987 WRT  4402    ORIGINAL CUT, EXTRACTED FROM THE OLD  C1
003100*                        IN-LINE DATE EDIT IN THE ENROLLMENT    C1
003200*                        LOAD JOB.                              C1
003300* 02/03/1989 WRT  4455    ADDED THE DD-MM-YYYY AND MM/DD/YYYY   C1
003400*                        LAYOUTS FOR THE OVERSEAS OFFICE FEED.  C1
003500* 11/21/1991 RJV  4690    LEAP-YEAR FIX -- 1900 AND 2100 WERE   C1
003600*                        BEING TREATED AS LEAP YEARS.           C1
003700* 09/14/1998 LMH  5201    Y2K REVIEW -- CENTURY IS CARRIED IN   C1
003800*                        THE 4-DIGIT YEAR FIELD THROUGHOUT;     C1
003900*                        NO WINDOWING LOGIC REQUIRED. SIGNED    C1
004000*                        OFF FOR THE MILLENNIUM REMEDIATION     C1
004100*                        PROJECT.                                C1
004200* 2006-07-19 DCS  6044    RENAMED FROM THE OLD DATEFIX MODULE   C1
004300*                        NAME TO DATENORM WHEN CLEANNRM WAS     C1
004400*                        SPLIT OUT OF THE MONOLITHIC LOAD JOB.  C1
004500* 2014-08-22 WRT  7342    REUSED BY THE NEW RULEVAL-ERA ETLRUN  C1
004600*                        CONFIG-DRIVEN PASS.                     C1
004650* 2026-08-09 WRT  8810    DROPPED THE BORROWED LK- PREFIX ON THE C1
004660*                        LINKAGE PARMS (THIS SHOP NEVER USED    C1
004670*                        ONE) AND PUT THE FORMAT-TRIAL CALLS ON C1
004680*                        PROPER PERFORM ... THRU RANGES.         C1
004700******************************************************************

005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-370.
005300 OBJECT-COMPUTER.   IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.

006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*----------------------------------------------------------------*
006300* WORK AREAS FOR THE DATE UNDER TEST
006400*----------------------------------------------------------------*
006500 01  WS-DATE-WORK                   PIC X(10).

006600 01  WS-FMT-YMD-DASH REDEFINES WS-DATE-WORK.
006700     05  WS1-YYYY                   PIC X(04).
006800     05  WS1-SEP1                   PIC X(01).
006900     05  WS1-MM                     PIC X(02).
007000     05  WS1-SEP2                   PIC X(01).
007100     05  WS1-DD                     PIC X(02).

007200 01  WS-FMT-YMD-SLASH REDEFINES WS-DATE-WORK.
007300     05  WS2-YYYY                   PIC X(04).
007400     05  WS2-SEP1                   PIC X(01).
007500     05  WS2-MM                     PIC X(02).
007600     05  WS2-SEP2                   PIC X(01).
007700     05  WS2-DD                     PIC X(02).

007800 01  WS-FMT-DMY-DASH REDEFINES WS-DATE-WORK.
007900     05  WS3-DD                     PIC X(02).
008000     05  WS3-SEP1                   PIC X(01).
008100     05  WS3-MM                     PIC X(02).
008200     05  WS3-SEP2                   PIC X(01).
008300     05  WS3-YYYY                   PIC X(04).

008400 01  WS-FMT-MDY-SLASH REDEFINES WS-DATE-WORK.
008500     05  WS4-MM                     PIC X(02).
008600     05  WS4-SEP1                   PIC X(01).
008700     05  WS4-DD                     PIC X(02).
008800     05  WS4-SEP2                   PIC X(01).
008900     05  WS4-YYYY                   PIC X(04).

009000*----------------------------------------------------------------*
009100* CALENDAR WORK AREAS
009200*----------------------------------------------------------------*
009300 01  WS-PARSE-RESULT                PIC X(01) VALUE 'N'.
009400     88  WS-PARSED-OK                VALUE 'Y'.

009500 77  WS-YEAR-NUM                     PIC 9(04) COMP.
009600 77  WS-MONTH-NUM                    PIC 9(02) COMP.
009700 77  WS-DAY-NUM                      PIC 9(02) COMP.
009800 77  WS-MAX-DAY                      PIC 9(02) COMP.

009900 01  WS-LEAP-WORK.
010000     05  WS-DIV-QUOT                 PIC 9(06) COMP.
010100     05  WS-REM-4                    PIC 9(02) COMP.
010200     05  WS-REM-100                  PIC 9(02) COMP.
010300     05  WS-REM-400                  PIC 9(03) COMP.

010400 01  DAYS-IN-MONTH-VALUES.
010500     05  FILLER                      PIC 9(02) VALUE 31.
010600     05  FILLER                      PIC 9(02) VALUE 28.
010700     05  FILLER                      PIC 9(02) VALUE 31.
010800     05  FILLER                      PIC 9(02) VALUE 30.
010900     05  FILLER                      PIC 9(02) VALUE 31.
011000     05  FILLER                      PIC 9(02) VALUE 30.
011100     05  FILLER                      PIC 9(02) VALUE 31.
011200     05  FILLER                      PIC 9(02) VALUE 31.
011300     05  FILLER                      PIC 9(02) VALUE 30.
011400     05  FILLER                      PIC 9(02) VALUE 31.
011500     05  FILLER                      PIC 9(02) VALUE 30.
011600     05  FILLER                      PIC 9(02) VALUE 31.
011700 01  DAYS-IN-MONTH REDEFINES DAYS-IN-MONTH-VALUES.
011800     05  DIM-TABLE                   PIC 9(02) COMP OCCURS 12.

011900*----------------------------------------------------------------*
012000* OUTPUT ASSEMBLY AREA
012100*----------------------------------------------------------------*
012200 01  WS-OUTPUT-DATE.
012300     05  WS-OUT-YYYY                 PIC 9(04).
012400     05  WS-OUT-SEP1                 PIC X(01) VALUE '-'.
012500     05  WS-OUT-MM                   PIC 9(02).
012600     05  WS-OUT-SEP2                 PIC X(01) VALUE '-'.
012700     05  WS-OUT-DD                   PIC 9(02).

012800 LINKAGE SECTION.
012900 01  DATE-VALUE-IN                   PIC X(10).
013000 01  DATE-VALUE-OUT                  PIC X(10).

013100******************************************************************
013200 PROCEDURE DIVISION USING DATE-VALUE-IN, DATE-VALUE-OUT.
013300******************************************************************

013400 000-MAIN.
013500     MOVE DATE-VALUE-IN TO WS-DATE-WORK.
013600     MOVE 'N'           TO WS-PARSE-RESULT.

013700     IF WS-DATE-WORK = SPACES
013800         MOVE WS-DATE-WORK TO DATE-VALUE-OUT
013900         GOBACK
014000     END-IF.

014100     PERFORM 210-TRY-FORMAT-1 THRU 210-TRY-FORMAT-1-EXIT.
014200     IF NOT WS-PARSED-OK
014300         PERFORM 220-TRY-FORMAT-2 THRU 220-TRY-FORMAT-2-EXIT
014400     END-IF.
014500     IF NOT WS-PARSED-OK
014600         PERFORM 230-TRY-FORMAT-3 THRU 230-TRY-FORMAT-3-EXIT
014700     END-IF.
014800     IF NOT WS-PARSED-OK
014900         PERFORM 240-TRY-FORMAT-4 THRU 240-TRY-FORMAT-4-EXIT
015000     END-IF.

015100     IF WS-PARSED-OK
015200         MOVE WS-YEAR-NUM  TO WS-OUT-YYYY
015300         MOVE WS-MONTH-NUM TO WS-OUT-MM
015400         MOVE WS-DAY-NUM   TO WS-OUT-DD
015500         MOVE WS-OUTPUT-DATE TO DATE-VALUE-OUT
015600     ELSE
015700         MOVE DATE-VALUE-IN TO DATE-VALUE-OUT
015800     END-IF.

015900     GOBACK.

016000 210-TRY-FORMAT-1.
016100*    YYYY-MM-DD
016200     IF WS1-SEP1 = '-' AND WS1-SEP2 = '-'
016300        AND WS1-YYYY IS NUMERIC
016400        AND WS1-MM   IS NUMERIC
016500        AND WS1-DD   IS NUMERIC
016600         MOVE WS1-YYYY TO WS-YEAR-NUM
016700         MOVE WS1-MM   TO WS-MONTH-NUM
016800         MOVE WS1-DD   TO WS-DAY-NUM
016900         PERFORM 900-VALIDATE-YMD THRU 900-VALIDATE-EXIT
017000     END-IF.
017010 210-TRY-FORMAT-1-EXIT.
017020     EXIT.

017100 220-TRY-FORMAT-2.
017200*    YYYY/MM/DD
017300     IF WS2-SEP1 = '/' AND WS2-SEP2 = '/'
017400        AND WS2-YYYY IS NUMERIC
017500        AND WS2-MM   IS NUMERIC
017600        AND WS2-DD   IS NUMERIC
017700         MOVE WS2-YYYY TO WS-YEAR-NUM
017800         MOVE WS2-MM   TO WS-MONTH-NUM
017900         MOVE WS2-DD   TO WS-DAY-NUM
018000         PERFORM 900-VALIDATE-YMD THRU 900-VALIDATE-EXIT
018100     END-IF.
018110 220-TRY-FORMAT-2-EXIT.
018120     EXIT.

018200 230-TRY-FORMAT-3.
018300*    DD-MM-YYYY
018400     IF WS3-SEP1 = '-' AND WS3-SEP2 = '-'
018500        AND WS3-YYYY IS NUMERIC
018600        AND WS3-MM   IS NUMERIC
018700        AND WS3-DD   IS NUMERIC
018800         MOVE WS3-YYYY TO WS-YEAR-NUM
018900         MOVE WS3-MM   TO WS-MONTH-NUM
019000         MOVE WS3-DD   TO WS-DAY-NUM
019100         PERFORM 900-VALIDATE-YMD THRU 900-VALIDATE-EXIT
019200     END-IF.
019210 230-TRY-FORMAT-3-EXIT.
019220     EXIT.

019300 240-TRY-FORMAT-4.
019400*    MM/DD/YYYY
019500     IF WS4-SEP1 = '/' AND WS4-SEP2 = '/'
019600        AND WS4-YYYY IS NUMERIC
019700        AND WS4-MM   IS NUMERIC
019800        AND WS4-DD   IS NUMERIC
019900         MOVE WS4-YYYY TO WS-YEAR-NUM
020000         MOVE WS4-MM   TO WS-MONTH-NUM
020100         MOVE WS4-DD   TO WS-DAY-NUM
020200         PERFORM 900-VALIDATE-YMD THRU 900-VALIDATE-EXIT
020300     END-IF.
020310 240-TRY-FORMAT-4-EXIT.
020320     EXIT.

020400 900-VALIDATE-YMD.
020500     MOVE 'N' TO WS-PARSE-RESULT.
020600     IF WS-MONTH-NUM < 1 OR WS-MONTH-NUM > 12
020700         GO TO 900-VALIDATE-EXIT
020800     END-IF.

020900     MOVE DIM-TABLE(WS-MONTH-NUM) TO WS-MAX-DAY.

021000     IF WS-MONTH-NUM = 2
021100         DIVIDE WS-YEAR-NUM BY 4   GIVING WS-DIV-QUOT
021200                                   REMAINDER WS-REM-4
021300         DIVIDE WS-YEAR-NUM BY 100 GIVING WS-DIV-QUOT
021400                                   REMAINDER WS-REM-100
021500         DIVIDE WS-YEAR-NUM BY 400 GIVING WS-DIV-QUOT
021600                                   REMAINDER WS-REM-400
021700         IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR
021800                              WS-REM-400 = 0)
021900             MOVE 29 TO WS-MAX-DAY
022000         END-IF
022100     END-IF.

022200     IF WS-DAY-NUM < 1 OR WS-DAY-NUM > WS-MAX-DAY
022300         GO TO 900-VALIDATE-EXIT
022400     END-IF.

022500     MOVE 'Y' TO WS-PARSE-RESULT.

022600 900-VALIDATE-EXIT.
022700     EXIT.
