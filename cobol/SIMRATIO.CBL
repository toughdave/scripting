000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    SIMRATIO.
000400 AUTHOR.        D C SOARES.
000500 INSTALLATION.  REGISTRAR SYSTEMS GROUP.
000600 DATE-WRITTEN.  04/09/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   SIMRATIO -- NAME-KEY SIMILARITY RATIO SUBROUTINE             *
001200*                                                                *
001300*   CALLED BY FUZZYMAT FOR EVERY SOURCE/CANDIDATE NAME-KEY PAIR  *
001400*   IT HAS TO SCORE.  IMPLEMENTS THE SAME "LONGEST MATCHING      *
001500*   BLOCK, THEN RECURSE LEFT AND RIGHT" ALGORITHM AS THE OLD     *
001600*   DESK-CHECK SPREADSHEET MACRO THE REGISTRAR'S OFFICE USED     *
001700*   BEFORE THIS WAS BATCHED -- RATIO = 2 * MATCHING-CHARACTERS   *
001800*   OVER TOTAL-CHARACTERS-IN-BOTH-STRINGS.  THE RECURSION IS     *
001900*   UNROLLED INTO AN EXPLICIT SEGMENT STACK SINCE THIS SHOP'S    *
002000*   COMPILER DOES NOT SUPPORT RECURSIVE PROGRAMS.                *
002100*                                                                *
002200*-----------------------------------------------------------------
002300* CHANGE LOG                                                    *
002400*-----------------------------------------------------------------
002500* DATE       WHO  RC#     DESCRIPTION                           C1
002600* ---------- ---- ------- ------------------------------------- C1
002700* 04/09/1991 DCS  6710    ORIGINAL CUT FOR THE NAME-MATCHING    C1
002800*                        PROTOTYPE REQUESTED BY ADMISSIONS.     C1
002900* 10/02/1992 DCS  6811    WIDENED THE SEGMENT STACK -- SHORT,    C1
003000*                        HIGHLY-INTERLEAVED NAMES WERE          C1
003100*                        OVERFLOWING THE ORIGINAL TABLE OF 20.  C1
003200* 09/21/1998 LMH  5201    Y2K REVIEW -- NO DATE FIELDS IN THIS   C1
003300*                        MODULE, NO CHANGE REQUIRED. SIGNED     C1
003400*                        OFF FOR THE MILLENNIUM REMEDIATION     C1
003500*                        PROJECT.                                C1
003600* 2018-03-12 DCS  9015    CALLED FROM THE NEW FUZZYMAT PASS      C1
003700*                        THAT REPLACED THE DESK-CHECK MACRO     C1
003800*                        OUTRIGHT.                               C1
003810* 2026-08-09 DCS  8810    DROPPED THE BORROWED LK- PREFIX FROM   C1
003820*                        THE LINKAGE PARMS, PUT THE SEGMENT-    C1
003830*                        PUSH AND PROCESS CALLS ON PROPER       C1
003840*                        PERFORM ... THRU RANGES, AND PACKED    C1
003850*                        THE RETURNED RATIO AS COMP-3.           C1
003900******************************************************************

004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-370.
004300 OBJECT-COMPUTER.   IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.

005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*----------------------------------------------------------------*
005300* THE TWO NAME-KEYS UNDER TEST, AND A CHARACTER-TABLE VIEW OF
005400* EACH SO WE CAN SUBSCRIPT THEM ONE CHARACTER AT A TIME
005500*----------------------------------------------------------------*
005600 01  WS-STR-A                       PIC X(41).
005700 01  WS-STR-A-CHARS REDEFINES WS-STR-A.
005800     05  WS-A-CHAR                  PIC X(01) OCCURS 41.

005900 01  WS-STR-B                       PIC X(41).
006000 01  WS-STR-B-CHARS REDEFINES WS-STR-B.
006100     05  WS-B-CHAR                  PIC X(01) OCCURS 41.

006200 77  WS-LEN-A                       PIC 9(02) COMP VALUE 0.
006300 77  WS-LEN-B                       PIC 9(02) COMP VALUE 0.
006400 77  WS-K                           PIC S9(02) COMP.

006500*----------------------------------------------------------------*
006600* EXPLICIT SEGMENT STACK -- STANDS IN FOR THE RECURSIVE CALL
006700* THE ALGORITHM WOULD OTHERWISE MAKE ON EACH SIDE OF A MATCH
006800*----------------------------------------------------------------*
006900 01  WS-SEGMENT-STACK.
007000     05  WS-SEGMENT OCCURS 85.
007100         10  SEG-A-START            PIC 9(02) COMP.
007200         10  SEG-A-END              PIC 9(02) COMP.
007300         10  SEG-B-START            PIC 9(02) COMP.
007400         10  SEG-B-END              PIC 9(02) COMP.
007500 77  WS-STACK-TOP                   PIC 9(02) COMP VALUE 0.

007600 01  WS-PUSH-A-START                PIC 9(02) COMP.
007700 01  WS-PUSH-A-END                  PIC 9(02) COMP.
007800 01  WS-PUSH-B-START                PIC 9(02) COMP.
007900 01  WS-PUSH-B-END                  PIC 9(02) COMP.

008000*----------------------------------------------------------------*
008100* CURRENT SEGMENT BEING SCANNED FOR ITS LONGEST MATCHING BLOCK
008200*----------------------------------------------------------------*
008300 01  WS-FA-START                    PIC 9(02) COMP.
008400 01  WS-FA-END                      PIC 9(02) COMP.
008500 01  WS-FB-START                    PIC 9(02) COMP.
008600 01  WS-FB-END                      PIC 9(02) COMP.

008700 01  WS-I                           PIC 9(02) COMP.
008800 01  WS-J                           PIC 9(02) COMP.
008900 01  WS-II                          PIC 9(02) COMP.
009000 01  WS-JJ                          PIC 9(02) COMP.
009100 01  WS-RUN-LEN                     PIC 9(02) COMP.

009200 01  WS-BEST-LEN                    PIC 9(02) COMP.
009300 01  WS-BEST-A-START                PIC 9(02) COMP.
009400 01  WS-BEST-B-START                PIC 9(02) COMP.

009500 01  WS-RUN-CONTROL.
009510     05  WS-MATCH-TOTAL             PIC 9(03) COMP VALUE 0.
009520     05  WS-SEG-COUNT-THIS-CALL     PIC 9(03) COMP VALUE 0.

009530*----------------------------------------------------------------*
009540* OLD NAMES FOR THE TWO RUN-CONTROL FIELDS -- KEPT AS A          *
009550* REDEFINES FROM RC#6811 (SEE CHANGE LOG ABOVE), WHEN THE        *
009560* SEGMENT-STACK WIDENING WAS DONE AND A LEFTOVER TRACE CHECK     *
009570* STILL USES THE ORIGINAL FIELD NAMES.                           *
009580*----------------------------------------------------------------*
009590 01  WS-RUN-CONTROL-OLD REDEFINES WS-RUN-CONTROL.
009600     05  WS-OLD-MATCH-TOTAL         PIC 9(03) COMP.
009610     05  WS-OLD-SEG-COUNT           PIC 9(03) COMP.

009620 LINKAGE SECTION.
009700 01  NAME-A-IN                      PIC X(41).
009800 01  NAME-B-IN                      PIC X(41).
009900 01  RATIO-SCORE-OUT                PIC 9V999 COMP-3.

010000******************************************************************
010100 PROCEDURE DIVISION USING NAME-A-IN, NAME-B-IN, RATIO-SCORE-OUT.
010200******************************************************************

010300 000-MAIN.
010400     MOVE NAME-A-IN TO WS-STR-A.
010500     MOVE NAME-B-IN TO WS-STR-B.
010600     MOVE 0 TO WS-LEN-A, WS-LEN-B, WS-MATCH-TOTAL, WS-STACK-TOP,
010610             WS-SEG-COUNT-THIS-CALL.
010700     MOVE 0 TO RATIO-SCORE-OUT.

010800     PERFORM 205-SCAN-FOR-LEN-A VARYING WS-K FROM 41 BY -1
010900             UNTIL WS-K < 1.
011000     PERFORM 210-SCAN-FOR-LEN-B VARYING WS-K FROM 41 BY -1
011100             UNTIL WS-K < 1.

011200     IF WS-LEN-A = 0 OR WS-LEN-B = 0
011300         GOBACK
011400     END-IF.

011500     MOVE 1       TO WS-PUSH-A-START.
011600     MOVE WS-LEN-A TO WS-PUSH-A-END.
011700     MOVE 1       TO WS-PUSH-B-START.
011800     MOVE WS-LEN-B TO WS-PUSH-B-END.
011900     PERFORM 400-PUSH-SEGMENT THRU 400-PUSH-EXIT.

012000     PERFORM 310-PROCESS-ONE-SEGMENT THRU 310-PROCESS-ONE-SEGMENT-EXIT
012010             UNTIL WS-STACK-TOP = 0.

012100     COMPUTE RATIO-SCORE-OUT ROUNDED =
012200             (2 * WS-MATCH-TOTAL) / (WS-LEN-A + WS-LEN-B).

012210     IF WS-OLD-SEG-COUNT > 85
012220         DISPLAY 'SIMRATIO: SEGMENT STACK RAN DEEPER THAN RC#6811 '
012230                 'EXPECTED -- MATCH TOTAL WAS ' WS-OLD-MATCH-TOTAL
012240     END-IF.

012300     GOBACK.

012400 205-SCAN-FOR-LEN-A.
012500     IF WS-A-CHAR(WS-K) NOT = SPACE AND WS-LEN-A = 0
012600         MOVE WS-K TO WS-LEN-A
012700     END-IF.

012800 210-SCAN-FOR-LEN-B.
012900     IF WS-B-CHAR(WS-K) NOT = SPACE AND WS-LEN-B = 0
013000         MOVE WS-K TO WS-LEN-B
013100     END-IF.

013200 310-PROCESS-ONE-SEGMENT.
013300     PERFORM 410-POP-SEGMENT.
013400     PERFORM 330-FIND-LONGEST-MATCH.
013500     IF WS-BEST-LEN > 0
013600         ADD WS-BEST-LEN TO WS-MATCH-TOTAL
013700         MOVE WS-FA-START           TO WS-PUSH-A-START
013800         COMPUTE WS-PUSH-A-END = WS-BEST-A-START - 1
013900         MOVE WS-FB-START           TO WS-PUSH-B-START
014000         COMPUTE WS-PUSH-B-END = WS-BEST-B-START - 1
014100         PERFORM 400-PUSH-SEGMENT THRU 400-PUSH-EXIT
014200         COMPUTE WS-PUSH-A-START = WS-BEST-A-START + WS-BEST-LEN
014300         MOVE WS-FA-END             TO WS-PUSH-A-END
014400         COMPUTE WS-PUSH-B-START = WS-BEST-B-START + WS-BEST-LEN
014500         MOVE WS-FB-END             TO WS-PUSH-B-END
014600         PERFORM 400-PUSH-SEGMENT THRU 400-PUSH-EXIT
014700     END-IF.
014710 310-PROCESS-ONE-SEGMENT-EXIT.
014720     EXIT.

014800 330-FIND-LONGEST-MATCH.
014900     MOVE 0 TO WS-BEST-LEN.
015000     PERFORM 331-SCAN-I VARYING WS-I FROM WS-FA-START BY 1
015100             UNTIL WS-I > WS-FA-END.

015200 331-SCAN-I.
015300     PERFORM 332-SCAN-J VARYING WS-J FROM WS-FB-START BY 1
015400             UNTIL WS-J > WS-FB-END.

015500 332-SCAN-J.
015600     IF WS-A-CHAR(WS-I) = WS-B-CHAR(WS-J)
015700         PERFORM 333-MEASURE-RUN
015800         IF WS-RUN-LEN > WS-BEST-LEN
015900             MOVE WS-RUN-LEN TO WS-BEST-LEN
016000             MOVE WS-I       TO WS-BEST-A-START
016100             MOVE WS-J       TO WS-BEST-B-START
016200         END-IF
016300     END-IF.

016400 333-MEASURE-RUN.
016500     MOVE 0  TO WS-RUN-LEN.
016600     MOVE WS-I TO WS-II.
016700     MOVE WS-J TO WS-JJ.
016800     PERFORM 334-EXTEND-RUN UNTIL WS-II > WS-FA-END
016900             OR WS-JJ > WS-FB-END
017000             OR WS-A-CHAR(WS-II) NOT = WS-B-CHAR(WS-JJ).

017100 334-EXTEND-RUN.
017200     ADD 1 TO WS-RUN-LEN.
017300     ADD 1 TO WS-II.
017400     ADD 1 TO WS-JJ.

017500 400-PUSH-SEGMENT.
017600     IF WS-PUSH-A-START > WS-PUSH-A-END
017700        OR WS-PUSH-B-START > WS-PUSH-B-END
017800         GO TO 400-PUSH-EXIT
017900     END-IF.
018000     ADD 1 TO WS-STACK-TOP.
018010     ADD 1 TO WS-SEG-COUNT-THIS-CALL.
018100     MOVE WS-PUSH-A-START TO SEG-A-START(WS-STACK-TOP).
018200     MOVE WS-PUSH-A-END   TO SEG-A-END(WS-STACK-TOP).
018300     MOVE WS-PUSH-B-START TO SEG-B-START(WS-STACK-TOP).
018400     MOVE WS-PUSH-B-END   TO SEG-B-END(WS-STACK-TOP).
018500 400-PUSH-EXIT.
018600     EXIT.

018700 410-POP-SEGMENT.
018800     MOVE SEG-A-START(WS-STACK-TOP) TO WS-FA-START.
018900     MOVE SEG-A-END(WS-STACK-TOP)   TO WS-FA-END.
019000     MOVE SEG-B-START(WS-STACK-TOP) TO WS-FB-START.
019100     MOVE SEG-B-END(WS-STACK-TOP)   TO WS-FB-END.
019200     SUBTRACT 1 FROM WS-STACK-TOP.
