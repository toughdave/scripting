000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    SLARISK.
000400 AUTHOR.        R J VANCE.
000500 INSTALLATION.  REGISTRAR SYSTEMS GROUP.
000600 DATE-WRITTEN.  06/09/2011.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   SLARISK -- OPEN-TASK SLA AT-RISK / OVERDUE REPORT             *
001200*                                                                *
001300*   SCANS THE OPEN-TASK EXTRACT AND CLASSIFIES EVERY TASK AGAINST *
001400*   ITS DUE DATE AS OF THE RUN DATE ON THE CONTROL CARD.  ONLY    *
001500*   TASKS THAT COME OUT OVERDUE OR AT_RISK ARE WRITTEN TO THE     *
001600*   REPORT FILE -- EVERYTHING ELSE IS COUNTED ONLY, SO THE        *
001700*   ACADEMIC OPERATIONS DESK SEES JUST WHAT THEY NEED TO CHASE.   *
001800*                                                                *
001900*   CONTROL CARD (SYSIN), ONE RECORD:                             *
002000*       COLS  1-10   AS-OF DATE, YYYY-MM-DD (BLANK = TODAY)       *
002100*       COLS 11-13   AT-RISK THRESHOLD, DAYS (BLANK = 002)        *
002200*                                                                *
002300*-----------------------------------------------------------------
002400* CHANGE LOG                                                     *
002500*-----------------------------------------------------------------
002600* DATE       WHO  RC#     DESCRIPTION                           C1
002700* ---------- ---- ------- ------------------------------------- C1
002800* 06/09/2011 RJV  6120    ORIGINAL CUT -- REPLACES THE MANUAL    C1
002900*                        TICKLER LIST THE ADVISING OFFICE KEPT   C1
003000*                        IN A SPREADSHEET.                       C1
003100* 2012-02-14 RJV  6380    ADDED DAYS-TO-DUE TO THE OUTPUT RECORD C1
003200*                        SO THE REPORT COULD BE SORTED BY HOW    C1
003300*                        LATE A TASK IS.                         C1
003400* 2014-11-03 WRT  7019    DAY-COUNT NOW USES A PROPER PROLEPTIC  C1
003500*                        ORDINAL-DATE CALCULATION INSTEAD OF     C1
003600*                        THE OLD 30-DAY-MONTH APPROXIMATION --   C1
003700*                        THAT WAS MISCOUNTING ACROSS FEBRUARY.   C1
003800* 2019-08-20 DCS  8810    DEFAULT AS-OF DATE FALLS BACK TO        C1
003900*                        TODAY'S SYSTEM DATE, WINDOWED TO THE    C1
004000*                        CENTURY, WHEN THE CONTROL CARD OMITS IT.C1
004010* 2026-08-09 WRT  8810    DAYS-TO-DUE REPACKED COMP-3.  900/950  C1
004020*                        DATE ROUTINES NOW PERFORM ... THRU      C1
004030*                        THEIR OWN EXIT PARAGRAPHS LIKE 910 DOES.C1
004040* 2026-08-09 WRT  8841    900-DATE-TO-ORDINAL WAS ROUNDING A      C1
004050*                        REAL-VALUED /4 -/100 +/400 COMPUTE      C1
004060*                        INSTEAD OF TRUNCATING EACH LEAP TERM --  C1
004070*                        THAT MISCOUNTED ABOUT A THIRD OF DAYS-  C1
004080*                        TO-DUE VALUES AND MISCLASSIFIED SOME     C1
004090*                        AT_RISK TASKS AS ON_TRACK.  NOW USES     C1
004095*                        THREE SEPARATE TRUNCATING DIVIDES LIKE   C1
004096*                        950-CHECK-LEAP ALREADY DOES.             C1
004100******************************************************************

004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-370.
004500 OBJECT-COMPUTER.   IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.

004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT TASK-FILE-IN    ASSIGN TO TASKIN
005100            ACCESS IS SEQUENTIAL
005200            FILE STATUS IS WS-TASKIN-STATUS.

005300     SELECT AT-RISK-FILE    ASSIGN TO ATRISK
005400            ACCESS IS SEQUENTIAL
005500            FILE STATUS IS WS-ATRISK-STATUS.

005600     SELECT SUMMARY-FILE    ASSIGN TO SUMRPT
005700            ACCESS IS SEQUENTIAL
005800            FILE STATUS IS WS-SUMRPT-STATUS.

005900******************************************************************
006000 DATA DIVISION.
006100 FILE SECTION.

006200 FD  TASK-FILE-IN
006300     RECORDING MODE IS F
006400     BLOCK CONTAINS 0 RECORDS.
006500 COPY TASKREC REPLACING ==:TAG:== BY ==TSK==.

006600 FD  AT-RISK-FILE
006700     RECORDING MODE IS F.
006800 01  ATRISK-RECORD                  PIC X(80).

006900 FD  SUMMARY-FILE
007000     RECORDING MODE IS F.
007100 01  SUM-RPT-LINE                   PIC X(80).

007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500 01  WS-FILE-STATUSES.
007600     05  WS-TASKIN-STATUS           PIC X(02) VALUE SPACES.
007700         88  WS-TASKIN-OK                      VALUE '00'.
007800     05  WS-ATRISK-STATUS           PIC X(02) VALUE SPACES.
007900         88  WS-ATRISK-OK                      VALUE '00'.
008000     05  WS-SUMRPT-STATUS           PIC X(02) VALUE SPACES.
008100         88  WS-SUMRPT-OK                      VALUE '00'.
008200     05  FILLER                     PIC X(10).

008300 01  WS-SWITCHES.
008400     05  WS-EOF-SW                  PIC X(01) VALUE 'N'.
008500         88  WS-EOF                            VALUE 'Y'.
008600     05  FILLER                     PIC X(10).

008700*----------------------------------------------------------------*
008800* CONTROL CARD
008900*----------------------------------------------------------------*
009000 01  WS-PARM-CARD.
009100     05  WS-PARM-AS-OF              PIC X(10).
009200     05  WS-PARM-THRESHOLD-TEXT     PIC X(03).
009300     05  FILLER                     PIC X(67).

009400 77  WS-THRESHOLD                   PIC S9(05) COMP VALUE 2.
009500 01  WS-SYSTEM-DATE.
009600     05  WS-SYS-YY                  PIC 9(02).
009700     05  WS-SYS-MM                  PIC 9(02).
009800     05  WS-SYS-DD                  PIC 9(02).

009900*----------------------------------------------------------------*
010000* DATE-TO-ORDINAL WORK AREA -- PROLEPTIC GREGORIAN DAY COUNT,
010100* USED ONLY TO SUBTRACT TWO DATES AND GET AN EXACT DAY COUNT.
010200*----------------------------------------------------------------*
010300 01  WS-DATE-FIELD                  PIC X(10).
010400 01  WS-DATE-FIELD-YMD REDEFINES WS-DATE-FIELD.
010500     05  WS-DF-YYYY                 PIC 9(04).
010600     05  WS-DF-DASH1                PIC X(01).
010700     05  WS-DF-MM                   PIC 9(02).
010800     05  WS-DF-DASH2                PIC X(01).
010900     05  WS-DF-DD                   PIC 9(02).

011000 77  WS-VAL-YEAR                    PIC 9(04) COMP.
011100 77  WS-VAL-MONTH                   PIC 9(02) COMP.
011200 77  WS-VAL-DAY                     PIC 9(02) COMP.
011300 01  WS-VAL-OK-SW                   PIC X(01).
011400 77  WS-VAL-MAX-DAY                 PIC 9(02) COMP.
011500 77  WS-VAL-ORDINAL                 PIC S9(09) COMP.

011600 01  DAYS-IN-MONTH-VALUES.
011700     05  FILLER                     PIC 9(02) VALUE 31.
011800     05  FILLER                     PIC 9(02) VALUE 28.
011900     05  FILLER                     PIC 9(02) VALUE 31.
012000     05  FILLER                     PIC 9(02) VALUE 30.
012100     05  FILLER                     PIC 9(02) VALUE 31.
012200     05  FILLER                     PIC 9(02) VALUE 30.
012300     05  FILLER                     PIC 9(02) VALUE 31.
012400     05  FILLER                     PIC 9(02) VALUE 31.
012500     05  FILLER                     PIC 9(02) VALUE 30.
012600     05  FILLER                     PIC 9(02) VALUE 31.
012700     05  FILLER                     PIC 9(02) VALUE 30.
012800     05  FILLER                     PIC 9(02) VALUE 31.
012900 01  DAYS-IN-MONTH REDEFINES DAYS-IN-MONTH-VALUES.
013000     05  DIM-TABLE                  PIC 9(02) COMP OCCURS 12.

013100 01  CUM-DAYS-VALUES.
013200     05  FILLER                     PIC 9(03) VALUE 000.
013300     05  FILLER                     PIC 9(03) VALUE 031.
013400     05  FILLER                     PIC 9(03) VALUE 059.
013500     05  FILLER                     PIC 9(03) VALUE 090.
013600     05  FILLER                     PIC 9(03) VALUE 120.
013700     05  FILLER                     PIC 9(03) VALUE 151.
013800     05  FILLER                     PIC 9(03) VALUE 181.
013900     05  FILLER                     PIC 9(03) VALUE 212.
014000     05  FILLER                     PIC 9(03) VALUE 243.
014100     05  FILLER                     PIC 9(03) VALUE 273.
014200     05  FILLER                     PIC 9(03) VALUE 304.
014300     05  FILLER                     PIC 9(03) VALUE 334.
014400 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-VALUES.
014500     05  CUM-DAYS                   PIC 9(03) COMP OCCURS 12.

014600 01  WS-LEAP-WORK.
014700     05  WS-REM-4                   PIC 9(02) COMP.
014800     05  WS-REM-100                 PIC 9(02) COMP.
014900     05  WS-REM-400                 PIC 9(03) COMP.
015000     05  WS-LEAP-SW                 PIC X(01).
015100     05  WS-DIV-QUOT                PIC 9(06) COMP.

015110*----------------------------------------------------------------*
015120* ORDINAL-DATE LEAP-CORRECTION WORK -- EACH /4, /100, /400 TERM  *
015130* IS A SEPARATE TRUNCATING DIVIDE, NEVER A ROUNDED REAL-VALUED   *
015140* COMPUTE, SO THE DAY COUNT STAYS EXACT.                        *
015150*----------------------------------------------------------------*
015160 01  WS-ORDINAL-WORK.
015170     05  WS-ORD-YEAR-1              PIC 9(04) COMP.
015180     05  WS-ORD-QUOT4               PIC 9(04) COMP.
015190     05  WS-ORD-REM4                PIC 9(01) COMP.
015195     05  WS-ORD-QUOT100             PIC 9(02) COMP.
015196     05  WS-ORD-REM100              PIC 9(02) COMP.
015197     05  WS-ORD-QUOT400             PIC 9(02) COMP.
015198     05  WS-ORD-REM400              PIC 9(03) COMP.
015199     05  FILLER                     PIC X(10).

015200 77  WS-ASOF-ORDINAL                PIC S9(09) COMP.
015300 77  WS-DUE-ORDINAL                 PIC S9(09) COMP.
015400 01  WS-DONE-ORDINAL                PIC S9(09) COMP.
015500 01  WS-DAYS-TO-DUE                 PIC S9(05) COMP-3.

015600 01  WS-LOWER-STATUS                PIC X(12).
015700 01  WS-UPPER-ALPHABET              PIC X(26) VALUE
015800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015900 01  WS-LOWER-ALPHABET              PIC X(26) VALUE
016000         'abcdefghijklmnopqrstuvwxyz'.

016100 01  WS-RISK-STATE                  PIC X(18).

016200 01  WS-STATE-COUNTS.
016300     05  WS-CNT-NO-DUE-DATE         PIC 9(07) COMP VALUE 0.
016400     05  WS-CNT-LATE-COMPLETED      PIC 9(07) COMP VALUE 0.
016500     05  WS-CNT-COMPLETED-ON-TIME   PIC 9(07) COMP VALUE 0.
016600     05  WS-CNT-NOT-ACTIVE          PIC 9(07) COMP VALUE 0.
016700     05  WS-CNT-OVERDUE             PIC 9(07) COMP VALUE 0.
016800     05  WS-CNT-AT-RISK             PIC 9(07) COMP VALUE 0.
016900     05  WS-CNT-ON-TRACK            PIC 9(07) COMP VALUE 0.
017000     05  WS-ROW-COUNT               PIC 9(07) COMP VALUE 0.

017100 01  WS-SUM-VALUE                   PIC ZZZZZZ9.

017200 01  WS-OUTPUT-REC                  PIC X(80).
017300 01  WS-OUTPUT-REC-VIEW REDEFINES WS-OUTPUT-REC.
017400     05  OUT-TASK-ID                PIC X(10).
017500     05  OUT-STUDENT-ID             PIC X(10).
017600     05  OUT-STATUS                 PIC X(12).
017700     05  OUT-DUE-DATE               PIC X(10).
017800     05  OUT-COMPLETED-AT           PIC X(10).
017900     05  OUT-RISK-STATE             PIC X(18).
018000     05  OUT-DAYS-TO-DUE            PIC -(4)9.

018100******************************************************************
018200 PROCEDURE DIVISION.
018300******************************************************************

018400 000-MAIN.
018500     PERFORM 100-READ-PARM-CARD.
018600     PERFORM 700-OPEN-FILES.
018700     PERFORM 730-READ-TASK-FILE.
018800     PERFORM 300-CLASSIFY-ONE-TASK UNTIL WS-EOF.
018900     PERFORM 800-WRITE-SUMMARY.
019000     DISPLAY 'SLA REPORT COMPLETE: AT_RISK='
019100             WS-CNT-AT-RISK + WS-CNT-OVERDUE
019200             ' (FROM ' WS-ROW-COUNT ' ROWS)'.
019300     PERFORM 790-CLOSE-FILES.
019400     GOBACK.

019500 100-READ-PARM-CARD.
019600     MOVE SPACES TO WS-PARM-CARD.
019700     ACCEPT WS-PARM-CARD FROM SYSIN.
019800     IF WS-PARM-THRESHOLD-TEXT NOT = SPACES
019900         MOVE WS-PARM-THRESHOLD-TEXT TO WS-THRESHOLD
020000     END-IF.
020100     IF WS-PARM-AS-OF = SPACES
020200         ACCEPT WS-SYSTEM-DATE FROM DATE
020300         IF WS-SYS-YY < 50
020400             COMPUTE WS-VAL-YEAR = 2000 + WS-SYS-YY
020500         ELSE
020600             COMPUTE WS-VAL-YEAR = 1900 + WS-SYS-YY
020700         END-IF
020800         MOVE WS-SYS-MM TO WS-VAL-MONTH
020900         MOVE WS-SYS-DD TO WS-VAL-DAY
021000     ELSE
021100         MOVE WS-PARM-AS-OF TO WS-DATE-FIELD
021200         MOVE WS-DF-YYYY TO WS-VAL-YEAR
021300         MOVE WS-DF-MM   TO WS-VAL-MONTH
021400         MOVE WS-DF-DD   TO WS-VAL-DAY
021500     END-IF.
021600     PERFORM 900-DATE-TO-ORDINAL THRU 900-DATE-TO-ORDINAL-EXIT.
021700     MOVE WS-VAL-ORDINAL TO WS-ASOF-ORDINAL.

021800 300-CLASSIFY-ONE-TASK.
021900     ADD 1 TO WS-ROW-COUNT.
022000     MOVE SPACES TO WS-RISK-STATE.
022100     MOVE TSK-DUE-DATE TO WS-DATE-FIELD.
022200     PERFORM 910-VALIDATE-DATE-FIELD THRU 910-VALIDATE-EXIT.
022300     IF NOT WS-VAL-OK-SW = 'Y'
022400         MOVE 'no_due_date' TO WS-RISK-STATE
022500         ADD 1 TO WS-CNT-NO-DUE-DATE
022600     ELSE
022700         MOVE WS-VAL-ORDINAL TO WS-DUE-ORDINAL
022800         COMPUTE WS-DAYS-TO-DUE = WS-DUE-ORDINAL - WS-ASOF-ORDINAL
022900         IF TSK-COMPLETED-AT NOT = SPACES
023000             PERFORM 320-CLASSIFY-COMPLETED
023100         ELSE
023200             PERFORM 330-CLASSIFY-OPEN-TASK
023300         END-IF
023400     END-IF.
023500     PERFORM 340-COUNT-AND-WRITE.
023600     PERFORM 730-READ-TASK-FILE.

023700 320-CLASSIFY-COMPLETED.
023800     MOVE TSK-COMPLETED-AT TO WS-DATE-FIELD.
023900     PERFORM 910-VALIDATE-DATE-FIELD THRU 910-VALIDATE-EXIT.
024000     IF WS-VAL-OK-SW = 'Y'
024100         MOVE WS-VAL-ORDINAL TO WS-DONE-ORDINAL
024200     ELSE
024300         MOVE WS-DUE-ORDINAL TO WS-DONE-ORDINAL
024400     END-IF.
024500     IF WS-DONE-ORDINAL > WS-DUE-ORDINAL
024600         MOVE 'late_completed' TO WS-RISK-STATE
024700     ELSE
024800         MOVE 'completed_on_time' TO WS-RISK-STATE
024900     END-IF.

025000 330-CLASSIFY-OPEN-TASK.
025100     MOVE TSK-STATUS TO WS-LOWER-STATUS.
025200     INSPECT WS-LOWER-STATUS CONVERTING WS-UPPER-ALPHABET
025300             TO WS-LOWER-ALPHABET.
025400     IF WS-LOWER-STATUS(1:4) NOT = 'open'
025500         AND WS-LOWER-STATUS(1:11) NOT = 'in_progress'
025600         MOVE 'not_active' TO WS-RISK-STATE
025700     ELSE
025800         IF WS-DAYS-TO-DUE < 0
025900             MOVE 'overdue' TO WS-RISK-STATE
026000         ELSE
026100             IF WS-DAYS-TO-DUE <= WS-THRESHOLD
026200                 MOVE 'at_risk' TO WS-RISK-STATE
026300             ELSE
026400                 MOVE 'on_track' TO WS-RISK-STATE
026500             END-IF
026600         END-IF
026700     END-IF.

026800 340-COUNT-AND-WRITE.
026900     EVALUATE WS-RISK-STATE
027000         WHEN 'late_completed'
027100             ADD 1 TO WS-CNT-LATE-COMPLETED
027200         WHEN 'completed_on_time'
027300             ADD 1 TO WS-CNT-COMPLETED-ON-TIME
027400         WHEN 'not_active'
027500             ADD 1 TO WS-CNT-NOT-ACTIVE
027600         WHEN 'overdue'
027700             ADD 1 TO WS-CNT-OVERDUE
027800             PERFORM 350-WRITE-AT-RISK-RECORD
027900         WHEN 'at_risk'
028000             ADD 1 TO WS-CNT-AT-RISK
028100             PERFORM 350-WRITE-AT-RISK-RECORD
028200         WHEN 'on_track'
028300             ADD 1 TO WS-CNT-ON-TRACK
028400         WHEN OTHER
028500             CONTINUE
028600     END-EVALUATE.

028700 350-WRITE-AT-RISK-RECORD.
028800     MOVE SPACES TO WS-OUTPUT-REC.
028900     MOVE TSK-TASK-ID      TO OUT-TASK-ID.
029000     MOVE TSK-STUDENT-ID   TO OUT-STUDENT-ID.
029100     MOVE TSK-STATUS       TO OUT-STATUS.
029200     MOVE TSK-DUE-DATE     TO OUT-DUE-DATE.
029300     MOVE TSK-COMPLETED-AT TO OUT-COMPLETED-AT.
029400     MOVE WS-RISK-STATE    TO OUT-RISK-STATE.
029500     MOVE WS-DAYS-TO-DUE   TO OUT-DAYS-TO-DUE.
029600     WRITE ATRISK-RECORD FROM WS-OUTPUT-REC.

029700 700-OPEN-FILES.
029800     OPEN INPUT  TASK-FILE-IN.
029900     OPEN OUTPUT AT-RISK-FILE.
030000     OPEN OUTPUT SUMMARY-FILE.
030100     IF NOT WS-TASKIN-OK
030200         DISPLAY 'SLARISK: ERROR OPENING TASK INPUT. RC='
030300                 WS-TASKIN-STATUS
030400         MOVE 16 TO RETURN-CODE
030500         MOVE 'Y' TO WS-EOF-SW
030600     END-IF.

030700 730-READ-TASK-FILE.
030800     READ TASK-FILE-IN
030900         AT END
031000             MOVE 'Y' TO WS-EOF-SW
031100     END-READ.

031200 800-WRITE-SUMMARY.
031300     MOVE WS-ROW-COUNT TO WS-SUM-VALUE.
031400     MOVE 'ROWS SCANNED.......' TO SUM-RPT-LINE(1:20).
031500     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
031600     WRITE SUM-RPT-LINE.
031700     MOVE WS-THRESHOLD TO WS-SUM-VALUE.
031800     MOVE 'THRESHOLD DAYS......' TO SUM-RPT-LINE(1:20).
031900     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
032000     WRITE SUM-RPT-LINE.
032100     MOVE WS-CNT-NO-DUE-DATE TO WS-SUM-VALUE.
032200     MOVE 'NO_DUE_DATE.........' TO SUM-RPT-LINE(1:20).
032300     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
032400     WRITE SUM-RPT-LINE.
032500     MOVE WS-CNT-LATE-COMPLETED TO WS-SUM-VALUE.
032600     MOVE 'LATE_COMPLETED......' TO SUM-RPT-LINE(1:20).
032700     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
032800     WRITE SUM-RPT-LINE.
032900     MOVE WS-CNT-COMPLETED-ON-TIME TO WS-SUM-VALUE.
033000     MOVE 'COMPLETED_ON_TIME...' TO SUM-RPT-LINE(1:20).
033100     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
033200     WRITE SUM-RPT-LINE.
033300     MOVE WS-CNT-NOT-ACTIVE TO WS-SUM-VALUE.
033400     MOVE 'NOT_ACTIVE..........' TO SUM-RPT-LINE(1:20).
033500     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
033600     WRITE SUM-RPT-LINE.
033700     MOVE WS-CNT-OVERDUE TO WS-SUM-VALUE.
033800     MOVE 'OVERDUE.............' TO SUM-RPT-LINE(1:20).
033900     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
034000     WRITE SUM-RPT-LINE.
034100     MOVE WS-CNT-AT-RISK TO WS-SUM-VALUE.
034200     MOVE 'AT_RISK.............' TO SUM-RPT-LINE(1:20).
034300     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
034400     WRITE SUM-RPT-LINE.
034500     MOVE WS-CNT-ON-TRACK TO WS-SUM-VALUE.
034600     MOVE 'ON_TRACK............' TO SUM-RPT-LINE(1:20).
034700     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
034800     WRITE SUM-RPT-LINE.

034900 790-CLOSE-FILES.
035000     CLOSE TASK-FILE-IN AT-RISK-FILE SUMMARY-FILE.

035100 900-DATE-TO-ORDINAL.
035200     MOVE WS-VAL-YEAR TO WS-DIV-QUOT.
035300     SUBTRACT 1 FROM WS-DIV-QUOT.
035310     MOVE WS-DIV-QUOT TO WS-ORD-YEAR-1.
035400     PERFORM 950-CHECK-LEAP THRU 950-CHECK-LEAP-EXIT.
035410     DIVIDE WS-ORD-YEAR-1 BY 4   GIVING WS-ORD-QUOT4
035420             REMAINDER WS-ORD-REM4.
035430     DIVIDE WS-ORD-YEAR-1 BY 100 GIVING WS-ORD-QUOT100
035440             REMAINDER WS-ORD-REM100.
035450     DIVIDE WS-ORD-YEAR-1 BY 400 GIVING WS-ORD-QUOT400
035460             REMAINDER WS-ORD-REM400.
035500     COMPUTE WS-VAL-ORDINAL =
035600         WS-ORD-YEAR-1 * 365
035700       + WS-ORD-QUOT4
035800       - WS-ORD-QUOT100
035900       + WS-ORD-QUOT400
036000       + CUM-DAYS(WS-VAL-MONTH)
036100       + WS-VAL-DAY.
036200     IF WS-LEAP-SW = 'Y' AND WS-VAL-MONTH > 2
036300         ADD 1 TO WS-VAL-ORDINAL
036400     END-IF.
036410 900-DATE-TO-ORDINAL-EXIT.
036420     EXIT.

036500 910-VALIDATE-DATE-FIELD.
036600     MOVE 'N' TO WS-VAL-OK-SW.
036700     IF WS-DATE-FIELD = SPACES
036800         GO TO 910-VALIDATE-EXIT
036900     END-IF.
037000     IF WS-DF-DASH1 NOT = '-' OR WS-DF-DASH2 NOT = '-'
037100         GO TO 910-VALIDATE-EXIT
037200     END-IF.
037300     IF WS-DATE-FIELD(1:4) NOT NUMERIC
037400         OR WS-DATE-FIELD(6:2) NOT NUMERIC
037500         OR WS-DATE-FIELD(9:2) NOT NUMERIC
037600         GO TO 910-VALIDATE-EXIT
037700     END-IF.
037800     MOVE WS-DF-YYYY TO WS-VAL-YEAR.
037900     MOVE WS-DF-MM   TO WS-VAL-MONTH.
038000     MOVE WS-DF-DD   TO WS-VAL-DAY.
038100     IF WS-VAL-MONTH < 1 OR WS-VAL-MONTH > 12
038200         GO TO 910-VALIDATE-EXIT
038300     END-IF.
038400     PERFORM 950-CHECK-LEAP THRU 950-CHECK-LEAP-EXIT.
038500     MOVE DIM-TABLE(WS-VAL-MONTH) TO WS-VAL-MAX-DAY.
038600     IF WS-VAL-MONTH = 2 AND WS-LEAP-SW = 'Y'
038700         MOVE 29 TO WS-VAL-MAX-DAY
038800     END-IF.
038900     IF WS-VAL-DAY < 1 OR WS-VAL-DAY > WS-VAL-MAX-DAY
039000         GO TO 910-VALIDATE-EXIT
039100     END-IF.
039200     PERFORM 900-DATE-TO-ORDINAL THRU 900-DATE-TO-ORDINAL-EXIT.
039300     MOVE 'Y' TO WS-VAL-OK-SW.
039400 910-VALIDATE-EXIT.
039500     EXIT.

039600 950-CHECK-LEAP.
039700     MOVE 'N' TO WS-LEAP-SW.
039800     DIVIDE WS-VAL-YEAR BY 4 GIVING WS-DIV-QUOT
039900             REMAINDER WS-REM-4.
040000     IF WS-REM-4 = 0
040100         MOVE 'Y' TO WS-LEAP-SW
040200         DIVIDE WS-VAL-YEAR BY 100 GIVING WS-DIV-QUOT
040300                 REMAINDER WS-REM-100
040400         IF WS-REM-100 = 0
040500             MOVE 'N' TO WS-LEAP-SW
040600             DIVIDE WS-VAL-YEAR BY 400 GIVING WS-DIV-QUOT
040700                     REMAINDER WS-REM-400
040800             IF WS-REM-400 = 0
040900                 MOVE 'Y' TO WS-LEAP-SW
041000             END-IF
041100         END-IF
041200     END-IF.
041210 950-CHECK-LEAP-EXIT.
041220     EXIT.
