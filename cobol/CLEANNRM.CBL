000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    CLEANNRM.
000400 AUTHOR.        R J VANCE.
000500 INSTALLATION.  REGISTRAR SYSTEMS GROUP.
000600 DATE-WRITTEN.  11/14/1990.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   CLEANNRM -- STUDENT EXTRACT CLEAN/NORMALIZE PASS              *
001200*                                                                *
001300*   FIRST STEP OF THE NIGHTLY STUDENT-EXTRACT RUN.  READS THE     *
001400*   RAW STUDENT EXTRACT, LEFT-JUSTIFIES EVERY FIELD (STRIPS THE   *
001500*   LEADING BLANKS THE UPSTREAM SYSTEM LEAVES WHEN A FIELD IS     *
001600*   RIGHT-JUSTIFIED ON ITS SIDE), RE-WRITES THE ADMIT DATE TO     *
001700*   OUR STANDARD YYYY-MM-DD FORM VIA DATENORM, AND DROPS ANY      *
001800*   SECOND RECORD FOR A STUDENT-ID ALREADY SEEN ON THIS RUN.      *
001900*                                                                 *
002000*   DOWNSTREAM STEPS (CSVPROF, RULEVAL, AUDITPKT, ETC.) ALL       *
002100*   EXPECT TO READ THE OUTPUT OF THIS STEP, NOT THE RAW EXTRACT.  *
002200*                                                                *
002300*-----------------------------------------------------------------
002400* CHANGE LOG                                                     *
002500*-----------------------------------------------------------------
002600* DATE       WHO  RC#     DESCRIPTION                           C1
002700* ---------- ---- ------- ------------------------------------- C1
002800* 11/14/1990 RJV  6604    ORIGINAL CUT -- REPLACES THE MANUAL    C1
002900*                        SPREADSHEET SCRUB THE ADMISSIONS        C1
003000*                        CLERKS WERE DOING BEFORE EACH LOAD.     C1
003100* 03/02/1992 RJV  6655    ADDED THE DUPLICATE-STUDENT-ID DROP    C1
003200*                        AFTER THE SPRING LOAD CARRIED THE SAME  C1
003300*                        STUDENT TWICE FROM TWO FEEDER FILES.    C1
003400* 09/18/1998 LMH  5201    Y2K REVIEW -- DATE WORK IS HANDED OFF  C1
003500*                        TO DATENORM, WHICH ALREADY STORES A     C1
003600*                        FULL 4-DIGIT YEAR.  NO CHANGE HERE.     C1
003700* 2006-07-19 DCS  6044    CALLS DATENORM (RENAMED FROM DATEFIX)  C1
003800*                        FOR THE ADMIT-DATE NORMALIZATION.       C1
003900* 2014-02-11 WRT  7288    RAISED THE SEEN-KEY TABLE FROM 2000    C1
004000*                        TO 5000 ENTRIES FOR THE COMBINED FALL   C1
004100*                        INTAKE FILE.                            C1
004200* 2021-06-30 DCS  9602    REWORKED THE CLOSING MESSAGE TO MATCH  C1
004300*                        THE WORDING THE AUDIT TEAM STANDARDIZED C1
004400*                        ACROSS ALL OF THE NIGHTLY STEPS.        C1
004410* 2026-08-09 WRT  8810    SEEN-KEY TABLE COUNTERS MOVED TO       C1
004420*                        STANDALONE 77-LEVELS.                   C1
004500******************************************************************

004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-370.
004900 OBJECT-COMPUTER.   IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.

005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT STUDENT-FILE-IN  ASSIGN TO STUIN
005500            ACCESS IS SEQUENTIAL
005600            FILE STATUS IS WS-STUIN-STATUS.

005700     SELECT STUDENT-FILE-OUT ASSIGN TO STUOUT
005800            ACCESS IS SEQUENTIAL
005900            FILE STATUS IS WS-STUOUT-STATUS.

006000     SELECT SUMMARY-FILE     ASSIGN TO SUMRPT
006100            ACCESS IS SEQUENTIAL
006200            FILE STATUS IS WS-SUMRPT-STATUS.

006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.

006600 FD  STUDENT-FILE-IN
006700     RECORDING MODE IS F
006800     BLOCK CONTAINS 0 RECORDS.
006900 COPY STUREC REPLACING ==:TAG:== BY ==SRC==.

007000 FD  STUDENT-FILE-OUT
007100     RECORDING MODE IS F
007200     BLOCK CONTAINS 0 RECORDS.
007300 COPY STUREC REPLACING ==:TAG:== BY ==CLN==.

007400 FD  SUMMARY-FILE
007500     RECORDING MODE IS F.
007600 01  SUM-RPT-LINE                   PIC X(80).
007610*----------------------------------------------------------------*
007620* BANNER VIEW OF THE SAME BUFFER -- ONE WIDE TITLE FIELD INSTEAD *
007630* OF THE LABEL/VALUE SPLIT THE COUNT LINES USE.                   *
007640*----------------------------------------------------------------*
007650 01  SUM-RPT-BANNER REDEFINES SUM-RPT-LINE.
007660     05  SUM-RPT-BANNER-TEXT        PIC X(40).
007670     05  FILLER                     PIC X(40).

007700******************************************************************
007800 WORKING-STORAGE SECTION.
007900******************************************************************
008000 01  WS-FILE-STATUSES.
008100     05  WS-STUIN-STATUS            PIC X(02) VALUE SPACES.
008200         88  WS-STUIN-OK                       VALUE '00'.
008300     05  WS-STUOUT-STATUS           PIC X(02) VALUE SPACES.
008400         88  WS-STUOUT-OK                      VALUE '00'.
008500     05  WS-SUMRPT-STATUS           PIC X(02) VALUE SPACES.
008600         88  WS-SUMRPT-OK                      VALUE '00'.
008700     05  FILLER                     PIC X(10).

008800 01  WS-SWITCHES.
008900     05  WS-EOF-SW                  PIC X(01) VALUE 'N'.
009000         88  WS-EOF                            VALUE 'Y'.
009100     05  WS-DUP-FOUND-SW            PIC X(01) VALUE 'N'.
009200         88  WS-DUP-FOUND                      VALUE 'Y'.
009300     05  FILLER                     PIC X(10).

009400*----------------------------------------------------------------*
009500* SEEN-KEY TABLE FOR THE DUPLICATE-STUDENT-ID DROP.  DEFAULT
009600* DEDUPE KEY IS STUDENT-ID ALONE, AS SET UP BY THE ADMISSIONS
009700* RUN PARAMETERS.
009800*----------------------------------------------------------------*
009900 01  WS-SEEN-KEY-TABLE.
010000     05  WS-SEEN-KEY                PIC X(10) OCCURS 5000.
010010*----------------------------------------------------------------*
010020* FLAT VIEW OF THE WHOLE TABLE -- LETS 700-OPEN-FILES TEST THE   *
010030* FIRST SLOT FOR SPACES AS A CHEAP "TABLE NEVER TOUCHED" CHECK   *
010040* WITHOUT A SEPARATE WORKING FIELD.                               *
010050*----------------------------------------------------------------*
010060 01  WS-SEEN-KEY-BLOCK REDEFINES WS-SEEN-KEY-TABLE
010070                                  PIC X(50000).
010100 77  WS-SEEN-KEY-MAX                PIC 9(04) COMP VALUE 5000.
010200 77  WS-SEEN-KEY-COUNT              PIC 9(04) COMP VALUE 0.
010300 77  WS-SEEN-KEY-X                  PIC 9(04) COMP.

010400 01  WS-CONTROL-COUNTS.
010500     05  WS-INPUT-ROWS              PIC 9(07) COMP VALUE 0.
010600     05  WS-OUTPUT-ROWS             PIC 9(07) COMP VALUE 0.
010700     05  WS-DUPES-REMOVED           PIC 9(07) COMP VALUE 0.
010705     05  FILLER                     PIC X(08).

010710*----------------------------------------------------------------*
010720* OLD NAMES FOR THE SAME THREE COUNTERS, KEPT AS A REDEFINES SO  *
010730* THE ORIGINAL RC#6604 CLOSING DISPLAY WORDING STILL WORKS.       *
010740*----------------------------------------------------------------*
010750 01  WS-CONTROL-COUNTS-OLD REDEFINES WS-CONTROL-COUNTS.
010760     05  WS-OLD-INPUT-ROWS          PIC 9(07) COMP.
010770     05  WS-OLD-OUTPUT-ROWS         PIC 9(07) COMP.
010780     05  WS-OLD-DUPES-REMOVED       PIC 9(07) COMP.

010900*----------------------------------------------------------------*
011000* GENERIC FIELD-TRIM WORK AREA -- SHARED BY EVERY FIELD CLEANED
011100* IN 200-CLEAN-ONE-RECORD.  SIZED TO THE WIDEST FIELD ON THE
011200* STUDENT RECORD (EMAIL, 40 BYTES).
011300*----------------------------------------------------------------*
011400 01  WS-TRIM-WORK-AREA.
011500     05  WS-FLD-TO-TRIM             PIC X(40).
011600     05  WS-TRIM-TEMP               PIC X(40).
011700     05  WS-FLD-LEN                 PIC 9(02) COMP.
011800     05  WS-TRIM-POS                PIC 9(02) COMP.
011900     05  WS-TRIM-SHIFT-LEN          PIC 9(02) COMP.
012000     05  WS-TRIM-I                  PIC 9(02) COMP.
012100     05  FILLER                     PIC X(06).

012200 01  WS-DATE-WORK.
012300     05  WS-DATE-IN                 PIC X(10).
012400     05  WS-DATE-OUT                PIC X(10).

012500 01  WS-SUMMARY-LINES.
012600     05  WS-SUM-LABEL-1             PIC X(20) VALUE
012700             'INPUT ROWS.........'.
012800     05  WS-SUM-LABEL-2             PIC X(20) VALUE
012900             'OUTPUT ROWS.........'.
013000     05  WS-SUM-LABEL-3             PIC X(20) VALUE
013100             'DUPLICATES REMOVED..'.
013200     05  WS-SUM-VALUE               PIC ZZZZZZ9.
013300     05  FILLER                     PIC X(10).

013400******************************************************************
013500 PROCEDURE DIVISION.
013600******************************************************************

013700 000-MAIN.
013800     PERFORM 700-OPEN-FILES.
013900     PERFORM 730-READ-STUDENT-FILE.
014000     PERFORM 200-CLEAN-ONE-RECORD UNTIL WS-EOF.
014100     PERFORM 800-WRITE-SUMMARY.
014200     DISPLAY 'CLEAN COMPLETE: INPUT_ROWS=' WS-INPUT-ROWS
014300             ' OUTPUT_ROWS=' WS-OUTPUT-ROWS
014400             ' DUPLICATES_REMOVED=' WS-DUPES-REMOVED.
014500     PERFORM 790-CLOSE-FILES.
014600     GOBACK.

014700 200-CLEAN-ONE-RECORD.
014800     MOVE SRC-STUDENT-ID TO WS-FLD-TO-TRIM.
014900     MOVE 10 TO WS-FLD-LEN.
015000     PERFORM 900-TRIM-FIELD.
015100     MOVE WS-FLD-TO-TRIM TO SRC-STUDENT-ID.

015200     MOVE SRC-FIRST-NAME TO WS-FLD-TO-TRIM.
015300     MOVE 20 TO WS-FLD-LEN.
015400     PERFORM 900-TRIM-FIELD.
015500     MOVE WS-FLD-TO-TRIM TO SRC-FIRST-NAME.

015600     MOVE SRC-LAST-NAME TO WS-FLD-TO-TRIM.
015700     MOVE 20 TO WS-FLD-LEN.
015800     PERFORM 900-TRIM-FIELD.
015900     MOVE WS-FLD-TO-TRIM TO SRC-LAST-NAME.

016000     MOVE SRC-EMAIL TO WS-FLD-TO-TRIM.
016100     MOVE 40 TO WS-FLD-LEN.
016200     PERFORM 900-TRIM-FIELD.
016300     MOVE WS-FLD-TO-TRIM TO SRC-EMAIL.

016400     MOVE SRC-DEPARTMENT TO WS-FLD-TO-TRIM.
016500     MOVE 15 TO WS-FLD-LEN.
016600     PERFORM 900-TRIM-FIELD.
016700     MOVE WS-FLD-TO-TRIM TO SRC-DEPARTMENT.

016800     MOVE SRC-STATUS TO WS-FLD-TO-TRIM.
016900     MOVE 12 TO WS-FLD-LEN.
017000     PERFORM 900-TRIM-FIELD.
017100     MOVE WS-FLD-TO-TRIM TO SRC-STATUS.

017200     MOVE SRC-SCORE TO WS-FLD-TO-TRIM.
017300     MOVE 08 TO WS-FLD-LEN.
017400     PERFORM 900-TRIM-FIELD.
017500     MOVE WS-FLD-TO-TRIM TO SRC-SCORE.

017600     MOVE SRC-ADMIT-DATE TO WS-FLD-TO-TRIM.
017700     MOVE 10 TO WS-FLD-LEN.
017800     PERFORM 900-TRIM-FIELD.
017900     MOVE WS-FLD-TO-TRIM TO SRC-ADMIT-DATE.

018000     MOVE SRC-ADMIT-DATE TO WS-DATE-IN.
018100     CALL 'DATENORM' USING WS-DATE-IN, WS-DATE-OUT.
018200     MOVE WS-DATE-OUT TO SRC-ADMIT-DATE.

018300     PERFORM 250-DEDUPE-CHECK.
018400     IF NOT WS-DUP-FOUND
018500         PERFORM 260-WRITE-CLEAN-RECORD
018600     ELSE
018700         ADD 1 TO WS-DUPES-REMOVED
018800     END-IF.

018900     PERFORM 730-READ-STUDENT-FILE.

019000 250-DEDUPE-CHECK.
019100     MOVE 'N' TO WS-DUP-FOUND-SW.
019200     PERFORM 255-SCAN-SEEN-KEYS VARYING WS-SEEN-KEY-X FROM 1 BY 1
019300             UNTIL WS-SEEN-KEY-X > WS-SEEN-KEY-COUNT.
019400     IF NOT WS-DUP-FOUND
019500         AND WS-SEEN-KEY-COUNT < WS-SEEN-KEY-MAX
019600         ADD 1 TO WS-SEEN-KEY-COUNT
019700         MOVE SRC-STUDENT-ID TO WS-SEEN-KEY(WS-SEEN-KEY-COUNT)
019800     END-IF.

019900 255-SCAN-SEEN-KEYS.
020000     IF WS-SEEN-KEY(WS-SEEN-KEY-X) = SRC-STUDENT-ID
020100         MOVE 'Y' TO WS-DUP-FOUND-SW
020200     END-IF.

020300 260-WRITE-CLEAN-RECORD.
020400     MOVE SRC-STUDENT-RECORD TO CLN-STUDENT-RECORD.
020500     WRITE CLN-STUDENT-RECORD.
020600     ADD 1 TO WS-OUTPUT-ROWS.

020700 700-OPEN-FILES.
020800     OPEN INPUT  STUDENT-FILE-IN.
020900     OPEN OUTPUT STUDENT-FILE-OUT.
021000     OPEN OUTPUT SUMMARY-FILE.
021100     IF NOT WS-STUIN-OK
021200         DISPLAY 'CLEANNRM: ERROR OPENING STUDENT INPUT. RC='
021300                 WS-STUIN-STATUS
021400         MOVE 16 TO RETURN-CODE
021500         MOVE 'Y' TO WS-EOF-SW
021600     END-IF.
021700     IF NOT WS-STUOUT-OK
021800         DISPLAY 'CLEANNRM: ERROR OPENING STUDENT OUTPUT. RC='
021900                 WS-STUOUT-STATUS
022000         MOVE 16 TO RETURN-CODE
022100         MOVE 'Y' TO WS-EOF-SW
022200     END-IF.
022210     IF WS-SEEN-KEY-BLOCK(1:10) NOT = SPACES
022220         DISPLAY 'CLEANNRM: SEEN-KEY TABLE NOT CLEAR AT OPEN'
022230     END-IF.

022300 730-READ-STUDENT-FILE.
022400     READ STUDENT-FILE-IN
022500         AT END
022600             MOVE 'Y' TO WS-EOF-SW
022700         NOT AT END
022800             ADD 1 TO WS-INPUT-ROWS
022900     END-READ.

023000 800-WRITE-SUMMARY.
023010     MOVE SPACES TO SUM-RPT-BANNER.
023020     MOVE 'CLEANNRM CONTROL TOTALS' TO SUM-RPT-BANNER-TEXT.
023030     WRITE SUM-RPT-LINE.
023100     MOVE WS-OLD-INPUT-ROWS TO WS-SUM-VALUE.
023200     MOVE WS-SUM-LABEL-1 TO SUM-RPT-LINE(1:20).
023300     MOVE WS-SUM-VALUE   TO SUM-RPT-LINE(21:7).
023400     WRITE SUM-RPT-LINE.

023500     MOVE WS-OLD-OUTPUT-ROWS TO WS-SUM-VALUE.
023600     MOVE WS-SUM-LABEL-2 TO SUM-RPT-LINE(1:20).
023700     MOVE WS-SUM-VALUE   TO SUM-RPT-LINE(21:7).
023800     WRITE SUM-RPT-LINE.

023900     MOVE WS-OLD-DUPES-REMOVED TO WS-SUM-VALUE.
024000     MOVE WS-SUM-LABEL-3 TO SUM-RPT-LINE(1:20).
024100     MOVE WS-SUM-VALUE   TO SUM-RPT-LINE(21:7).
024200     WRITE SUM-RPT-LINE.

024300 790-CLOSE-FILES.
024400     CLOSE STUDENT-FILE-IN
024500           STUDENT-FILE-OUT
024600           SUMMARY-FILE.

024700 900-TRIM-FIELD.
024800     MOVE 0 TO WS-TRIM-POS.
024900     PERFORM 910-SCAN-TRIM VARYING WS-TRIM-I FROM 1 BY 1
025000             UNTIL WS-TRIM-I > WS-FLD-LEN.
025100     IF WS-TRIM-POS = 0
025200         MOVE SPACES TO WS-FLD-TO-TRIM
025300     ELSE
025400         IF WS-TRIM-POS > 1
025500             COMPUTE WS-TRIM-SHIFT-LEN =
025600                     WS-FLD-LEN - WS-TRIM-POS + 1
025700             MOVE WS-FLD-TO-TRIM(WS-TRIM-POS:WS-TRIM-SHIFT-LEN)
025800                  TO WS-TRIM-TEMP
025900             MOVE WS-TRIM-TEMP TO WS-FLD-TO-TRIM
026000         END-IF
026100     END-IF.

026200 910-SCAN-TRIM.
026300     IF WS-FLD-TO-TRIM(WS-TRIM-I:1) NOT = SPACE
026400         AND WS-TRIM-POS = 0
026500         MOVE WS-TRIM-I TO WS-TRIM-POS
026600     END-IF.
