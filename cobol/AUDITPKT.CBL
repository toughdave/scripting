000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    AUDITPKT.
000400 AUTHOR.        D C SOARES.
000500 INSTALLATION.  REGISTRAR SYSTEMS GROUP.
000600 DATE-WRITTEN.  05/02/2016.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   AUDITPKT -- SIGN-OFF AUDIT PACKET                            *
001200*                                                                *
001300*   BUILDS THE PACKET THE DEAN'S OFFICE SIGNS OFF ON BEFORE A     *
001400*   STUDENT EXTRACT GOES TO THE STATE REPORTING FEED: THE FULL    *
001500*   EXTRACT PASSED THROUGH UNCHANGED, AN ANOMALY REGISTER FOR     *
001600*   RECORDS MISSING A KEY OR CARRYING A BAD OR SUSPICIOUSLY LOW   *
001700*   SCORE, AND A ONE-PAGE CONTROL TOTAL SUMMARY.  A RECORD CAN    *
001800*   LAND ON THE ANOMALY REGISTER MORE THAN ONCE -- A MISSING KEY  *
001900*   AND A BAD SCORE ARE TWO SEPARATE PROBLEMS AND BOTH GET THEIR  *
002000*   OWN LINE.                                                    *
002100*                                                                *
002200*-----------------------------------------------------------------
002300* CHANGE LOG                                                     *
002400*-----------------------------------------------------------------
002500* DATE       WHO  RC#     DESCRIPTION                           C1
002600* ---------- ---- ------- ------------------------------------- C1
002700* 2016-05-02 DCS  8011    ORIGINAL CUT FOR THE SIGN-OFF PACKET    C1
002800*                        REWRITE -- REPLACES THE MANUAL SAMPLE    C1
002900*                        REVIEW THE DEAN'S OFFICE USED TO DO.     C1
003000* 2017-06-14 DCS  8299    LOW-SCORE THRESHOLD MOVED TO THE        C1
003100*                        CONTROL CARD INSTEAD OF BEING HARD-      C1
003200*                        CODED AT 50.00.                          C1
003300* 2015-05-06 WRT  7655    SCORE VALIDITY TEST NOW SHARES THE      C1
003400*                        NUMCHECK SUBROUTINE WITH CSVPROF AND     C1
003500*                        RULEVAL.                                 C1
003510* 2026-08-09 DCS  8810    THRESHOLD AND THE NUMCHECK WORK AREA    C1
003520*                        REPACKED COMP-3.  320-CHECK-SCORE NOW    C1
003530*                        PERFORMS THRU ITS OWN EXIT PARAGRAPH.    C1
003540* 2026-08-09 DCS  8841    100-READ-PARM-CARD WAS TESTING COLUMN   C1
003550*                        3 ONLY FOR THE DECIMAL POINT, WHICH      C1
003560*                        ONLY HOLDS FOR A TWO-DIGIT WHOLE PART.   C1
003570*                        A CARD LIKE '5.00' OR '100.00' FELL      C1
003580*                        THROUGH TO THE PLAIN-DIGITS BRANCH AND   C1
003590*                        CORRUPTED THE THRESHOLD.  NOW SCANS FOR  C1
003595*                        THE POINT WHEREVER IT FALLS.             C1
003600******************************************************************

003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-370.
004000 OBJECT-COMPUTER.   IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.

004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT STUDENT-FILE-IN  ASSIGN TO STUIN
004600            ACCESS IS SEQUENTIAL
004700            FILE STATUS IS WS-STUIN-STATUS.

004800     SELECT STUDENT-FILE-OUT ASSIGN TO STUOUT
004900            ACCESS IS SEQUENTIAL
005000            FILE STATUS IS WS-STUOUT-STATUS.

005100     SELECT ANOMALY-FILE     ASSIGN TO ANOMOUT
005200            ACCESS IS SEQUENTIAL
005300            FILE STATUS IS WS-ANOMOUT-STATUS.

005400     SELECT SUMMARY-FILE     ASSIGN TO SUMRPT
005500            ACCESS IS SEQUENTIAL
005600            FILE STATUS IS WS-SUMRPT-STATUS.

005700******************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.

006000 FD  STUDENT-FILE-IN
006100     RECORDING MODE IS F
006200     BLOCK CONTAINS 0 RECORDS.
006300 COPY STUREC REPLACING ==:TAG:== BY ==SRC==.

006400 FD  STUDENT-FILE-OUT
006500     RECORDING MODE IS F
006600     BLOCK CONTAINS 0 RECORDS.
006700 COPY STUREC REPLACING ==:TAG:== BY ==CLN==.

006800 FD  ANOMALY-FILE
006900     RECORDING MODE IS F.
007000 COPY ANOMREC.

007100 FD  SUMMARY-FILE
007200     RECORDING MODE IS F.
007300 01  SUM-RPT-LINE                   PIC X(80).
007310*----------------------------------------------------------------*
007320* BANNER LINE VIEW OF THE SAME BUFFER -- ONE WIDE TITLE FIELD    *
007330* INSTEAD OF THE LABEL/VALUE SPLIT THE COUNT LINES USE.          *
007340*----------------------------------------------------------------*
007350 01  SUM-RPT-BANNER REDEFINES SUM-RPT-LINE.
007360     05  SUM-RPT-BANNER-TEXT        PIC X(40).
007370     05  FILLER                     PIC X(40).

007400******************************************************************
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700 01  WS-FILE-STATUSES.
007800     05  WS-STUIN-STATUS            PIC X(02) VALUE SPACES.
007900         88  WS-STUIN-OK                       VALUE '00'.
008000     05  WS-STUOUT-STATUS           PIC X(02) VALUE SPACES.
008100         88  WS-STUOUT-OK                      VALUE '00'.
008200     05  WS-ANOMOUT-STATUS          PIC X(02) VALUE SPACES.
008300         88  WS-ANOMOUT-OK                     VALUE '00'.
008400     05  WS-SUMRPT-STATUS           PIC X(02) VALUE SPACES.
008500         88  WS-SUMRPT-OK                      VALUE '00'.
008600     05  FILLER                     PIC X(08).

008700 01  WS-SWITCHES.
008800     05  WS-EOF-SW                  PIC X(01) VALUE 'N'.
008900         88  WS-EOF                            VALUE 'Y'.
009000     05  FILLER                     PIC X(10).

009100*----------------------------------------------------------------*
009200* CONTROL CARD -- COLS 1-7 LOW-SCORE THRESHOLD (S9(5)V99 TEXT),  *
009300* BLANK MEANS THE SHOP DEFAULT OF 50.00.                         *
009400*----------------------------------------------------------------*
009500 01  WS-PARM-CARD.
009600     05  WS-PARM-THRESHOLD-TEXT     PIC X(07).
009700     05  FILLER                     PIC X(73).

009701*----------------------------------------------------------------*
009702* RC#8299 LET THE CARD BE KEYED AS PLAIN DIGITS (IMPLIED 2       *
009703* DECIMAL PLACES) INSTEAD OF A LITERAL DECIMAL POINT -- THE      *
009704* DEAN'S OFFICE CLERK WHO PUNCHES THIS CARD OFTEN LEAVES THE     *
009705* POINT OFF.                                                     *
009706*----------------------------------------------------------------*
009707 01  WS-PARM-CARD-NUM  REDEFINES WS-PARM-CARD.
009708     05  WS-PARM-THRESHOLD-DIGITS   PIC 9(07).
009709     05  FILLER                     PIC X(73).

009800 77  WS-LOW-SCORE-THRESHOLD         PIC S9(05)V99 COMP-3 VALUE 50.00.
009801 77  WS-PARM-SCAN-X                 PIC S9(03) COMP.
009802 77  WS-PARM-INT-PART               PIC 9(03).
009803 77  WS-PARM-FRAC-PART              PIC 9(02).

009900 01  WS-NC-TEXT                     PIC X(40).
010000 77  WS-NC-VALUE                    PIC S9(05)V99 COMP-3.
010100 77  WS-NC-VALID-SW                 PIC X(01).

010900 01  WS-CONTROL-COUNTS.
010901     05  WS-ROW-COUNT               PIC 9(07) COMP VALUE 0.
010902     05  WS-ANOMALY-COUNT           PIC 9(07) COMP VALUE 0.
010903     05  WS-KEY-ANOMALY-COUNT       PIC 9(07) COMP VALUE 0.
010904     05  WS-SCORE-ANOMALY-COUNT     PIC 9(07) COMP VALUE 0.

010905*----------------------------------------------------------------*
010906* OLD COUNTER NAMES FROM BEFORE THE 2017-06-14 RENAME -- LEFT AS *
010907* A REDEFINES SO THE CONTROL-TOTAL LINE BELOW CAN STILL BE READ  *
010908* OFF UNDER ITS ORIGINAL NAME.                                   *
010909*----------------------------------------------------------------*
010910 01  WS-CONTROL-COUNTS-OLD REDEFINES WS-CONTROL-COUNTS.
010911     05  WS-OLD-ROWS-READ          PIC 9(07) COMP.
010912     05  WS-OLD-ANOMALIES-WRITTEN  PIC 9(07) COMP.
010913     05  WS-OLD-KEY-ISSUES         PIC 9(07) COMP.
010914     05  WS-OLD-SCORE-ISSUES       PIC 9(07) COMP.

011300 01  WS-THRESH-EDIT                 PIC -(5)9.99.
011400 01  WS-SUM-VALUE                   PIC ZZZZZZ9.

011500******************************************************************
011600 PROCEDURE DIVISION.
011700******************************************************************

011800 000-MAIN.
011900     PERFORM 100-READ-PARM-CARD.
012000     PERFORM 700-OPEN-FILES.
012100     PERFORM 730-READ-STUDENT-FILE.
012200     PERFORM 300-CHECK-ANOMALIES UNTIL WS-EOF.
012300     PERFORM 800-WRITE-SUMMARY.
012400     DISPLAY 'AUDITPKT COMPLETE: ' WS-ROW-COUNT ' ROWS, '
012500             WS-ANOMALY-COUNT ' ANOMALIES'.
012600     PERFORM 790-CLOSE-FILES.
012700     GOBACK.

012800 100-READ-PARM-CARD.
012801*    RC#8299 -- CARD COMES IN EITHER WITH A DECIMAL POINT OR AS   C1
012802*    PLAIN DIGITS; SEE WS-PARM-CARD-NUM ABOVE.                    C1
012803*    RC#8841 -- THE POINT ISN'T ALWAYS IN COLUMN 3 (SCORES RUN    C1
012804*    0-100, SO '5.00' AND '100.00' PUT IT SOMEWHERE ELSE); SCAN   C1
012805*    FOR IT INSTEAD OF ASSUMING WHERE IT LANDS.                   C1
012900     MOVE SPACES TO WS-PARM-CARD.
013000     ACCEPT WS-PARM-CARD FROM SYSIN.
013100     IF WS-PARM-THRESHOLD-TEXT NOT = SPACES
013105         PERFORM 105-FIND-DECIMAL-POINT
013106             VARYING WS-PARM-SCAN-X FROM 1 BY 1
013107             UNTIL WS-PARM-SCAN-X > 7
013108                OR WS-PARM-THRESHOLD-TEXT(WS-PARM-SCAN-X:1) = '.'
013110         IF WS-PARM-SCAN-X > 7
013140             MOVE WS-PARM-THRESHOLD-DIGITS TO WS-LOW-SCORE-THRESHOLD
013150         ELSE
013160             MOVE WS-PARM-THRESHOLD-TEXT(1:WS-PARM-SCAN-X - 1)
013170                 TO WS-PARM-INT-PART
013180             MOVE WS-PARM-THRESHOLD-TEXT(WS-PARM-SCAN-X + 1:2)
013190                 TO WS-PARM-FRAC-PART
013195             COMPUTE WS-LOW-SCORE-THRESHOLD =
013196                 WS-PARM-INT-PART + (WS-PARM-FRAC-PART / 100)
013197         END-IF
013200     END-IF.

013210 105-FIND-DECIMAL-POINT.
013220     CONTINUE.

013400 300-CHECK-ANOMALIES.
013500     ADD 1 TO WS-ROW-COUNT.
013600     MOVE SRC-STUDENT-RECORD TO CLN-STUDENT-RECORD.
013700     WRITE CLN-STUDENT-RECORD.
013800     PERFORM 310-CHECK-KEY.
013900     PERFORM 320-CHECK-SCORE THRU 320-CHECK-SCORE-EXIT.
014000     PERFORM 730-READ-STUDENT-FILE.

014100 310-CHECK-KEY.
014200     IF SRC-STUDENT-ID = SPACES
014300         MOVE 'missing_key' TO ISSUE
014400         PERFORM 350-WRITE-ANOMALY
014500         ADD 1 TO WS-KEY-ANOMALY-COUNT
014600     END-IF.

014700 320-CHECK-SCORE.
014800     IF SRC-SCORE = SPACES
014900         MOVE 'missing_score' TO ISSUE
015000         PERFORM 350-WRITE-ANOMALY
015100         ADD 1 TO WS-SCORE-ANOMALY-COUNT
015200         GO TO 320-CHECK-SCORE-EXIT
015300     END-IF.
015400     MOVE SRC-SCORE TO WS-NC-TEXT.
015500     CALL 'NUMCHECK' USING WS-NC-TEXT, WS-NC-VALUE, WS-NC-VALID-SW.
015600     IF WS-NC-VALID-SW NOT = 'Y'
015700         MOVE 'invalid_score' TO ISSUE
015800         PERFORM 350-WRITE-ANOMALY
015900         ADD 1 TO WS-SCORE-ANOMALY-COUNT
016000         GO TO 320-CHECK-SCORE-EXIT
016100     END-IF.
016200     IF WS-NC-VALUE < WS-LOW-SCORE-THRESHOLD
016300         MOVE 'low_score' TO ISSUE
016400         PERFORM 350-WRITE-ANOMALY
016500         ADD 1 TO WS-SCORE-ANOMALY-COUNT
016600     END-IF.
016700 320-CHECK-SCORE-EXIT.
016800     EXIT.

016900 350-WRITE-ANOMALY.
017000     MOVE SRC-STUDENT-ID    TO STUDENT-ID.
017100     MOVE SRC-FIRST-NAME    TO FIRST-NAME.
017200     MOVE SRC-LAST-NAME     TO LAST-NAME.
017300     MOVE SRC-EMAIL         TO EMAIL.
017400     MOVE SRC-DEPARTMENT    TO DEPARTMENT.
017500     MOVE SRC-STATUS        TO STATUS.
017600     MOVE SRC-SCORE         TO SCORE.
017700     MOVE SRC-ADMIT-DATE    TO ADMIT-DATE.
017800     WRITE ANOMALY-RECORD.
017900     ADD 1 TO WS-ANOMALY-COUNT.

018000 700-OPEN-FILES.
018100     OPEN INPUT  STUDENT-FILE-IN.
018200     OPEN OUTPUT STUDENT-FILE-OUT.
018300     OPEN OUTPUT ANOMALY-FILE.
018400     OPEN OUTPUT SUMMARY-FILE.
018500     IF NOT WS-STUIN-OK
018600         DISPLAY 'AUDITPKT: ERROR OPENING STUDENT INPUT. RC='
018700                 WS-STUIN-STATUS
018800         MOVE 16 TO RETURN-CODE
018900         MOVE 'Y' TO WS-EOF-SW
019000     END-IF.

019100 730-READ-STUDENT-FILE.
019200     READ STUDENT-FILE-IN
019300         AT END
019400             MOVE 'Y' TO WS-EOF-SW
019500     END-READ.

019600 790-CLOSE-FILES.
019700     CLOSE STUDENT-FILE-IN STUDENT-FILE-OUT ANOMALY-FILE
019800           SUMMARY-FILE.

019900 800-WRITE-SUMMARY.
019910     MOVE SPACES TO SUM-RPT-BANNER.
019920     MOVE 'AUDITPKT CONTROL TOTALS' TO SUM-RPT-BANNER-TEXT.
019930     WRITE SUM-RPT-LINE.
020000     MOVE WS-OLD-ROWS-READ TO WS-SUM-VALUE.
020100     MOVE 'ROWS SCANNED.......' TO SUM-RPT-LINE(1:20).
020200     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
020300     WRITE SUM-RPT-LINE.
020400     MOVE WS-LOW-SCORE-THRESHOLD TO WS-THRESH-EDIT.
020500     MOVE 'LOW SCORE THRESHOLD' TO SUM-RPT-LINE(1:20).
020600     MOVE WS-THRESH-EDIT TO SUM-RPT-LINE(21:9).
020700     WRITE SUM-RPT-LINE.
020800     MOVE WS-OLD-ANOMALIES-WRITTEN TO WS-SUM-VALUE.
020900     MOVE 'ANOMALY ROWS........' TO SUM-RPT-LINE(1:20).
021000     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
021100     WRITE SUM-RPT-LINE.
021200     MOVE WS-KEY-ANOMALY-COUNT TO WS-SUM-VALUE.
021300     MOVE 'MISSING KEY.........' TO SUM-RPT-LINE(1:20).
021400     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
021500     WRITE SUM-RPT-LINE.
021600     MOVE WS-SCORE-ANOMALY-COUNT TO WS-SUM-VALUE.
021700     MOVE 'SCORE ISSUES........' TO SUM-RPT-LINE(1:20).
021800     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
021900     WRITE SUM-RPT-LINE.
