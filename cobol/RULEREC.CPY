000100******************************************************************
000200*                                                                *
000300*   RULEREC  --  VALIDATION RULE CONFIGURATION RECORD            *
000400*                                                                *
000500*   ONE RULE PER RECORD.  READ BY RULEVAL AHEAD OF THE STUDENT   *
000600*   EXTRACT TO BUILD THE RULE TABLE IN WORKING-STORAGE.          *
000700*                                                                *
000800*   MAINT:                                                      *
000900*   2014-08-21  WRT  RC#7342  ORIGINAL CUT FOR THE CONFIGURABLE  *
001000*                    RULES ENGINE REPLACING THE OLD HARD-CODED   *
001100*                    EDIT TABLE.                                *
001200*   2015-01-06  WRT  RC#7409  ADDED WHEN-COLUMN/WHEN-OP/WHEN-    *
001300*                    VALUE FOR CONDITIONAL RULES.                *
001400******************************************************************
001500 01  RULE-RECORD.
001600     05  RULE-NAME                  PIC X(20).
001700     05  RULE-TYPE                  PIC X(14).
001800     05  RULE-COLUMN                PIC X(12).
001900     05  RULE-VALUES                PIC X(60).
002000     05  RULE-MIN                    PIC S9(5)V99.
002100     05  RULE-MAX                    PIC S9(5)V99.
002200     05  RULE-MIN-FLAG              PIC X(01).
002300     05  RULE-MAX-FLAG              PIC X(01).
002400     05  OTHER-COLUMN               PIC X(12).
002500     05  WHEN-COLUMN                PIC X(12).
002600     05  WHEN-OP                    PIC X(02).
002700     05  WHEN-VALUE                 PIC X(20).
002800     05  FILLER                     PIC X(05).
