000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    NUMCHECK.
000400 AUTHOR.        D C SOARES.
000500 INSTALLATION.  REGISTRAR SYSTEMS GROUP.
000600 DATE-WRITTEN.  05/21/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   NUMCHECK -- TEXT-TO-NUMBER VALIDATION SUBROUTINE              *
001200*                                                                *
001300*   TESTS WHETHER A TEXT FIELD (SCORE, A RANGE-RULE BOUND, A      *
001400*   PROFILE COLUMN VALUE -- ANY OF THEM) "LOOKS LIKE A NUMBER":   *
001500*   OPTIONAL LEADING SIGN, ONE TO FIVE INTEGER DIGITS, OPTIONAL   *
001600*   DECIMAL POINT WITH UP TO TWO FRACTIONAL DIGITS, AND NOTHING   *
001700*   ELSE.  THIS SHOP'S RECORDS NEVER CARRY MORE THAN TWO DECIMAL  *
001800*   PLACES ON ANYTHING NUMERIC, SO A VALUE WITH A THIRD DECIMAL   *
001900*   DIGIT IS TREATED AS NOT NUMERIC RATHER THAN ROUNDED -- THAT   *
002000*   WAY A BAD FEED DOESN'T SILENTLY LOSE PRECISION ON US.         *
002100*                                                                *
002200*   CALLED BY CSVPROF (NUMERIC COLUMN DETECTION), RULEVAL (RANGE  *
002300*   RULES) AND AUDITPKT (SCORE VALIDITY).                        *
002400*                                                                *
002500*-----------------------------------------------------------------
002600* CHANGE LOG                                                     *
002700*-----------------------------------------------------------------
002800* DATE       WHO  RC#     DESCRIPTION                           C1
002900* ---------- ---- ------- ------------------------------------- C1
003000* 05/21/1991 DCS  6722    ORIGINAL CUT FOR THE RULES-VALIDATOR   C1
003100*                        RANGE CHECK.                            C1
003200* 02/14/1994 RJV  6901    PULLED OUT OF CONFREVAL AND MADE A     C1
003300*                        STANDALONE SUBROUTINE SO THE PROFILE    C1
003400*                        STEP COULD SHARE IT.                    C1
003500* 09/21/1998 LMH  5201    Y2K REVIEW -- NO DATE FIELDS IN THIS    C1
003600*                        MODULE, NO CHANGE REQUIRED.             C1
003700* 2015-05-06 WRT  7655    NOW ALSO CALLED BY AUDITPKT FOR THE    C1
003800*                        LOW-SCORE CHECK.                        C1
003810* 2026-08-09 DCS  8810    LINKAGE PARAMETERS RENAMED -- NO SHOP  C1
003820*                        STANDARD CALLS FOR AN "LK-" PREFIX ON  C1
003830*                        A LINKAGE ITEM.  RETURNED VALUE NOW     C1
003840*                        PACKED COMP-3 LIKE OUR OTHER SIGNED     C1
003850*                        SCORE WORK FIELDS.                      C1
003900******************************************************************

004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-370.
004300 OBJECT-COMPUTER.   IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.

005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  WS-TEXT-WORK                   PIC X(40).
005300 01  WS-TEXT-CHARS REDEFINES WS-TEXT-WORK.
005400     05  WS-TEXT-CHAR               PIC X(01) OCCURS 40.

005500 77  WS-TEXT-LEN                    PIC 9(02) COMP VALUE 0.
005600 77  WS-K                           PIC S9(02) COMP.
005700 77  WS-POS                         PIC 9(02) COMP.

005800 01  WS-SCAN-SWITCHES.
005810     05  WS-SIGN-NEGATIVE-SW        PIC X(01) VALUE 'N'.
005820     05  WS-DOT-SEEN-SW             PIC X(01) VALUE 'N'.
005830     05  WS-VALID-SW                PIC X(01) VALUE 'Y'.
005840     05  WS-ANY-DIGIT-SW            PIC X(01) VALUE 'N'.

005850*----------------------------------------------------------------*
005860* OLD NAMES FOR THE FOUR SCAN SWITCHES -- KEPT AS A REDEFINES     *
005870* FROM WHEN THIS LOGIC STILL LIVED INSIDE CONFREVAL (SEE RC#6901  *
005880* ABOVE) SO ONE LEFTOVER TRACE DISPLAY COULD BE LEFT ALONE.       *
005890*----------------------------------------------------------------*
005895 01  WS-SCAN-SWITCHES-OLD REDEFINES WS-SCAN-SWITCHES.
005896     05  WS-OLD-SIGN-SW             PIC X(01).
005897     05  WS-OLD-DOT-SW              PIC X(01).
005898     05  WS-OLD-VALID-SW            PIC X(01).
005899     05  WS-OLD-DIGIT-SW            PIC X(01).

006200 01  WS-INT-DIGIT-COUNT             PIC 9(02) COMP VALUE 0.
006300 01  WS-FRAC-DIGIT-COUNT            PIC 9(02) COMP VALUE 0.

006350 01  WS-ACCUM-PARTS.
006360     05  WS-INT-PART                PIC 9(05) VALUE 0.
006370     05  WS-FRAC-PART               PIC 9(02) VALUE 0.

006380*----------------------------------------------------------------*
006390* ONE 7-DIGIT VIEW OF THE ACCUMULATED INTEGER AND FRACTION        *
006400* DIGITS TOGETHER -- USED FOR THE "IS THIS A ZERO VALUE" CHECK   *
006410* IN 000-MAIN-EXIT WITHOUT TESTING BOTH PARTS SEPARATELY.         *
006420*----------------------------------------------------------------*
006430 01  WS-ACCUM-PARTS-COMBINED REDEFINES WS-ACCUM-PARTS
006440                                         PIC 9(07).

006600 01  WS-DIGIT-VALUE                 PIC 9(01) VALUE 0.

006700 LINKAGE SECTION.
006800 01  TEXT-VALUE-IN                  PIC X(40).
006900 01  NUMERIC-VALUE-OUT               PIC S9(05)V99 COMP-3.
007000 01  VALID-FLAG-OUT                  PIC X(01).

007100******************************************************************
007200 PROCEDURE DIVISION USING TEXT-VALUE-IN, NUMERIC-VALUE-OUT,
007300                          VALID-FLAG-OUT.
007400******************************************************************

007500 000-MAIN.
007600     MOVE TEXT-VALUE-IN TO WS-TEXT-WORK.
007700     MOVE 0 TO WS-TEXT-LEN, WS-INT-PART, WS-FRAC-PART.
007800     MOVE 0 TO WS-INT-DIGIT-COUNT, WS-FRAC-DIGIT-COUNT.
007900     MOVE 'N' TO WS-SIGN-NEGATIVE-SW, WS-DOT-SEEN-SW,
008000                 WS-ANY-DIGIT-SW.
008100     MOVE 'Y' TO WS-VALID-SW.
008200     MOVE 'N' TO VALID-FLAG-OUT.
008300     MOVE 0 TO NUMERIC-VALUE-OUT.

008400     PERFORM 205-SCAN-FOR-LEN VARYING WS-K FROM 40 BY -1
008500             UNTIL WS-K < 1.
008600     IF WS-TEXT-LEN = 0
008700         GO TO 000-MAIN-EXIT
008800     END-IF.

008900     MOVE 1 TO WS-POS.
009000     IF WS-TEXT-CHAR(1) = '-'
009100         MOVE 'Y' TO WS-SIGN-NEGATIVE-SW
009200         MOVE 2 TO WS-POS
009300     ELSE
009400         IF WS-TEXT-CHAR(1) = '+'
009500             MOVE 2 TO WS-POS
009600         END-IF
009700     END-IF.

009800     PERFORM 300-SCAN-ONE-CHAR UNTIL WS-POS > WS-TEXT-LEN
009900             OR NOT WS-VALID-SW.

010000     IF WS-FRAC-DIGIT-COUNT = 1
010100         COMPUTE WS-FRAC-PART = WS-FRAC-PART * 10
010200     END-IF.

010300     IF WS-VALID-SW AND WS-ANY-DIGIT-SW
010400         MOVE 'Y' TO VALID-FLAG-OUT
010500         IF WS-SIGN-NEGATIVE-SW = 'Y'
010600             COMPUTE NUMERIC-VALUE-OUT =
010700                     0 - WS-INT-PART - (WS-FRAC-PART / 100)
010800         ELSE
010900             COMPUTE NUMERIC-VALUE-OUT =
011000                     WS-INT-PART + (WS-FRAC-PART / 100)
011100         END-IF
011200     END-IF.

011300 000-MAIN-EXIT.
011310     IF WS-ACCUM-PARTS-COMBINED = 0 AND WS-OLD-VALID-SW = 'Y'
011320         DISPLAY 'NUMCHECK: VALID ZERO VALUE SCANNED'
011330     END-IF.
011400     GOBACK.

011500 205-SCAN-FOR-LEN.
011600     IF WS-TEXT-CHAR(WS-K) NOT = SPACE AND WS-TEXT-LEN = 0
011700         MOVE WS-K TO WS-TEXT-LEN
011800     END-IF.

011900 300-SCAN-ONE-CHAR.
012000     IF WS-TEXT-CHAR(WS-POS) = '.'
012100         IF WS-DOT-SEEN-SW = 'Y'
012200             MOVE 'N' TO WS-VALID-SW
012300         ELSE
012400             MOVE 'Y' TO WS-DOT-SEEN-SW
012500         END-IF
012600     ELSE
012700         IF WS-TEXT-CHAR(WS-POS) IS NUMERIC
012800             PERFORM 310-ACCUM-DIGIT
012900         ELSE
013000             MOVE 'N' TO WS-VALID-SW
013100         END-IF
013200     END-IF.
013300     ADD 1 TO WS-POS.

013400 310-ACCUM-DIGIT.
013500     MOVE 'Y' TO WS-ANY-DIGIT-SW.
013600     MOVE WS-TEXT-CHAR(WS-POS) TO WS-DIGIT-VALUE.
013700     IF WS-DOT-SEEN-SW = 'Y'
013800         ADD 1 TO WS-FRAC-DIGIT-COUNT
013900         IF WS-FRAC-DIGIT-COUNT > 2
014000             MOVE 'N' TO WS-VALID-SW
014100         ELSE
014200             COMPUTE WS-FRAC-PART =
014300                     WS-FRAC-PART * 10 + WS-DIGIT-VALUE
014400         END-IF
014500     ELSE
014600         ADD 1 TO WS-INT-DIGIT-COUNT
014700         IF WS-INT-DIGIT-COUNT > 5
014800             MOVE 'N' TO WS-VALID-SW
014900         ELSE
015000             COMPUTE WS-INT-PART =
015100                     WS-INT-PART * 10 + WS-DIGIT-VALUE
015200         END-IF
015300     END-IF.
