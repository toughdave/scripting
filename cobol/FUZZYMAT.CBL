000100******************************************************************
000200*                                                                *
000300*   FUZZYMAT                                                    *
000400*                                                                *
000500*   EXACT-KEY THEN FUZZY-NAME MATCHING OF THE SOURCE EXTRACT     *
000600*   AGAINST THE TARGET EXTRACT.  EACH TARGET RECORD MAY BE       *
000700*   CLAIMED BY AT MOST ONE SOURCE RECORD -- FIRST COME, FIRST    *
000800*   SERVED IN SOURCE INPUT ORDER.  REPLACES THE OLD MANUAL       *
000900*   CROSS-REFERENCE WORKSHEET THE REGISTRAR CLERKS KEPT FOR      *
001000*   THE STUDENT-ID MIGRATION PROJECT.                            *
001100*                                                                *
001200*   MAINT:                                                      *
001300*   2018-03-12  DCS  RC#9015  ORIGINAL CUT.                      *
001400*   2018-09-04  DCS  RC#9101  ADDED DEPARTMENT BOOST TO THE      *
001500*                    SIMILARITY SCORE WHEN BOTH SIDES CARRY A    *
001600*                    DEPARTMENT.                                 *
001700*   2020-01-22  WRT  RC#9488  MATCH THRESHOLD MOVED TO THE       *
001800*                    CONTROL CARD INSTEAD OF BEING HARD-CODED.   *
001900*   2022-07-08  WRT  RC#9811  REASON TEXT NOW NAMES THE SOURCE   *
002000*                    KEY WHEN IT WAS SIMPLY ABSENT FROM TARGET.  *
002010*   2026-08-09  DCS  RC#8810  SIMRATIO'S RETURNED SCORE IS NOW   *
002020*                    COMP-3; OUR HOLDING FIELD REPACKED TO       *
002030*                    MATCH SINCE IT IS A CALL ARGUMENT.          *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    FUZZYMAT.
002400 AUTHOR.        D C SOARES.
002500 INSTALLATION.  REGISTRAR SYSTEMS GROUP.
002600 DATE-WRITTEN.  03/12/2018.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900******************************************************************
003000*  CONTROL CARD (SYSIN), COLUMNS 1-4, RIGHT JUSTIFIED, ZERO      *
003100*  FILLED, THOUSANDTHS IMPLIED.  ZERO MEANS USE THE DEFAULT       *
003200*  0.860.                                                        *
003300*      COLS 01-04   THRESHOLD  9V999                             *
003400******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-370.
003700 OBJECT-COMPUTER.  IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SOURCE-FILE-IN   ASSIGN TO SRCIN
004300         FILE STATUS IS WS-SRC-STATUS.
004400     SELECT TARGET-FILE-IN   ASSIGN TO TGTIN
004500         FILE STATUS IS WS-TGT-STATUS.
004600     SELECT MATCH-FILE       ASSIGN TO MATCHOUT
004700         FILE STATUS IS WS-MATCH-STATUS.
004800     SELECT SUMMARY-FILE     ASSIGN TO SUMRPT
004900         FILE STATUS IS WS-SUM-STATUS.
005000******************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  SOURCE-FILE-IN
005400     LABEL RECORDS ARE STANDARD.
005500     COPY STUREC REPLACING ==:TAG:== BY ==SRC==.
005600 FD  TARGET-FILE-IN
005700     LABEL RECORDS ARE STANDARD.
005800     COPY STUREC REPLACING ==:TAG:== BY ==TGT==.
005900 FD  MATCH-FILE
006000     LABEL RECORDS ARE STANDARD.
006100     COPY MATCHREC.
006200 FD  SUMMARY-FILE
006300     LABEL RECORDS ARE STANDARD.
006400 01  SUM-RPT-LINE               PIC X(80).
006500******************************************************************
006600 WORKING-STORAGE SECTION.
006700 01  WS-FILE-STATUSES.
006800     05  WS-SRC-STATUS              PIC X(02).
006900     05  WS-TGT-STATUS              PIC X(02).
007000     05  WS-MATCH-STATUS            PIC X(02).
007100     05  WS-SUM-STATUS              PIC X(02).
007200
007300 01  WS-SWITCHES.
007400     05  WS-SRC-EOF-SW              PIC X(01) VALUE 'N'.
007500     05  WS-TGT-EOF-SW              PIC X(01) VALUE 'N'.
007600
007700 01  WS-PARM-CARD.
007800     05  WS-PARM-THRESHOLD-TXT      PIC 9V999.
007900     05  FILLER                     PIC X(76).
008000
008100 01  WS-THRESHOLD                   PIC 9V999 VALUE 0.860.
008200
008300******************************************************************
008400*   TARGET CANDIDATE TABLE -- LOADED ONCE, SCANNED REPEATEDLY.   *
008500*   WS-TGT-NAME-KEY AND WS-TGT-DEPT-KEY ARE THE NORMALIZED       *
008600*   (LOWERCASED, COLLAPSED) FORMS USED FOR SCORING.              *
008700******************************************************************
008800 01  WS-TARGET-TABLE.
008900     05  WS-TGT-ENTRY OCCURS 2000 TIMES
009000                      INDEXED BY WS-TGT-IDX.
009100         10  WS-TGT-KEY             PIC X(10).
009200         10  WS-TGT-FULL-NAME       PIC X(41).
009300         10  WS-TGT-NAME-KEY        PIC X(41).
009400         10  WS-TGT-DEPT-KEY        PIC X(15).
009500         10  WS-TGT-DEPT-RAW        PIC X(15).
009600         10  WS-TGT-CONSUMED-SW     PIC X(01).
009700 01  WS-TARGET-COUNT                PIC S9(07) COMP VALUE 0.
009800 01  WS-TARGET-MAX                  PIC S9(07) COMP VALUE 2000.
009900 01  WS-TARGET-X                    PIC S9(07) COMP.
010000
010100 01  WS-TGT-KEY-FOUND-SW            PIC X(01).
010200 01  WS-TGT-FOUND-X                 PIC S9(07) COMP.
010300
010400******************************************************************
010500*   REDEFINES USED FOR CHARACTER-LEVEL WORK ON THE NAME KEYS     *
010600*   WHEN COLLAPSING RUNS OF BLANKS -- SAME TECHNIQUE AS          *
010700*   NUMCHECK AND SIMRATIO USE ON THEIR WORKING FIELDS.           *
010800******************************************************************
010900 01  WS-BUILD-NAME                  PIC X(41).
011000 01  WS-BUILD-NAME-CHARS REDEFINES WS-BUILD-NAME.
011100     05  WS-BN-CHAR                 PIC X(01) OCCURS 41 TIMES.
011200
011300 01  WS-SQUEEZE-OUT                 PIC X(41).
011400 01  WS-SQUEEZE-OUT-CHARS REDEFINES WS-SQUEEZE-OUT.
011500     05  WS-SQ-CHAR                 PIC X(01) OCCURS 41 TIMES.
011600
011700 01  WS-DEPT-WORK                   PIC X(15).
011800 01  WS-DEPT-WORK-CHARS REDEFINES WS-DEPT-WORK.
011900     05  WS-DW-CHAR                 PIC X(01) OCCURS 15 TIMES.
012000
012100 01  WS-UPPER-ALPHABET              PIC X(26)
012200                  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012300 01  WS-LOWER-ALPHABET              PIC X(26)
012400                  VALUE 'abcdefghijklmnopqrstuvwxyz'.
012500
012600 77  WS-NAME-WORK-LEN               PIC S9(03) COMP.
012700 77  WS-OUT-LEN                     PIC S9(03) COMP.
012800 77  WS-SCAN-K                      PIC S9(03) COMP.
012900 01  WS-LAST-WAS-SPACE-SW           PIC X(01).
013000
013100******************************************************************
013200*   PER-SOURCE-RECORD SCORING WORK AREA.                         *
013300******************************************************************
013400 01  WS-SRC-NAME-KEY                PIC X(41).
013500 01  WS-SRC-DEPT-KEY                PIC X(15).
013600 01  WS-SRC-FULL-NAME               PIC X(41).
013700
013800 01  WS-SIM-NAME-A                  PIC X(41).
013900 01  WS-SIM-NAME-B                  PIC X(41).
014000 01  WS-SIM-RATIO                   PIC 9V999 COMP-3.
014100 01  WS-BOOSTED-SCORE               PIC 9V999.
014200
014300 01  WS-BEST-SCORE                  PIC 9V999 VALUE 0.
014400 01  WS-BEST-X                      PIC S9(07) COMP VALUE 0.
014500 01  WS-BEST-FOUND-SW               PIC X(01).
014600
014700 01  WS-MATCH-TYPE                  PIC X(10).
014800 01  WS-MATCH-SCORE                 PIC 9V999.
014900 01  WS-MATCH-REASON                PIC X(60).
015000 01  WS-REASON-POS                  PIC S9(03) COMP.
015100 01  WS-SCORE-EDIT                  PIC 9.999.
015200 01  WS-THRESH-EDIT                 PIC 9.99.
015300
015400******************************************************************
015500*   COUNTERS FOR THE CLOSING SUMMARY REPORT.                     *
015600******************************************************************
015700 01  WS-SRC-ROW-COUNT               PIC 9(07) COMP VALUE 0.
015800 01  WS-TGT-ROW-COUNT               PIC 9(07) COMP VALUE 0.
015900 01  WS-TGT-MISSING-KEY-COUNT       PIC 9(07) COMP VALUE 0.
016000 01  WS-TGT-DUP-COUNT               PIC 9(07) COMP VALUE 0.
016100 01  WS-EXACT-COUNT                 PIC 9(07) COMP VALUE 0.
016200 01  WS-FUZZY-COUNT                 PIC 9(07) COMP VALUE 0.
016300 01  WS-NOMATCH-COUNT               PIC 9(07) COMP VALUE 0.
016400 01  WS-UNMATCHED-TARGET-COUNT      PIC 9(07) COMP VALUE 0.
016500 01  WS-SUM-VALUE                   PIC ZZZZZZ9.
016600
016700******************************************************************
016800 PROCEDURE DIVISION.
016900******************************************************************
017000
017100 000-MAIN.
017200     PERFORM 100-READ-PARM-CARD.
017300     PERFORM 700-OPEN-FILES.
017400     PERFORM 200-INDEX-TARGETS.
017500     PERFORM 750-READ-SOURCE-FILE.
017600     PERFORM 300-MATCH-ONE-SOURCE
017700         UNTIL WS-SRC-EOF-SW = 'Y'.
017800     PERFORM 600-COUNT-UNMATCHED-TARGETS.
017900     PERFORM 800-WRITE-SUMMARY.
018000     PERFORM 790-CLOSE-FILES.
018100     DISPLAY 'FUZZYMAT COMPLETE - EXACT=' WS-EXACT-COUNT
018200         ' FUZZY=' WS-FUZZY-COUNT ' NOMATCH=' WS-NOMATCH-COUNT.
018300     GOBACK.
018400
018500 100-READ-PARM-CARD.
018600     ACCEPT WS-PARM-CARD FROM SYSIN.
018700     IF WS-PARM-THRESHOLD-TXT NOT = ZERO
018800         MOVE WS-PARM-THRESHOLD-TXT TO WS-THRESHOLD
018900     END-IF.
019300
019400******************************************************************
019500*   200-INDEX-TARGETS -- LOAD THE TARGET FILE, BUILD NORMALIZED  *
019600*   NAME/DEPARTMENT KEYS FOR EACH CANDIDATE.                     *
019700******************************************************************
019800 200-INDEX-TARGETS.
019900     PERFORM 760-READ-TARGET-FILE.
020000     PERFORM 210-INDEX-ONE-TARGET
020100         UNTIL WS-TGT-EOF-SW = 'Y'.
020200
020300 210-INDEX-ONE-TARGET.
020400     ADD 1 TO WS-TGT-ROW-COUNT.
020500     IF TGT-STUDENT-ID = SPACES
020600         ADD 1 TO WS-TGT-MISSING-KEY-COUNT
020700     ELSE
020800         PERFORM 215-SCAN-TARGET-KEYS
020900         IF WS-TGT-KEY-FOUND-SW = 'Y'
021000             ADD 1 TO WS-TGT-DUP-COUNT
021100         ELSE
021200             IF WS-TARGET-COUNT < WS-TARGET-MAX
021300                 ADD 1 TO WS-TARGET-COUNT
021400                 SET WS-TGT-IDX TO WS-TARGET-COUNT
021500                 MOVE TGT-STUDENT-ID  TO WS-TGT-KEY(WS-TGT-IDX)
021600                 MOVE TGT-DEPARTMENT  TO WS-TGT-DEPT-RAW(WS-TGT-IDX)
021700                 MOVE 'N' TO WS-TGT-CONSUMED-SW(WS-TGT-IDX)
021800                 MOVE SPACES TO WS-BUILD-NAME
021900                 STRING TGT-FIRST-NAME DELIMITED BY SPACE
022000                        ' '             DELIMITED BY SIZE
022100                        TGT-LAST-NAME   DELIMITED BY SPACE
022200                        INTO WS-BUILD-NAME
022300                 END-STRING
022400                 MOVE WS-BUILD-NAME TO WS-TGT-FULL-NAME(WS-TGT-IDX)
022450                 MOVE TGT-DEPARTMENT TO WS-DEPT-WORK
022500                 PERFORM 250-BUILD-NAME-KEY
022600                 MOVE WS-SQUEEZE-OUT TO WS-TGT-NAME-KEY(WS-TGT-IDX)
022700                 MOVE WS-DEPT-WORK   TO WS-TGT-DEPT-KEY(WS-TGT-IDX)
022800             END-IF
022900         END-IF
023000     END-IF.
023100     PERFORM 760-READ-TARGET-FILE.
023200
023300 215-SCAN-TARGET-KEYS.
023400     MOVE 'N' TO WS-TGT-KEY-FOUND-SW.
023500     PERFORM 216-SCAN-ONE-TARGET-KEY
023600         VARYING WS-TARGET-X FROM 1 BY 1
023700         UNTIL WS-TARGET-X > WS-TARGET-COUNT
023800            OR WS-TGT-KEY-FOUND-SW = 'Y'.
023900
024000 216-SCAN-ONE-TARGET-KEY.
024100     SET WS-TGT-IDX TO WS-TARGET-X.
024200     IF WS-TGT-KEY(WS-TGT-IDX) = TGT-STUDENT-ID
024300         MOVE 'Y' TO WS-TGT-KEY-FOUND-SW
024400     END-IF.
024500
024600******************************************************************
024700*   250-BUILD-NAME-KEY -- LOWERCASE WS-BUILD-NAME, THEN SQUEEZE  *
024800*   RUNS OF BLANKS DOWN TO A SINGLE SPACE, LEADING SPACE         *
024900*   TRIMMED.  RESULT LANDS IN WS-SQUEEZE-OUT.  ALSO LOWERCASES   *
025000*   WHATEVER DEPARTMENT VALUE CURRENTLY SITS IN WS-DEPT-WORK'S   *
025100*   CALLER-SUPPLIED SOURCE (THE CALLER MOVES IT IN FIRST).       *
025200******************************************************************
025300 250-BUILD-NAME-KEY.
025400     INSPECT WS-BUILD-NAME
025500         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
025600     MOVE SPACES TO WS-SQUEEZE-OUT.
025700     MOVE 0 TO WS-OUT-LEN.
025800     MOVE 'Y' TO WS-LAST-WAS-SPACE-SW.
025900     PERFORM 255-SQUEEZE-ONE-CHAR
026000         VARYING WS-SCAN-K FROM 1 BY 1
026100         UNTIL WS-SCAN-K > 41.
026200     IF WS-OUT-LEN > 0 AND WS-SQ-CHAR(WS-OUT-LEN) = SPACE
026300         SUBTRACT 1 FROM WS-OUT-LEN
026400         MOVE SPACE TO WS-SQ-CHAR(WS-OUT-LEN + 1)
026500     END-IF.
026900     INSPECT WS-DEPT-WORK
027000         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
027100
027200 255-SQUEEZE-ONE-CHAR.
027300     IF WS-BN-CHAR(WS-SCAN-K) = SPACE
027400         IF WS-LAST-WAS-SPACE-SW = 'N'
027450             ADD 1 TO WS-OUT-LEN
027500             MOVE SPACE TO WS-SQ-CHAR(WS-OUT-LEN)
027600             MOVE 'Y' TO WS-LAST-WAS-SPACE-SW
027700         END-IF
027800     ELSE
027900         ADD 1 TO WS-OUT-LEN
028000         MOVE WS-BN-CHAR(WS-SCAN-K) TO WS-SQ-CHAR(WS-OUT-LEN)
028100         MOVE 'N' TO WS-LAST-WAS-SPACE-SW
028200     END-IF.
028300
028400******************************************************************
028500*   300-MATCH-ONE-SOURCE -- ONE DECISION PER SOURCE RECORD, IN   *
028600*   INPUT ORDER.  TRIES AN EXACT KEY FIRST, THEN A FUZZY NAME    *
028700*   SEARCH OVER WHATEVER TARGET CANDIDATES REMAIN UNCONSUMED.    *
028800******************************************************************
028900 300-MATCH-ONE-SOURCE.
029000     ADD 1 TO WS-SRC-ROW-COUNT.
029100     MOVE SPACES TO WS-MATCH-TYPE, WS-MATCH-REASON.
029200     MOVE 0      TO WS-MATCH-SCORE.
029300     MOVE 'N'    TO WS-BEST-FOUND-SW.
029400
029500     MOVE SPACES TO WS-BUILD-NAME.
029600     STRING SRC-FIRST-NAME DELIMITED BY SPACE
029700            ' '            DELIMITED BY SIZE
029800            SRC-LAST-NAME  DELIMITED BY SPACE
029900            INTO WS-BUILD-NAME
030000     END-STRING.
030100     MOVE WS-BUILD-NAME TO WS-SRC-FULL-NAME.
030200     MOVE SRC-DEPARTMENT TO WS-DEPT-WORK.
030300     PERFORM 250-BUILD-NAME-KEY-FOR-SOURCE.
030400     MOVE WS-SQUEEZE-OUT TO WS-SRC-NAME-KEY.
030500     MOVE WS-DEPT-WORK   TO WS-SRC-DEPT-KEY.
030600
030700     PERFORM 310-TRY-EXACT-KEY.
030800     IF WS-MATCH-TYPE = SPACES
030900         PERFORM 320-TRY-FUZZY-NAME
031000     END-IF.
031100
031200     MOVE WS-MATCH-SCORE TO WS-SCORE-EDIT.
031300     PERFORM 380-WRITE-MATCH-RECORD.
031400     PERFORM 750-READ-SOURCE-FILE.
031500
031600******************************************************************
031700*   250-BUILD-NAME-KEY-FOR-SOURCE -- SAME SQUEEZE LOGIC AS       *
031800*   250-BUILD-NAME-KEY, RE-ENTERED HERE SO THE TARGET-SIDE       *
031900*   CALLER'S WS-BUILD-NAME/WS-DEPT-WORK CONTENTS ARE NOT         *
032000*   DISTURBED MID-SCAN (BOTH PARAGRAPHS SHARE THE SAME WORK      *
032100*   FIELDS -- THIS PROGRAM NEVER NESTS THE TWO CALLS).           *
032200******************************************************************
032300 250-BUILD-NAME-KEY-FOR-SOURCE.
032400     PERFORM 250-BUILD-NAME-KEY.
032500
032600******************************************************************
032700*   310-TRY-EXACT-KEY.                                           *
032800******************************************************************
032900 310-TRY-EXACT-KEY.
033000     IF SRC-STUDENT-ID = SPACES
033100         EXIT PARAGRAPH
033200     END-IF.
033300     MOVE 'N' TO WS-TGT-KEY-FOUND-SW.
033400     PERFORM 315-SCAN-FOR-EXACT-KEY
033500         VARYING WS-TARGET-X FROM 1 BY 1
033600         UNTIL WS-TARGET-X > WS-TARGET-COUNT
033700            OR WS-TGT-KEY-FOUND-SW = 'Y'.
033800     IF WS-TGT-KEY-FOUND-SW = 'Y'
034000         MOVE 'exact_key'       TO WS-MATCH-TYPE
034100         MOVE 1.000             TO WS-MATCH-SCORE
034200         MOVE 'Key match'       TO WS-MATCH-REASON
034250         MOVE WS-TGT-FOUND-X    TO WS-BEST-X
034300         MOVE 'Y' TO WS-TGT-CONSUMED-SW(WS-TGT-FOUND-X)
034400     END-IF.
034500
034600 315-SCAN-FOR-EXACT-KEY.
034700     SET WS-TGT-IDX TO WS-TARGET-X.
034800     IF WS-TGT-CONSUMED-SW(WS-TGT-IDX) = 'N'
034900            AND WS-TGT-KEY(WS-TGT-IDX) = SRC-STUDENT-ID
035000         MOVE 'Y' TO WS-TGT-KEY-FOUND-SW
035100         MOVE WS-TARGET-X TO WS-TGT-FOUND-X
035200     END-IF.
035300
035400******************************************************************
035500*   320-TRY-FUZZY-NAME -- SCAN EVERY UNCONSUMED CANDIDATE IN     *
035600*   TARGET INPUT ORDER, KEEPING THE STRICTLY HIGHEST BOOSTED     *
035700*   SCORE (TIES KEEP THE EARLIER CANDIDATE, I.E. THE FIRST ONE   *
035800*   FOUND, SINCE WE ONLY REPLACE ON A STRICT IMPROVEMENT).       *
035900******************************************************************
036000 320-TRY-FUZZY-NAME.
036100     IF WS-SRC-NAME-KEY = SPACES
036200         PERFORM 350-BUILD-NO-NAME-REASON
036300         EXIT PARAGRAPH
036400     END-IF.
036500
036600     MOVE 0   TO WS-BEST-SCORE.
036700     MOVE 0   TO WS-BEST-X.
036800     MOVE 'N' TO WS-BEST-FOUND-SW.
036900
037000     PERFORM 325-SCORE-ONE-CANDIDATE
037100         VARYING WS-TARGET-X FROM 1 BY 1
037200         UNTIL WS-TARGET-X > WS-TARGET-COUNT.
037300
037400     IF WS-BEST-FOUND-SW = 'Y' AND WS-BEST-SCORE NOT < WS-THRESHOLD
037500         MOVE 'fuzzy_name'             TO WS-MATCH-TYPE
037600         MOVE WS-BEST-SCORE            TO WS-MATCH-SCORE
037700         MOVE 'Name similarity match'  TO WS-MATCH-REASON
037800         MOVE 'Y' TO WS-TGT-CONSUMED-SW(WS-BEST-X)
037900     ELSE
038000         PERFORM 360-BUILD-BELOW-THRESHOLD-REASON
038100     END-IF.
038200
038300 325-SCORE-ONE-CANDIDATE.
038400     SET WS-TGT-IDX TO WS-TARGET-X.
038500     IF WS-TGT-CONSUMED-SW(WS-TGT-IDX) = 'Y'
038600             OR WS-TGT-NAME-KEY(WS-TGT-IDX) = SPACES
038700         EXIT PARAGRAPH
038800     END-IF.
038900     MOVE WS-SRC-NAME-KEY        TO WS-SIM-NAME-A.
039000     MOVE WS-TGT-NAME-KEY(WS-TGT-IDX) TO WS-SIM-NAME-B.
039100     CALL 'SIMRATIO' USING WS-SIM-NAME-A, WS-SIM-NAME-B,
039200                           WS-SIM-RATIO.
039300     MOVE WS-SIM-RATIO TO WS-BOOSTED-SCORE.
039400     IF WS-SRC-DEPT-KEY NOT = SPACES
039500             AND WS-TGT-DEPT-KEY(WS-TGT-IDX) NOT = SPACES
039600             AND WS-SRC-DEPT-KEY = WS-TGT-DEPT-KEY(WS-TGT-IDX)
039700         COMPUTE WS-BOOSTED-SCORE = WS-SIM-RATIO + 0.060
039800         IF WS-BOOSTED-SCORE > 1.000
039900             MOVE 1.000 TO WS-BOOSTED-SCORE
040000         END-IF
040100     END-IF.
040200     IF WS-BOOSTED-SCORE > WS-BEST-SCORE
040300         MOVE WS-BOOSTED-SCORE TO WS-BEST-SCORE
040400         MOVE WS-TARGET-X      TO WS-BEST-X
040500         MOVE 'Y'              TO WS-BEST-FOUND-SW
040600     END-IF.
040700
040800******************************************************************
040900*   350/360 -- REASON TEXT FOR A NO-MATCH DECISION.  BOTH ARE    *
041000*   PREFIXED WHEN THE SOURCE KEY WAS NON-BLANK BUT SIMPLY NOT    *
041100*   PRESENT AMONG THE TARGETS.                                   *
041200******************************************************************
041300 350-BUILD-NO-NAME-REASON.
041400     MOVE 1 TO WS-REASON-POS.
041500     IF SRC-STUDENT-ID NOT = SPACES
041600         STRING 'Source key '''    DELIMITED BY SIZE
041700                SRC-STUDENT-ID     DELIMITED BY SPACE
041800                ''' not present in target and '
041900                                   DELIMITED BY SIZE
042000                INTO WS-MATCH-REASON WITH POINTER WS-REASON-POS
042100         END-STRING
042200     END-IF.
042300     STRING 'No usable source name fields for fuzzy match'
042400                                   DELIMITED BY SIZE
042500            INTO WS-MATCH-REASON WITH POINTER WS-REASON-POS
042600     END-STRING.
042700     MOVE 0 TO WS-MATCH-SCORE.
042800
042900 360-BUILD-BELOW-THRESHOLD-REASON.
043000     MOVE WS-BEST-SCORE TO WS-MATCH-SCORE, WS-SCORE-EDIT.
043100     MOVE WS-THRESHOLD  TO WS-THRESH-EDIT.
043200     MOVE 1 TO WS-REASON-POS.
043300     IF SRC-STUDENT-ID NOT = SPACES
043400         STRING 'Source key '''    DELIMITED BY SIZE
043500                SRC-STUDENT-ID     DELIMITED BY SPACE
043600                ''' not present in target and '
043700                                   DELIMITED BY SIZE
043800                INTO WS-MATCH-REASON WITH POINTER WS-REASON-POS
043900         END-STRING
044000     END-IF.
044100     STRING 'Best candidate score ' DELIMITED BY SIZE
044200            WS-SCORE-EDIT           DELIMITED BY SIZE
044300            ' below threshold '     DELIMITED BY SIZE
044400            WS-THRESH-EDIT          DELIMITED BY SIZE
044500            INTO WS-MATCH-REASON WITH POINTER WS-REASON-POS
044600     END-STRING.
044700
044800******************************************************************
044900*   380-WRITE-MATCH-RECORD.                                      *
045000******************************************************************
045100 380-WRITE-MATCH-RECORD.
045200     MOVE SPACES TO MATCH-RECORD.
045300     MOVE SRC-STUDENT-ID   TO SRC-RECORD-KEY.
045400     MOVE WS-SRC-FULL-NAME TO SRC-NAME.
045500     MOVE SRC-DEPARTMENT   TO SRC-DEPARTMENT.
045600     IF WS-MATCH-TYPE NOT = SPACES
045700         SET WS-TGT-IDX TO WS-BEST-X
046200         MOVE WS-TGT-KEY(WS-TGT-IDX)       TO TGT-RECORD-KEY
046300         MOVE WS-TGT-FULL-NAME(WS-TGT-IDX) TO TGT-NAME
046400         MOVE WS-TGT-DEPT-RAW(WS-TGT-IDX)  TO TGT-DEPARTMENT
046500         MOVE WS-MATCH-TYPE   TO MATCH-TYPE
046600     ELSE
046700         MOVE 'no_match'      TO MATCH-TYPE
046800         ADD 1 TO WS-NOMATCH-COUNT
046900     END-IF.
047000     MOVE WS-MATCH-SCORE   TO MATCH-SCORE.
047100     MOVE WS-MATCH-REASON  TO REASON.
047200     IF WS-MATCH-TYPE = 'exact_key'
047300         ADD 1 TO WS-EXACT-COUNT
047400     END-IF.
047500     IF WS-MATCH-TYPE = 'fuzzy_name'
047600         ADD 1 TO WS-FUZZY-COUNT
047700     END-IF.
047800     WRITE MATCH-RECORD.

049600******************************************************************
049700*   600-COUNT-UNMATCHED-TARGETS -- HOW MANY CANDIDATES WERE      *
049800*   NEVER CLAIMED BY ANY SOURCE RECORD.                          *
049900******************************************************************
050000 600-COUNT-UNMATCHED-TARGETS.
050100     MOVE 0 TO WS-UNMATCHED-TARGET-COUNT.
050200     PERFORM 610-CHECK-ONE-TARGET
050300         VARYING WS-TARGET-X FROM 1 BY 1
050400         UNTIL WS-TARGET-X > WS-TARGET-COUNT.
050500
050600 610-CHECK-ONE-TARGET.
050700     SET WS-TGT-IDX TO WS-TARGET-X.
050800     IF WS-TGT-CONSUMED-SW(WS-TGT-IDX) = 'N'
050900         ADD 1 TO WS-UNMATCHED-TARGET-COUNT
051000     END-IF.
051100
051200******************************************************************
051300*   700-OPEN-FILES / 790-CLOSE-FILES / READ PARAGRAPHS.          *
051400******************************************************************
051500 700-OPEN-FILES.
051600     OPEN INPUT  SOURCE-FILE-IN
051700     OPEN INPUT  TARGET-FILE-IN
051800     OPEN OUTPUT MATCH-FILE
051900     OPEN OUTPUT SUMMARY-FILE.
052000
052100 750-READ-SOURCE-FILE.
052200     READ SOURCE-FILE-IN
052300         AT END MOVE 'Y' TO WS-SRC-EOF-SW
052400     END-READ.
052500
052600 760-READ-TARGET-FILE.
052700     READ TARGET-FILE-IN
052800         AT END MOVE 'Y' TO WS-TGT-EOF-SW
052900     END-READ.
053000
053100 790-CLOSE-FILES.
053200     CLOSE SOURCE-FILE-IN, TARGET-FILE-IN, MATCH-FILE, SUMMARY-FILE.
053300
053400******************************************************************
053500*   800-WRITE-SUMMARY.                                           *
053600******************************************************************
053700 800-WRITE-SUMMARY.
053800     MOVE WS-SRC-ROW-COUNT TO WS-SUM-VALUE.
053900     STRING 'SOURCE ROWS READ..........' WS-SUM-VALUE
054000         INTO SUM-RPT-LINE
054100     END-STRING.
054200     WRITE SUM-RPT-LINE.
054300
054400     MOVE WS-TGT-ROW-COUNT TO WS-SUM-VALUE.
054500     MOVE SPACES TO SUM-RPT-LINE.
054600     STRING 'TARGET ROWS READ..........' WS-SUM-VALUE
054700         INTO SUM-RPT-LINE
054800     END-STRING.
054900     WRITE SUM-RPT-LINE.
055000
055100     MOVE WS-TGT-MISSING-KEY-COUNT TO WS-SUM-VALUE.
055200     MOVE SPACES TO SUM-RPT-LINE.
055300     STRING 'TARGET MISSING KEY.........' WS-SUM-VALUE
055400         INTO SUM-RPT-LINE
055500     END-STRING.
055600     WRITE SUM-RPT-LINE.
055700
055800     MOVE WS-TGT-DUP-COUNT TO WS-SUM-VALUE.
055900     MOVE SPACES TO SUM-RPT-LINE.
056000     STRING 'TARGET DUPLICATE KEY.......' WS-SUM-VALUE
056100         INTO SUM-RPT-LINE
056200     END-STRING.
056300     WRITE SUM-RPT-LINE.
056400
056500     MOVE WS-THRESHOLD TO WS-THRESH-EDIT.
056600     MOVE SPACES TO SUM-RPT-LINE.
056700     STRING 'MATCH THRESHOLD............' WS-THRESH-EDIT
056800         INTO SUM-RPT-LINE
056900     END-STRING.
057000     WRITE SUM-RPT-LINE.
057100
057200     MOVE WS-EXACT-COUNT TO WS-SUM-VALUE.
057300     MOVE SPACES TO SUM-RPT-LINE.
057400     STRING 'EXACT KEY MATCHES..........' WS-SUM-VALUE
057500         INTO SUM-RPT-LINE
057600     END-STRING.
057700     WRITE SUM-RPT-LINE.
057800
057900     MOVE WS-FUZZY-COUNT TO WS-SUM-VALUE.
058000     MOVE SPACES TO SUM-RPT-LINE.
058100     STRING 'FUZZY NAME MATCHES.........' WS-SUM-VALUE
058200         INTO SUM-RPT-LINE
058300     END-STRING.
058400     WRITE SUM-RPT-LINE.
058500
058600     MOVE WS-NOMATCH-COUNT TO WS-SUM-VALUE.
058700     MOVE SPACES TO SUM-RPT-LINE.
058800     STRING 'NO MATCH...................' WS-SUM-VALUE
058900         INTO SUM-RPT-LINE
059000     END-STRING.
059100     WRITE SUM-RPT-LINE.
059200
059300     MOVE WS-UNMATCHED-TARGET-COUNT TO WS-SUM-VALUE.
059400     MOVE SPACES TO SUM-RPT-LINE.
059500     STRING 'TARGETS LEFT UNMATCHED.....' WS-SUM-VALUE
059600         INTO SUM-RPT-LINE
059700     END-STRING.
059800     WRITE SUM-RPT-LINE.
