000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    RECONCIL.
000400 AUTHOR.        D C SOARES.
000500 INSTALLATION.  REGISTRAR SYSTEMS GROUP.
000600 DATE-WRITTEN.  09/18/2017.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   RECONCIL -- SOURCE/TARGET STUDENT EXTRACT RECONCILIATION      *
001200*                                                                *
001300*   COMPARES TWO SNAPSHOTS OF THE STUDENT EXTRACT -- ONE FROM     *
001400*   THE FEEDER SYSTEM, ONE FROM THE DOWNSTREAM SYSTEM -- KEY BY   *
001500*   KEY, AND REPORTS WHICH KEYS MATCH, WHICH DIFFER AND ON WHAT   *
001600*   COLUMNS, AND WHICH SIDE A KEY IS MISSING FROM ENTIRELY.       *
001700*   BOTH SIDES ARE LOADED INTO MEMORY FIRST (THE EXTRACT IS NOT   *
001800*   BIG ENOUGH TO JUSTIFY A SORT/MERGE STEP) SO THE UNION OF      *
001900*   KEYS CAN BE WALKED IN ASCENDING ORDER REGARDLESS OF THE       *
002000*   ORDER EITHER FEED ARRIVED IN.                                 *
002100*                                                                *
002200*-----------------------------------------------------------------
002300* CHANGE LOG                                                     *
002400*-----------------------------------------------------------------
002500* DATE       WHO  RC#     DESCRIPTION                           C1
002600* ---------- ---- ------- ------------------------------------- C1
002700* 2017-09-18 DCS  8604    ORIGINAL CUT.                          C1
002800* 2019-11-07 DCS  8899    IN-MEMORY KEY TABLES WIDENED FROM 500   C1
002900*                        TO 2000 ENTRIES PER SIDE -- THE GRAD     C1
003000*                        SCHOOL FEED OUTGREW THE OLD LIMIT.       C1
003100* 2021-06-30 RJV  9602    CLOSING MESSAGE REWORKED TO MATCH THE   C1
003200*                        OTHER RECONCILIATION-FAMILY PROGRAMS.    C1
003210* 2026-08-09 WRT  8810    SOURCE/UNION SUBSCRIPTS AND COUNTERS    C1
003220*                        MOVED TO STANDALONE 77-LEVELS.           C1
003300******************************************************************

003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-370.
003700 OBJECT-COMPUTER.   IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.

004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SOURCE-FILE-IN   ASSIGN TO SRCIN
004300            ACCESS IS SEQUENTIAL
004400            FILE STATUS IS WS-SRCIN-STATUS.

004500     SELECT TARGET-FILE-IN   ASSIGN TO TGTIN
004600            ACCESS IS SEQUENTIAL
004700            FILE STATUS IS WS-TGTIN-STATUS.

004800     SELECT RECON-FILE       ASSIGN TO RECONOUT
004900            ACCESS IS SEQUENTIAL
005000            FILE STATUS IS WS-RECONOUT-STATUS.

005100     SELECT SUMMARY-FILE     ASSIGN TO SUMRPT
005200            ACCESS IS SEQUENTIAL
005300            FILE STATUS IS WS-SUMRPT-STATUS.

005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.

005700 FD  SOURCE-FILE-IN
005800     RECORDING MODE IS F
005900     BLOCK CONTAINS 0 RECORDS.
006000 COPY STUREC REPLACING ==:TAG:== BY ==SRC==.

006100 FD  TARGET-FILE-IN
006200     RECORDING MODE IS F
006300     BLOCK CONTAINS 0 RECORDS.
006400 COPY STUREC REPLACING ==:TAG:== BY ==TGT==.

006500 FD  RECON-FILE
006600     RECORDING MODE IS F.
006700 COPY RECNREC.

006800 FD  SUMMARY-FILE
006900     RECORDING MODE IS F.
007000 01  SUM-RPT-LINE                   PIC X(80).
007010*----------------------------------------------------------------*
007020* BANNER VIEW OF THE SAME BUFFER -- ONE WIDE TITLE FIELD INSTEAD *
007030* OF THE LABEL/VALUE SPLIT THE COUNT LINES USE.                   *
007040*----------------------------------------------------------------*
007050 01  SUM-RPT-BANNER REDEFINES SUM-RPT-LINE.
007060     05  SUM-RPT-BANNER-TEXT        PIC X(40).
007070     05  FILLER                     PIC X(40).

007100******************************************************************
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400 01  WS-FILE-STATUSES.
007500     05  WS-SRCIN-STATUS            PIC X(02) VALUE SPACES.
007600         88  WS-SRCIN-OK                       VALUE '00'.
007700     05  WS-TGTIN-STATUS            PIC X(02) VALUE SPACES.
007800         88  WS-TGTIN-OK                       VALUE '00'.
007900     05  WS-RECONOUT-STATUS         PIC X(02) VALUE SPACES.
008000         88  WS-RECONOUT-OK                    VALUE '00'.
008100     05  WS-SUMRPT-STATUS           PIC X(02) VALUE SPACES.
008200         88  WS-SUMRPT-OK                      VALUE '00'.
008300     05  FILLER                     PIC X(08).

008400 01  WS-SWITCHES.
008500     05  WS-SRC-EOF-SW              PIC X(01) VALUE 'N'.
008600         88  WS-SRC-EOF                        VALUE 'Y'.
008700     05  WS-TGT-EOF-SW              PIC X(01) VALUE 'N'.
008800         88  WS-TGT-EOF                        VALUE 'Y'.
008900     05  WS-SRC-FOUND-SW            PIC X(01).
009000     05  WS-TGT-FOUND-SW            PIC X(01).
009100     05  WS-KEY-FOUND-SW            PIC X(01).
009200     05  FILLER                     PIC X(07).

009300*----------------------------------------------------------------*
009400* IN-MEMORY SOURCE AND TARGET INDEX TABLES                       *
009500*----------------------------------------------------------------*
009600 77  WS-SOURCE-COUNT                PIC 9(04) COMP VALUE 0.
009700 77  WS-SOURCE-MAX                  PIC 9(04) COMP VALUE 2000.
009800 77  WS-SOURCE-X                    PIC 9(04) COMP VALUE 0.
009900 01  WS-SOURCE-TABLE.
010000     05  WS-SRC-ENTRY OCCURS 2000 TIMES.
010100         10  WS-SRC-KEY             PIC X(10).
010200         10  WS-SRC-F-SCORE         PIC X(08).
010300         10  WS-SRC-F-STATUS        PIC X(12).
010400         10  WS-SRC-F-EMAIL         PIC X(40).
010500         10  WS-SRC-F-DEPT          PIC X(15).

010600 01  WS-TARGET-COUNT                PIC 9(04) COMP VALUE 0.
010700 01  WS-TARGET-MAX                  PIC 9(04) COMP VALUE 2000.
010800 01  WS-TARGET-X                    PIC 9(04) COMP VALUE 0.
010900 01  WS-TARGET-TABLE.
011000     05  WS-TGT-ENTRY OCCURS 2000 TIMES.
011100         10  WS-TGT-KEY             PIC X(10).
011200         10  WS-TGT-F-SCORE         PIC X(08).
011300         10  WS-TGT-F-STATUS        PIC X(12).
011400         10  WS-TGT-F-EMAIL         PIC X(40).
011500         10  WS-TGT-F-DEPT          PIC X(15).

011600*----------------------------------------------------------------*
011700* UNION-OF-KEYS TABLE, SORTED ASCENDING BEFORE THE MAIN PASS.    *
011800*----------------------------------------------------------------*
011900 77  WS-UNION-COUNT                 PIC 9(04) COMP VALUE 0.
012000 77  WS-UNION-MAX                   PIC 9(04) COMP VALUE 4000.
012100 77  WS-UNION-X                     PIC 9(04) COMP VALUE 0.
012200 01  WS-UNION-KEY-TABLE.
012300     05  WS-UNION-KEY OCCURS 4000 TIMES PIC X(10).
012310*----------------------------------------------------------------*
012320* FLAT VIEW OF THE WHOLE TABLE -- LETS 000-MAIN TEST THE FIRST   *
012330* SLOT FOR SPACES WITHOUT AN EXTRA WORKING FIELD WHEN NEITHER     *
012340* EXTRACT HANDED US A SINGLE KEY.                                 *
012345*----------------------------------------------------------------*
012346 01  WS-UNION-KEY-BLOCK REDEFINES WS-UNION-KEY-TABLE
012347                                    PIC X(40000).
012350 01  WS-UNION-LOOKUP-KEY            PIC X(10).

012400 01  WS-SORT-I                      PIC 9(04) COMP VALUE 0.
012500 01  WS-SORT-J                      PIC 9(04) COMP VALUE 0.
012600 01  WS-SORT-SWAPPED-SW             PIC X(01).
012700 01  WS-SORT-HOLD                   PIC X(10).

012800*----------------------------------------------------------------*
012900* COUNTERS                                                       *
013000*----------------------------------------------------------------*
013010 01  WS-CONTROL-COUNTS.
013020     05  WS-SRC-ROW-COUNT           PIC 9(07) COMP VALUE 0.
013030     05  WS-TGT-ROW-COUNT           PIC 9(07) COMP VALUE 0.
013040     05  WS-SRC-MISSING-KEY-COUNT   PIC 9(07) COMP VALUE 0.
013050     05  WS-TGT-MISSING-KEY-COUNT   PIC 9(07) COMP VALUE 0.
013060     05  WS-SRC-DUP-COUNT           PIC 9(07) COMP VALUE 0.
013070     05  WS-TGT-DUP-COUNT           PIC 9(07) COMP VALUE 0.

013080*----------------------------------------------------------------*
013090* OLD NAMES FOR THE SAME SIX COUNTERS, KEPT AS A REDEFINES SO    *
013100* 800-WRITE-SUMMARY CAN STILL READ THEM OFF UNDER THE LABELS     *
013110* THE ORIGINAL RC#8604 CUT OF THIS PROGRAM USED.                  *
013120*----------------------------------------------------------------*
013130 01  WS-CONTROL-COUNTS-OLD REDEFINES WS-CONTROL-COUNTS.
013140     05  WS-OLD-SRC-ROWS            PIC 9(07) COMP.
013150     05  WS-OLD-TGT-ROWS            PIC 9(07) COMP.
013160     05  WS-OLD-SRC-NOKEY           PIC 9(07) COMP.
013170     05  WS-OLD-TGT-NOKEY           PIC 9(07) COMP.
013180     05  WS-OLD-SRC-DUPES           PIC 9(07) COMP.
013190     05  WS-OLD-TGT-DUPES           PIC 9(07) COMP.

013700 01  WS-MATCH-COUNT                 PIC 9(07) COMP VALUE 0.
013800 01  WS-MISMATCH-COUNT              PIC 9(07) COMP VALUE 0.
013900 01  WS-SOURCE-ONLY-COUNT           PIC 9(07) COMP VALUE 0.
014000 01  WS-TARGET-ONLY-COUNT           PIC 9(07) COMP VALUE 0.

014100*----------------------------------------------------------------*
014200* COMPARE WORK AREA                                              *
014300*----------------------------------------------------------------*
014400 01  WS-CMP-SRC-VALUE               PIC X(40).
014500 01  WS-CMP-TGT-VALUE               PIC X(40).
014600 01  WS-MISMATCH-LIST               PIC X(60).
014700 77  WS-MISMATCH-POS                PIC 9(02) COMP.
014800 01  WS-MISMATCH-ANY-SW             PIC X(01).
014850 01  WS-MISMATCH-COL-NAME           PIC X(12).

014900 01  WS-SUM-VALUE                   PIC ZZZZZZ9.

015000******************************************************************
015100 PROCEDURE DIVISION.
015200******************************************************************

015300 000-MAIN.
015400     PERFORM 700-OPEN-FILES.
015500     PERFORM 200-INDEX-SOURCE.
015600     PERFORM 210-INDEX-TARGET.
015700     PERFORM 400-BUILD-UNION-KEYS.
015710     IF WS-UNION-COUNT = 0 AND WS-UNION-KEY-BLOCK(1:10) = SPACES
015720         DISPLAY 'RECONCIL: NEITHER EXTRACT HANDED US A KEY'
015730     END-IF.
015800     PERFORM 410-SORT-UNION-KEYS.
015900     PERFORM 420-PROCESS-ONE-KEY
016000         VARYING WS-UNION-X FROM 1 BY 1
016100         UNTIL WS-UNION-X > WS-UNION-COUNT.
016200     PERFORM 800-WRITE-SUMMARY.
016300     DISPLAY 'RECONCIL COMPLETE: ' WS-UNION-COUNT ' KEYS, '
016400             WS-MISMATCH-COUNT ' MISMATCHES'.
016500     PERFORM 790-CLOSE-FILES.
016600     GOBACK.

016700 200-INDEX-SOURCE.
016800     PERFORM 205-READ-SOURCE.
016900     PERFORM 206-INDEX-ONE-SOURCE UNTIL WS-SRC-EOF.

017000 205-READ-SOURCE.
017100     READ SOURCE-FILE-IN
017200         AT END
017300             MOVE 'Y' TO WS-SRC-EOF-SW
017400     END-READ.

017500 206-INDEX-ONE-SOURCE.
017600     ADD 1 TO WS-SRC-ROW-COUNT.
017700     IF SRC-STUDENT-ID = SPACES
017800         ADD 1 TO WS-SRC-MISSING-KEY-COUNT
017900     ELSE
018000         PERFORM 207-SCAN-SOURCE-KEYS
018100         IF WS-SRC-FOUND-SW = 'Y'
018200             ADD 1 TO WS-SRC-DUP-COUNT
018300         ELSE
018400             IF WS-SOURCE-COUNT < WS-SOURCE-MAX
018500                 ADD 1 TO WS-SOURCE-COUNT
018600                 MOVE SRC-STUDENT-ID TO WS-SRC-KEY(WS-SOURCE-COUNT)
018700                 MOVE SRC-SCORE      TO WS-SRC-F-SCORE(WS-SOURCE-COUNT)
018800                 MOVE SRC-STATUS     TO WS-SRC-F-STATUS(WS-SOURCE-COUNT)
018900                 MOVE SRC-EMAIL      TO WS-SRC-F-EMAIL(WS-SOURCE-COUNT)
019000                 MOVE SRC-DEPARTMENT TO WS-SRC-F-DEPT(WS-SOURCE-COUNT)
019100             END-IF
019200         END-IF
019300     END-IF.
019400     PERFORM 205-READ-SOURCE.

019500 207-SCAN-SOURCE-KEYS.
019600     MOVE 'N' TO WS-SRC-FOUND-SW.
019700     PERFORM 208-SCAN-ONE-SOURCE-KEY
019800         VARYING WS-SOURCE-X FROM 1 BY 1
019900         UNTIL WS-SOURCE-X > WS-SOURCE-COUNT.

020000 208-SCAN-ONE-SOURCE-KEY.
020100     IF WS-SRC-KEY(WS-SOURCE-X) = SRC-STUDENT-ID
020200         MOVE 'Y' TO WS-SRC-FOUND-SW
020300     END-IF.

020400 210-INDEX-TARGET.
020500     PERFORM 215-READ-TARGET.
020600     PERFORM 216-INDEX-ONE-TARGET UNTIL WS-TGT-EOF.

020700 215-READ-TARGET.
020800     READ TARGET-FILE-IN
020900         AT END
021000             MOVE 'Y' TO WS-TGT-EOF-SW
021100     END-READ.

021200 216-INDEX-ONE-TARGET.
021300     ADD 1 TO WS-TGT-ROW-COUNT.
021400     IF TGT-STUDENT-ID = SPACES
021500         ADD 1 TO WS-TGT-MISSING-KEY-COUNT
021600     ELSE
021700         PERFORM 217-SCAN-TARGET-KEYS
021800         IF WS-TGT-FOUND-SW = 'Y'
021900             ADD 1 TO WS-TGT-DUP-COUNT
022000         ELSE
022100             IF WS-TARGET-COUNT < WS-TARGET-MAX
022200                 ADD 1 TO WS-TARGET-COUNT
022300                 MOVE TGT-STUDENT-ID TO WS-TGT-KEY(WS-TARGET-COUNT)
022400                 MOVE TGT-SCORE      TO WS-TGT-F-SCORE(WS-TARGET-COUNT)
022500                 MOVE TGT-STATUS     TO WS-TGT-F-STATUS(WS-TARGET-COUNT)
022600                 MOVE TGT-EMAIL      TO WS-TGT-F-EMAIL(WS-TARGET-COUNT)
022700                 MOVE TGT-DEPARTMENT TO WS-TGT-F-DEPT(WS-TARGET-COUNT)
022800             END-IF
022900         END-IF
023000     END-IF.
023100     PERFORM 215-READ-TARGET.

023200 217-SCAN-TARGET-KEYS.
023300     MOVE 'N' TO WS-TGT-FOUND-SW.
023400     PERFORM 218-SCAN-ONE-TARGET-KEY
023500         VARYING WS-TARGET-X FROM 1 BY 1
023600         UNTIL WS-TARGET-X > WS-TARGET-COUNT.

023700 218-SCAN-ONE-TARGET-KEY.
023800     IF WS-TGT-KEY(WS-TARGET-X) = TGT-STUDENT-ID
023900         MOVE 'Y' TO WS-TGT-FOUND-SW
024000     END-IF.

024100 400-BUILD-UNION-KEYS.
024200     PERFORM 405-ADD-SOURCE-KEY-TO-UNION
024300         VARYING WS-SOURCE-X FROM 1 BY 1
024400         UNTIL WS-SOURCE-X > WS-SOURCE-COUNT.
024500     PERFORM 406-ADD-TARGET-KEY-TO-UNION
024600         VARYING WS-TARGET-X FROM 1 BY 1
024700         UNTIL WS-TARGET-X > WS-TARGET-COUNT.

024800 405-ADD-SOURCE-KEY-TO-UNION.
024850     MOVE WS-SRC-KEY(WS-SOURCE-X) TO WS-UNION-LOOKUP-KEY.
024900     PERFORM 407-SCAN-UNION-FOR-KEY.
025100     IF WS-KEY-FOUND-SW NOT = 'Y' AND WS-UNION-COUNT < WS-UNION-MAX
025200         ADD 1 TO WS-UNION-COUNT
025300         MOVE WS-SRC-KEY(WS-SOURCE-X) TO WS-UNION-KEY(WS-UNION-COUNT)
025400     END-IF.

025500 406-ADD-TARGET-KEY-TO-UNION.
025550     MOVE WS-TGT-KEY(WS-TARGET-X) TO WS-UNION-LOOKUP-KEY.
025600     PERFORM 407-SCAN-UNION-FOR-KEY.
025800     IF WS-KEY-FOUND-SW NOT = 'Y' AND WS-UNION-COUNT < WS-UNION-MAX
025900         ADD 1 TO WS-UNION-COUNT
026000         MOVE WS-TGT-KEY(WS-TARGET-X) TO WS-UNION-KEY(WS-UNION-COUNT)
026100     END-IF.

026150 407-SCAN-UNION-FOR-KEY.
026160     MOVE 'N' TO WS-KEY-FOUND-SW.
026170     PERFORM 408-SCAN-ONE-UNION-KEY
026180         VARYING WS-UNION-X FROM 1 BY 1
026190         UNTIL WS-UNION-X > WS-UNION-COUNT OR WS-KEY-FOUND-SW = 'Y'.

026195 408-SCAN-ONE-UNION-KEY.
026196     IF WS-UNION-KEY(WS-UNION-X) = WS-UNION-LOOKUP-KEY
026197         MOVE 'Y' TO WS-KEY-FOUND-SW
026198     END-IF.

026200 410-SORT-UNION-KEYS.
026300     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
026400     PERFORM 415-BUBBLE-PASS UNTIL WS-SORT-SWAPPED-SW = 'N'.

026500 415-BUBBLE-PASS.
026600     MOVE 'N' TO WS-SORT-SWAPPED-SW.
026700     PERFORM 416-BUBBLE-COMPARE
026800         VARYING WS-SORT-I FROM 1 BY 1
026900         UNTIL WS-SORT-I > WS-UNION-COUNT - 1.

027000 416-BUBBLE-COMPARE.
027100     IF WS-UNION-KEY(WS-SORT-I) > WS-UNION-KEY(WS-SORT-I + 1)
027200         MOVE WS-UNION-KEY(WS-SORT-I) TO WS-SORT-HOLD
027300         MOVE WS-UNION-KEY(WS-SORT-I + 1) TO WS-UNION-KEY(WS-SORT-I)
027400         MOVE WS-SORT-HOLD TO WS-UNION-KEY(WS-SORT-I + 1)
027500         MOVE 'Y' TO WS-SORT-SWAPPED-SW
027600     END-IF.

027700 420-PROCESS-ONE-KEY.
027900     MOVE SPACES TO RECON-RECORD.
028000     MOVE WS-UNION-KEY(WS-UNION-X) TO RECORD-KEY.
028100     PERFORM 425-LOOKUP-SOURCE.
028200     PERFORM 426-LOOKUP-TARGET.
028300     IF WS-SRC-FOUND-SW = 'Y' AND WS-TGT-FOUND-SW = 'Y'
028400         PERFORM 440-COMPARE-FIELDS
028500     ELSE
028600         IF WS-SRC-FOUND-SW = 'Y'
028700             MOVE 'source_only' TO RECON-STATUS
028800             MOVE WS-SRC-F-SCORE(WS-SOURCE-X) TO SRC-SCORE
028900             MOVE WS-SRC-F-STATUS(WS-SOURCE-X) TO SRC-STATUS
029000             MOVE WS-SRC-F-EMAIL(WS-SOURCE-X) TO SRC-EMAIL
029100             MOVE WS-SRC-F-DEPT(WS-SOURCE-X) TO SRC-DEPARTMENT
029200             ADD 1 TO WS-SOURCE-ONLY-COUNT
029300         ELSE
029400             MOVE 'target_only' TO RECON-STATUS
029500             MOVE WS-TGT-F-SCORE(WS-TARGET-X) TO TGT-SCORE
029600             MOVE WS-TGT-F-STATUS(WS-TARGET-X) TO TGT-STATUS
029700             MOVE WS-TGT-F-EMAIL(WS-TARGET-X) TO TGT-EMAIL
029800             MOVE WS-TGT-F-DEPT(WS-TARGET-X) TO TGT-DEPARTMENT
029900             ADD 1 TO WS-TARGET-ONLY-COUNT
030000         END-IF
030100     END-IF.
030200     WRITE RECON-RECORD.

030300 425-LOOKUP-SOURCE.
030400     MOVE 'N' TO WS-SRC-FOUND-SW.
030500     PERFORM 430-SCAN-SOURCE-FOR-UNION-KEY
030600         VARYING WS-SOURCE-X FROM 1 BY 1
030700         UNTIL WS-SOURCE-X > WS-SOURCE-COUNT OR WS-SRC-FOUND-SW = 'Y'.

030800 430-SCAN-SOURCE-FOR-UNION-KEY.
030900     IF WS-SRC-KEY(WS-SOURCE-X) = WS-UNION-KEY(WS-UNION-X)
031000         MOVE 'Y' TO WS-SRC-FOUND-SW
031100     END-IF.

031200 426-LOOKUP-TARGET.
031300     MOVE 'N' TO WS-TGT-FOUND-SW.
031400     PERFORM 431-SCAN-TARGET-FOR-UNION-KEY
031500         VARYING WS-TARGET-X FROM 1 BY 1
031600         UNTIL WS-TARGET-X > WS-TARGET-COUNT OR WS-TGT-FOUND-SW = 'Y'.

031700 431-SCAN-TARGET-FOR-UNION-KEY.
031800     IF WS-TGT-KEY(WS-TARGET-X) = WS-UNION-KEY(WS-UNION-X)
031900         MOVE 'Y' TO WS-TGT-FOUND-SW
032000     END-IF.

032100 440-COMPARE-FIELDS.
032200     MOVE WS-SRC-F-SCORE(WS-SOURCE-X) TO SRC-SCORE.
032300     MOVE WS-TGT-F-SCORE(WS-TARGET-X) TO TGT-SCORE.
032400     MOVE WS-SRC-F-STATUS(WS-SOURCE-X) TO SRC-STATUS.
032500     MOVE WS-TGT-F-STATUS(WS-TARGET-X) TO TGT-STATUS.
032600     MOVE WS-SRC-F-EMAIL(WS-SOURCE-X) TO SRC-EMAIL.
032700     MOVE WS-TGT-F-EMAIL(WS-TARGET-X) TO TGT-EMAIL.
032800     MOVE WS-SRC-F-DEPT(WS-SOURCE-X) TO SRC-DEPARTMENT.
032900     MOVE WS-TGT-F-DEPT(WS-TARGET-X) TO TGT-DEPARTMENT.
033000     MOVE SPACES TO WS-MISMATCH-LIST.
033100     MOVE 1 TO WS-MISMATCH-POS.
033200     MOVE 'N' TO WS-MISMATCH-ANY-SW.
033300     IF SRC-SCORE NOT = TGT-SCORE
033400         MOVE 'SCORE' TO WS-MISMATCH-COL-NAME
033450         PERFORM 445-APPEND-MISMATCH-COL
033500     END-IF.
033600     IF SRC-STATUS NOT = TGT-STATUS
033700         MOVE 'STATUS' TO WS-MISMATCH-COL-NAME
033750         PERFORM 445-APPEND-MISMATCH-COL
033800     END-IF.
033900     IF SRC-EMAIL NOT = TGT-EMAIL
034000         MOVE 'EMAIL' TO WS-MISMATCH-COL-NAME
034050         PERFORM 445-APPEND-MISMATCH-COL
034100     END-IF.
034200     IF SRC-DEPARTMENT NOT = TGT-DEPARTMENT
034300         MOVE 'DEPARTMENT' TO WS-MISMATCH-COL-NAME
034350         PERFORM 445-APPEND-MISMATCH-COL
034400     END-IF.
034500     IF WS-MISMATCH-ANY-SW = 'Y'
034600         MOVE 'mismatch' TO RECON-STATUS
034700         MOVE WS-MISMATCH-LIST TO MISMATCH-COLUMNS
034800         ADD 1 TO WS-MISMATCH-COUNT
034900     ELSE
035000         MOVE 'match' TO RECON-STATUS
035100         ADD 1 TO WS-MATCH-COUNT
035200     END-IF.

035300 445-APPEND-MISMATCH-COL.
035400     IF WS-MISMATCH-ANY-SW = 'Y'
035500         STRING '|' DELIMITED BY SIZE
035600                INTO WS-MISMATCH-LIST WITH POINTER WS-MISMATCH-POS
035700         END-STRING
035800     END-IF.
035900     STRING WS-MISMATCH-COL-NAME DELIMITED BY SPACE
036000            INTO WS-MISMATCH-LIST WITH POINTER WS-MISMATCH-POS
036100     END-STRING.
036200     MOVE 'Y' TO WS-MISMATCH-ANY-SW.

036300 700-OPEN-FILES.
036400     OPEN INPUT  SOURCE-FILE-IN.
036500     OPEN INPUT  TARGET-FILE-IN.
036600     OPEN OUTPUT RECON-FILE.
036700     OPEN OUTPUT SUMMARY-FILE.
036800     IF NOT WS-SRCIN-OK
036900         MOVE 'Y' TO WS-SRC-EOF-SW
037000     END-IF.
037100     IF NOT WS-TGTIN-OK
037200         MOVE 'Y' TO WS-TGT-EOF-SW
037300     END-IF.

037400 790-CLOSE-FILES.
037500     CLOSE SOURCE-FILE-IN TARGET-FILE-IN RECON-FILE SUMMARY-FILE.

037600 800-WRITE-SUMMARY.
037610     MOVE SPACES TO SUM-RPT-BANNER.
037620     MOVE 'RECONCIL CONTROL TOTALS' TO SUM-RPT-BANNER-TEXT.
037630     WRITE SUM-RPT-LINE.
037700     MOVE WS-OLD-SRC-ROWS TO WS-SUM-VALUE.
037800     MOVE 'SOURCE ROWS.........' TO SUM-RPT-LINE(1:20).
037900     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
038000     WRITE SUM-RPT-LINE.
038100     MOVE WS-OLD-TGT-ROWS TO WS-SUM-VALUE.
038200     MOVE 'TARGET ROWS.........' TO SUM-RPT-LINE(1:20).
038300     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
038400     WRITE SUM-RPT-LINE.
038500     MOVE WS-OLD-SRC-NOKEY TO WS-SUM-VALUE.
038600     MOVE 'SOURCE MISSING KEY..' TO SUM-RPT-LINE(1:20).
038700     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
038800     WRITE SUM-RPT-LINE.
038900     MOVE WS-OLD-TGT-NOKEY TO WS-SUM-VALUE.
039000     MOVE 'TARGET MISSING KEY..' TO SUM-RPT-LINE(1:20).
039100     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
039200     WRITE SUM-RPT-LINE.
039300     MOVE WS-SRC-DUP-COUNT TO WS-SUM-VALUE.
039400     MOVE 'SOURCE DUPES IGNORED' TO SUM-RPT-LINE(1:20).
039500     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
039600     WRITE SUM-RPT-LINE.
039700     MOVE WS-TGT-DUP-COUNT TO WS-SUM-VALUE.
039800     MOVE 'TARGET DUPES IGNORED' TO SUM-RPT-LINE(1:20).
039900     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
040000     WRITE SUM-RPT-LINE.
040100     MOVE WS-MATCH-COUNT TO WS-SUM-VALUE.
040200     MOVE 'MATCH...............' TO SUM-RPT-LINE(1:20).
040300     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
040400     WRITE SUM-RPT-LINE.
040500     MOVE WS-MISMATCH-COUNT TO WS-SUM-VALUE.
040600     MOVE 'MISMATCH............' TO SUM-RPT-LINE(1:20).
040700     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
040800     WRITE SUM-RPT-LINE.
040900     MOVE WS-SOURCE-ONLY-COUNT TO WS-SUM-VALUE.
041000     MOVE 'SOURCE ONLY.........' TO SUM-RPT-LINE(1:20).
041100     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
041200     WRITE SUM-RPT-LINE.
041300     MOVE WS-TARGET-ONLY-COUNT TO WS-SUM-VALUE.
041400     MOVE 'TARGET ONLY.........' TO SUM-RPT-LINE(1:20).
041500     MOVE WS-SUM-VALUE TO SUM-RPT-LINE(21:7).
041600     WRITE SUM-RPT-LINE.
