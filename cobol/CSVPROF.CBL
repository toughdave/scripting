000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    CSVPROF.
000400 AUTHOR.        R J VANCE.
000500 INSTALLATION.  REGISTRAR SYSTEMS GROUP.
000600 DATE-WRITTEN.  02/06/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   CSVPROF -- STUDENT EXTRACT COLUMN PROFILE                    *
001200*                                                                *
001300*   WALKS THE STUDENT EXTRACT ONE COLUMN AT A TIME AND BUILDS A   *
001400*   DATA-QUALITY PROFILE: HOW MANY ROWS ARE NULL/BLANK FOR THAT   *
001500*   COLUMN, HOW MANY DISTINCT VALUES SHOW UP, AND -- WHEN EVERY   *
001600*   VALUE PRESENT LOOKS LIKE A NUMBER -- THE MIN AND MAX.  THIS   *
001700*   IS WHAT ADMISSIONS RUNS BEFORE EACH LOAD TO DECIDE IF THE     *
001800*   FEEDER FILE IS CLEAN ENOUGH TO TRUST.                        *
001900*                                                                *
002000*   THE DISTINCT-VALUE TABLE FOR EACH COLUMN IS CAPPED AT 1000    *
002100*   ENTRIES.  A COLUMN WITH MORE DISTINCT VALUES THAN THAT STILL  *
002200*   REPORTS THE FIRST 1000 IT SAW -- ACCEPTABLE FOR THIS SHOP'S   *
002300*   COLUMNS (NAMES, STATUSES, DEPARTMENT CODES) BUT WORTH KNOWING *
002400*   IF THIS IS EVER POINTED AT SOMETHING WITH A TRUE HIGH-        *
002500*   CARDINALITY COLUMN.                                           *
002600*                                                                *
002700*-----------------------------------------------------------------
002800* CHANGE LOG                                                     *
002900*-----------------------------------------------------------------
003000* DATE       WHO  RC#     DESCRIPTION                           C1
003100* ---------- ---- ------- ------------------------------------- C1
003200* 02/06/1991 RJV  6690    ORIGINAL CUT.                          C1
003300* 08/30/1993 RJV  6902    ADDED THE NUMERIC MIN/MAX COLUMNS --   C1
003400*                        ADMISSIONS WANTED TO SPOT A BAD SCORE   C1
003500*                        FEED BEFORE IT REACHED THE RULES STEP.  C1
003600* 09/21/1998 LMH  5201    Y2K REVIEW -- NO DATE ARITHMETIC IN     C1
003700*                        THIS MODULE, NO CHANGE REQUIRED.        C1
003800* 2015-05-06 WRT  7655    NUMERIC TEST NOW SHARED VIA CALL       C1
003900*                        'NUMCHECK' RATHER THAN ITS OWN COPY     C1
004000*                        OF THE SCAN LOGIC.                      C1
004100* 2022-09-02 DCS  9811    RAISED THE DISTINCT-VALUE TABLE FROM   C1
004200*                        500 TO 1000 ENTRIES PER COLUMN.         C1
004210* 2026-08-09 DCS  8810    COL-MIN/MAX, THE NUMCHECK WORK AREA,   C1
004220*                        AND THE NULL-RATE WORK FIELD REPACKED  C1
004230*                        COMP-3 LIKE OUR OTHER SIGNED SCORE      C1
004240*                        FIELDS.                                 C1
004300******************************************************************

004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-370.
004700 OBJECT-COMPUTER.   IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.

005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT STUDENT-FILE-IN ASSIGN TO STUIN
005300            ACCESS IS SEQUENTIAL
005400            FILE STATUS IS WS-STUIN-STATUS.

005500     SELECT PROFILE-FILE    ASSIGN TO PROFRPT
005600            ACCESS IS SEQUENTIAL
005700            FILE STATUS IS WS-PROFRPT-STATUS.

005800******************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.

006100 FD  STUDENT-FILE-IN
006200     RECORDING MODE IS F
006300     BLOCK CONTAINS 0 RECORDS.
006400 COPY STUREC REPLACING ==:TAG:== BY ==PRF==.

006500 FD  PROFILE-FILE
006600     RECORDING MODE IS F.
006700 01  PROF-RPT-LINE                 PIC X(100).
006710*----------------------------------------------------------------*
006720* BANNER VIEW OF THE SAME BUFFER -- ONE WIDE TITLE FIELD FOR THE *
006730* LINE AHEAD OF THE PER-COLUMN DETAIL LINES.                     *
006740*----------------------------------------------------------------*
006750 01  PROF-RPT-BANNER REDEFINES PROF-RPT-LINE.
006760     05  PROF-RPT-BANNER-TEXT      PIC X(50).
006770     05  FILLER                    PIC X(50).

006800******************************************************************
006900 WORKING-STORAGE SECTION.
007000******************************************************************
007100 01  WS-FILE-STATUSES.
007200     05  WS-STUIN-STATUS           PIC X(02) VALUE SPACES.
007300         88  WS-STUIN-OK                     VALUE '00'.
007400     05  WS-PROFRPT-STATUS         PIC X(02) VALUE SPACES.
007500         88  WS-PROFRPT-OK                   VALUE '00'.
007600     05  FILLER                    PIC X(10).

007700 01  WS-SWITCHES.
007800     05  WS-EOF-SW                 PIC X(01) VALUE 'N'.
007900         88  WS-EOF                          VALUE 'Y'.
008000     05  FILLER                    PIC X(10).

008100 77  WS-ROW-COUNT                  PIC 9(07) COMP VALUE 0.
008200 77  WS-COL-X                      PIC 9(02) COMP VALUE 0.
008300 77  WS-INS-X                      PIC 9(04) COMP VALUE 0.
008400 01  WS-SORT-INDEXES.
008410     05  WS-SORT-I                 PIC 9(04) COMP VALUE 0.
008420     05  WS-SORT-J                 PIC 9(04) COMP VALUE 0.

008430*----------------------------------------------------------------*
008440* OLD NAMES FOR THE SORT INDEXES, KEPT AS A REDEFINES SO THE      *
008450* DISTINCT-VALUE SORT TRACE DISPLAY BELOW STILL READS AS IT DID  *
008460* BEFORE THE 2022-09-02 WIDENING.                                 *
008470*----------------------------------------------------------------*
008480 01  WS-SORT-INDEXES-OLD REDEFINES WS-SORT-INDEXES.
008490     05  WS-OLD-SORT-OUTER         PIC 9(04) COMP.
008500     05  WS-OLD-SORT-INNER         PIC 9(04) COMP.

008600 77  WS-SAMPLE-X                   PIC 9(02) COMP VALUE 0.
008650 77  WS-SAMPLE-POS                  PIC 9(02) COMP VALUE 0.

008700*----------------------------------------------------------------*
008800* ONE ENTRY PER STUDENT-RECORD COLUMN.  WS-COL-VALUE IS FILLED
008900* FROM THE CURRENT RECORD BEFORE EACH COLUMN'S STATS ARE UPDATED.
009000*----------------------------------------------------------------*
009100 01  WS-COLUMN-TABLE.
009200     05  WS-COLUMN OCCURS 8.
009300         10  WS-COL-NAME           PIC X(12).
009400         10  WS-COL-NULL-COUNT     PIC 9(07) COMP.
009500         10  WS-COL-DISTINCT-COUNT PIC 9(04) COMP.
009600         10  WS-COL-SEEN-NUMERIC-SW PIC X(01).
009700         10  WS-COL-ALL-NUMERIC-SW PIC X(01).
009800         10  WS-COL-MIN            PIC S9(05)V99 COMP-3.
009900         10  WS-COL-MAX            PIC S9(05)V99 COMP-3.
010000         10  WS-COL-MINMAX-SET-SW  PIC X(01).
010100         10  WS-COL-DISTINCT-VALUE PIC X(40) OCCURS 1000.

010200 01  WS-COL-VALUE                  PIC X(40).
010300 01  WS-VALUE-FOUND-SW             PIC X(01).

010400*----------------------------------------------------------------*
010500* NUMCHECK LINKAGE WORK AREA
010600*----------------------------------------------------------------*
010700 01  WS-NC-TEXT                    PIC X(40).
010800 01  WS-NC-VALUE                   PIC S9(05)V99 COMP-3.
010900 01  WS-NC-VALID-SW                PIC X(01).

011000*----------------------------------------------------------------*
011100* GENERIC TRIM WORK AREA -- SAME TECHNIQUE AS CLEANNRM.
011200*----------------------------------------------------------------*
011300 01  WS-TRIM-WORK-AREA.
011400     05  WS-FLD-TO-TRIM            PIC X(40).
011500     05  WS-TRIM-TEMP              PIC X(40).
011600     05  WS-FLD-LEN                PIC 9(02) COMP.
011700     05  WS-TRIM-POS               PIC 9(02) COMP.
011800     05  WS-TRIM-SHIFT-LEN         PIC 9(02) COMP.
011900     05  WS-TRIM-I                 PIC 9(02) COMP.

012000*----------------------------------------------------------------*
012100* CASE-FOLD CONSTANTS (USED FOR THE NULL-TOKEN COMPARE)
012200*----------------------------------------------------------------*
012300 01  WS-UPPER-ALPHABET             PIC X(26) VALUE
012400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012500 01  WS-LOWER-ALPHABET             PIC X(26) VALUE
012600         'abcdefghijklmnopqrstuvwxyz'.
012700 01  WS-LOWER-WORK                 PIC X(40).

012800 01  WS-HEADER-LINE.
012900     05  FILLER                    PIC X(20) VALUE
013000             'STUDENT EXTRACT PROFILE'.
013100     05  FILLER                    PIC X(12) VALUE ' ROW COUNT='.
013200     05  HDR-ROW-COUNT             PIC ZZZZZZ9.
013300     05  FILLER                    PIC X(12) VALUE ' COL COUNT='.
013400     05  HDR-COL-COUNT             PIC Z9.
013500     05  FILLER                    PIC X(10).

013510*----------------------------------------------------------------*
013520* NARROW VIEW OF THE HEADER BUFFER -- THE OPERATOR CONSOLE       *
013530* MESSAGE BELOW ONLY HAS ROOM FOR THE TITLE PORTION.             *
013540*----------------------------------------------------------------*
013550 01  WS-HEADER-LINE-OLD REDEFINES WS-HEADER-LINE.
013560     05  WS-OLD-HEADER-TITLE       PIC X(43).
013570     05  FILLER                    PIC X(20).

013600 01  WS-PROFILE-LINE.
013700     05  PL-COL-NAME               PIC X(12).
013800     05  FILLER                    PIC X(02) VALUE SPACES.
013900     05  FILLER                    PIC X(11) VALUE 'NULL_CNT=  '.
014000     05  PL-NULL-COUNT             PIC ZZZZZZ9.
014100     05  FILLER                    PIC X(12) VALUE ' NULL_RATE=  '.
014200     05  PL-NULL-RATE              PIC Z.9999.
014300     05  FILLER                    PIC X(12) VALUE ' DISTINCT=  '.
014400     05  PL-DISTINCT-COUNT         PIC ZZZZ9.
014500     05  FILLER                    PIC X(09) VALUE ' SAMPLE=  '.
014600     05  PL-SAMPLE                 PIC X(44).
014700     05  FILLER                    PIC X(10) VALUE ' NUMERIC=  '.
014800     05  PL-NUMERIC-FLAG           PIC X(01).
014900     05  FILLER                    PIC X(06) VALUE ' MIN=  '.
015000     05  PL-MIN                    PIC -(5)9.99.
015100     05  FILLER                    PIC X(06) VALUE ' MAX=  '.
015200     05  PL-MAX                    PIC -(5)9.99.

015300 01  WS-NULL-RATE-WORK             PIC S9(05)V9999 COMP-3.

015400******************************************************************
015500 PROCEDURE DIVISION.
015600******************************************************************

015700 000-MAIN.
015800     PERFORM 100-INIT-COLUMN-TABLE.
015900     PERFORM 700-OPEN-FILES.
016000     PERFORM 730-READ-STUDENT-FILE.
016100     PERFORM 200-PROFILE-ONE-RECORD UNTIL WS-EOF.
016200     PERFORM 600-SORT-ALL-COLUMNS.
016300     PERFORM 700-WRITE-HEADER-LINE.
016400     PERFORM 710-WRITE-PROFILE-LINES VARYING WS-COL-X FROM 1
016500             BY 1 UNTIL WS-COL-X > 8.
016600     DISPLAY 'PROFILE COMPLETE: ROWS=' WS-ROW-COUNT
016700             ' COLUMNS=8'.
016800     PERFORM 790-CLOSE-FILES.
016900     GOBACK.

017000 100-INIT-COLUMN-TABLE.
017100     MOVE 'STUDENT_ID  ' TO WS-COL-NAME(1).
017200     MOVE 'FIRST_NAME  ' TO WS-COL-NAME(2).
017300     MOVE 'LAST_NAME   ' TO WS-COL-NAME(3).
017400     MOVE 'EMAIL       ' TO WS-COL-NAME(4).
017500     MOVE 'DEPARTMENT  ' TO WS-COL-NAME(5).
017600     MOVE 'STATUS      ' TO WS-COL-NAME(6).
017700     MOVE 'SCORE       ' TO WS-COL-NAME(7).
017800     MOVE 'ADMIT_DATE  ' TO WS-COL-NAME(8).
017900     PERFORM 110-INIT-ONE-COLUMN VARYING WS-COL-X FROM 1 BY 1
018000             UNTIL WS-COL-X > 8.

018100 110-INIT-ONE-COLUMN.
018200     MOVE 0   TO WS-COL-NULL-COUNT(WS-COL-X).
018300     MOVE 0   TO WS-COL-DISTINCT-COUNT(WS-COL-X).
018400     MOVE 'N' TO WS-COL-SEEN-NUMERIC-SW(WS-COL-X).
018500     MOVE 'Y' TO WS-COL-ALL-NUMERIC-SW(WS-COL-X).
018600     MOVE 'N' TO WS-COL-MINMAX-SET-SW(WS-COL-X).
018700     MOVE 0   TO WS-COL-MIN(WS-COL-X).
018800     MOVE 0   TO WS-COL-MAX(WS-COL-X).

018900 200-PROFILE-ONE-RECORD.
019000     ADD 1 TO WS-ROW-COUNT.
019100     MOVE PRF-STUDENT-ID  TO WS-COL-VALUE.
019200     MOVE 10 TO WS-FLD-LEN.
019300     MOVE 1  TO WS-COL-X.
019400     PERFORM 300-ACCUM-COLUMN.
019500     MOVE PRF-FIRST-NAME  TO WS-COL-VALUE.
019600     MOVE 20 TO WS-FLD-LEN.
019700     MOVE 2  TO WS-COL-X.
019800     PERFORM 300-ACCUM-COLUMN.
019900     MOVE PRF-LAST-NAME   TO WS-COL-VALUE.
020000     MOVE 20 TO WS-FLD-LEN.
020100     MOVE 3  TO WS-COL-X.
020200     PERFORM 300-ACCUM-COLUMN.
020300     MOVE PRF-EMAIL       TO WS-COL-VALUE.
020400     MOVE 40 TO WS-FLD-LEN.
020500     MOVE 4  TO WS-COL-X.
020600     PERFORM 300-ACCUM-COLUMN.
020700     MOVE PRF-DEPARTMENT  TO WS-COL-VALUE.
020800     MOVE 15 TO WS-FLD-LEN.
020900     MOVE 5  TO WS-COL-X.
021000     PERFORM 300-ACCUM-COLUMN.
021100     MOVE PRF-STATUS      TO WS-COL-VALUE.
021200     MOVE 12 TO WS-FLD-LEN.
021300     MOVE 6  TO WS-COL-X.
021400     PERFORM 300-ACCUM-COLUMN.
021500     MOVE PRF-SCORE       TO WS-COL-VALUE.
021600     MOVE 08 TO WS-FLD-LEN.
021700     MOVE 7  TO WS-COL-X.
021800     PERFORM 300-ACCUM-COLUMN.
021900     MOVE PRF-ADMIT-DATE  TO WS-COL-VALUE.
022000     MOVE 10 TO WS-FLD-LEN.
022100     MOVE 8  TO WS-COL-X.
022200     PERFORM 300-ACCUM-COLUMN.
022300     PERFORM 730-READ-STUDENT-FILE.

022400 300-ACCUM-COLUMN.
022500     MOVE WS-COL-VALUE TO WS-FLD-TO-TRIM.
022600     PERFORM 900-TRIM-FIELD.
022700     MOVE WS-FLD-TO-TRIM TO WS-COL-VALUE.
022800     IF WS-COL-VALUE = SPACES
022900         ADD 1 TO WS-COL-NULL-COUNT(WS-COL-X)
023000     ELSE
023100         MOVE WS-COL-VALUE TO WS-LOWER-WORK
023200         INSPECT WS-LOWER-WORK CONVERTING WS-UPPER-ALPHABET
023300                 TO WS-LOWER-ALPHABET
023400         IF WS-LOWER-WORK = 'null' OR WS-LOWER-WORK = 'none'
023500             OR WS-LOWER-WORK = 'na' OR WS-LOWER-WORK = 'n/a'
023600             ADD 1 TO WS-COL-NULL-COUNT(WS-COL-X)
023700         ELSE
023800             PERFORM 400-ADD-DISTINCT-VALUE
023900             PERFORM 500-ACCUM-NUMERIC
024000         END-IF
024100     END-IF.

024200 400-ADD-DISTINCT-VALUE.
024300     MOVE 'N' TO WS-VALUE-FOUND-SW.
024400     PERFORM 410-SCAN-DISTINCT VARYING WS-INS-X FROM 1 BY 1
024500             UNTIL WS-INS-X > WS-COL-DISTINCT-COUNT(WS-COL-X).
024600     IF WS-VALUE-FOUND-SW = 'N'
024700         AND WS-COL-DISTINCT-COUNT(WS-COL-X) < 1000
024800         ADD 1 TO WS-COL-DISTINCT-COUNT(WS-COL-X)
024900         MOVE WS-COL-VALUE TO
025000             WS-COL-DISTINCT-VALUE(WS-COL-X,
025100                 WS-COL-DISTINCT-COUNT(WS-COL-X))
025200     END-IF.

025300 410-SCAN-DISTINCT.
025400     IF WS-COL-DISTINCT-VALUE(WS-COL-X, WS-INS-X) = WS-COL-VALUE
025500         MOVE 'Y' TO WS-VALUE-FOUND-SW
025600     END-IF.

025700 500-ACCUM-NUMERIC.
025800     MOVE WS-COL-VALUE TO WS-NC-TEXT.
025900     CALL 'NUMCHECK' USING WS-NC-TEXT, WS-NC-VALUE, WS-NC-VALID-SW.
026000     MOVE 'Y' TO WS-COL-SEEN-NUMERIC-SW(WS-COL-X).
026100     IF WS-NC-VALID-SW = 'N'
026200         MOVE 'N' TO WS-COL-ALL-NUMERIC-SW(WS-COL-X)
026300     ELSE
026400         IF WS-COL-MINMAX-SET-SW(WS-COL-X) = 'N'
026500             MOVE 'Y' TO WS-COL-MINMAX-SET-SW(WS-COL-X)
026600             MOVE WS-NC-VALUE TO WS-COL-MIN(WS-COL-X)
026700             MOVE WS-NC-VALUE TO WS-COL-MAX(WS-COL-X)
026800         ELSE
026900             IF WS-NC-VALUE < WS-COL-MIN(WS-COL-X)
027000                 MOVE WS-NC-VALUE TO WS-COL-MIN(WS-COL-X)
027100             END-IF
027200             IF WS-NC-VALUE > WS-COL-MAX(WS-COL-X)
027300                 MOVE WS-NC-VALUE TO WS-COL-MAX(WS-COL-X)
027400             END-IF
027500         END-IF
027600     END-IF.

027700 600-SORT-ALL-COLUMNS.
027800     PERFORM 610-SORT-ONE-COLUMN VARYING WS-COL-X FROM 1 BY 1
027900             UNTIL WS-COL-X > 8.
027910     DISPLAY 'CSVPROF: SORT PASSES ENDED AT OUTER INDEX '
027920             WS-OLD-SORT-OUTER.

028000 610-SORT-ONE-COLUMN.
028100     IF WS-COL-DISTINCT-COUNT(WS-COL-X) > 1
028200         PERFORM 620-BUBBLE-PASS VARYING WS-SORT-I FROM 1 BY 1
028300                 UNTIL WS-SORT-I >= WS-COL-DISTINCT-COUNT(WS-COL-X)
028400     END-IF.

028500 620-BUBBLE-PASS.
028600     PERFORM 630-BUBBLE-COMPARE VARYING WS-SORT-J FROM 1 BY 1
028700             UNTIL WS-SORT-J >
028800                 WS-COL-DISTINCT-COUNT(WS-COL-X) - WS-SORT-I.

028900 630-BUBBLE-COMPARE.
029000     IF WS-COL-DISTINCT-VALUE(WS-COL-X, WS-SORT-J) >
029100             WS-COL-DISTINCT-VALUE(WS-COL-X, WS-SORT-J + 1)
029200         MOVE WS-COL-DISTINCT-VALUE(WS-COL-X, WS-SORT-J)
029300             TO WS-TRIM-TEMP
029400         MOVE WS-COL-DISTINCT-VALUE(WS-COL-X, WS-SORT-J + 1)
029500             TO WS-COL-DISTINCT-VALUE(WS-COL-X, WS-SORT-J)
029600         MOVE WS-TRIM-TEMP
029700             TO WS-COL-DISTINCT-VALUE(WS-COL-X, WS-SORT-J + 1)
029800     END-IF.

029900 700-OPEN-FILES.
030000     OPEN INPUT  STUDENT-FILE-IN.
030100     OPEN OUTPUT PROFILE-FILE.
030200     IF NOT WS-STUIN-OK
030300         DISPLAY 'CSVPROF: ERROR OPENING STUDENT INPUT. RC='
030400                 WS-STUIN-STATUS
030500         MOVE 16 TO RETURN-CODE
030600         MOVE 'Y' TO WS-EOF-SW
030700     END-IF.

030800 700-WRITE-HEADER-LINE.
030810     MOVE SPACES TO PROF-RPT-BANNER.
030820     MOVE 'CSVPROF COLUMN PROFILE' TO PROF-RPT-BANNER-TEXT.
030830     WRITE PROF-RPT-LINE.
030900     MOVE WS-ROW-COUNT TO HDR-ROW-COUNT.
031000     MOVE 8 TO HDR-COL-COUNT.
031010     DISPLAY 'CSVPROF: ' WS-OLD-HEADER-TITLE.
031100     WRITE PROF-RPT-LINE FROM WS-HEADER-LINE.

031200 710-WRITE-PROFILE-LINES.
031300     MOVE WS-COL-NAME(WS-COL-X) TO PL-COL-NAME.
031400     MOVE WS-COL-NULL-COUNT(WS-COL-X) TO PL-NULL-COUNT.
031500     IF WS-ROW-COUNT = 0
031600         MOVE 0 TO WS-NULL-RATE-WORK
031700     ELSE
031800         COMPUTE WS-NULL-RATE-WORK ROUNDED =
031900             WS-COL-NULL-COUNT(WS-COL-X) / WS-ROW-COUNT
032000     END-IF.
032100     MOVE WS-NULL-RATE-WORK TO PL-NULL-RATE.
032200     MOVE WS-COL-DISTINCT-COUNT(WS-COL-X) TO PL-DISTINCT-COUNT.
032300     MOVE SPACES TO PL-SAMPLE.
032400     PERFORM 720-BUILD-SAMPLE.
032500     IF WS-COL-SEEN-NUMERIC-SW(WS-COL-X) = 'Y'
032600             AND WS-COL-ALL-NUMERIC-SW(WS-COL-X) = 'Y'
032700         MOVE 'Y' TO PL-NUMERIC-FLAG
032800         MOVE WS-COL-MIN(WS-COL-X) TO PL-MIN
032900         MOVE WS-COL-MAX(WS-COL-X) TO PL-MAX
033000     ELSE
033100         MOVE 'N' TO PL-NUMERIC-FLAG
033200         MOVE 0 TO PL-MIN
033300         MOVE 0 TO PL-MAX
033400     END-IF.
033500     WRITE PROF-RPT-LINE FROM WS-PROFILE-LINE.

033600 720-BUILD-SAMPLE.
033700     MOVE 1 TO WS-SAMPLE-POS.
033800     PERFORM 725-APPEND-SAMPLE-VALUE VARYING WS-SAMPLE-X FROM 1
033900             BY 1 UNTIL WS-SAMPLE-X > 5
034000             OR WS-SAMPLE-X > WS-COL-DISTINCT-COUNT(WS-COL-X).

034100 725-APPEND-SAMPLE-VALUE.
034200     STRING WS-COL-DISTINCT-VALUE(WS-COL-X, WS-SAMPLE-X)
034250                 DELIMITED BY SPACE
034300             '|' DELIMITED BY SIZE
034350         INTO PL-SAMPLE
034400         WITH POINTER WS-SAMPLE-POS
034450     END-STRING.

034800 730-READ-STUDENT-FILE.
034900     READ STUDENT-FILE-IN
035000         AT END
035100             MOVE 'Y' TO WS-EOF-SW
035200         NOT AT END
035300             CONTINUE
035400     END-READ.

035500 790-CLOSE-FILES.
035600     CLOSE STUDENT-FILE-IN PROFILE-FILE.

035700 900-TRIM-FIELD.
035800     MOVE 0 TO WS-TRIM-POS.
035900     PERFORM 910-SCAN-TRIM VARYING WS-TRIM-I FROM 1 BY 1
036000             UNTIL WS-TRIM-I > WS-FLD-LEN.
036100     IF WS-TRIM-POS = 0
036200         MOVE SPACES TO WS-FLD-TO-TRIM
036300     ELSE
036400         IF WS-TRIM-POS > 1
036500             COMPUTE WS-TRIM-SHIFT-LEN =
036600                     WS-FLD-LEN - WS-TRIM-POS + 1
036700             MOVE WS-FLD-TO-TRIM(WS-TRIM-POS:WS-TRIM-SHIFT-LEN)
036800                  TO WS-TRIM-TEMP
036900             MOVE WS-TRIM-TEMP TO WS-FLD-TO-TRIM
037000         END-IF
037100     END-IF.

037200 910-SCAN-TRIM.
037300     IF WS-FLD-TO-TRIM(WS-TRIM-I:1) NOT = SPACE
037400         AND WS-TRIM-POS = 0
037500         MOVE WS-TRIM-I TO WS-TRIM-POS
037600     END-IF.
