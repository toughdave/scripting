000100******************************************************************
000200*                                                                *
000300*   CONFREC  --  SURVIVORSHIP CONFLICT REGISTER RECORD           *
001500*                                                                *
001600*   WRITTEN BY SURVMERG WHENEVER A MERGED FIELD HAD TWO          *
001700*   DIFFERING NON-BLANK VALUES TO CHOOSE BETWEEN.                *
001800*                                                                *
001900*   MAINT:                                                      *
002000*   2019-11-05  DCS  RC#9488  ORIGINAL CUT.                      *
002100******************************************************************
002200 01  CONFLICT-RECORD.
002300     05  RECORD-KEY                 PIC X(10).
002400     05  COLUMN-NAME                PIC X(12).
002500     05  SOURCE-VALUE               PIC X(40).
002600     05  TARGET-VALUE               PIC X(40).
002700     05  CHOSEN-VALUE               PIC X(40).
002800     05  CHOSEN-FROM                PIC X(06).
002900     05  PRIORITY                   PIC X(13).
003000     05  FILLER                     PIC X(09).
